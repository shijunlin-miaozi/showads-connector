000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSAC003.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
000500 DATE-WRITTEN.  11/21/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZSAC - ShowAds Connector batch subsystem.                     *
001100*                                                                *
001200* ZSAC003 is the batcher.  It is CALLed by the pipeline driver  *
001300* ZSAC002 once for every validated dispatch item, and again at   *
001400* end-of-file to force out whatever partial group remains.       *
001500* The batch record it fills - ZSAC-BATCH-RECORD, from copybook   *
001600* ZSACFKC - is the same storage ZSAC002 hands to the dispatcher  *
001700* ZSAC102 once the batch is ready, so nothing is copied twice.   *
001800*                                                                *
001900* A maximum of 1,000 items are held in a single batch, the same  *
002000* cap the shop has used since the original delete-range logic    *
002100* this program is adapted from.  A caller-requested batch size   *
002200* above the cap is silently reduced to it; a size of zero or     *
002300* less is rejected as a caller error.                             *
002400*                                                                *
002500* Request codes on LK-REQUEST-CODE:                               *
002600*   'S' - set the batch size for the run (once, before any 'A'). *
002700*   'A' - append one item; LK-BATCH-READY-FLAG comes back 'Y'    *
002800*         when the batch has just reached full.                  *
002900*   'F' - flush signal at end-of-file; LK-BATCH-READY-FLAG comes *
003000*         back 'Y' unless the batch is empty.                     *
003100*   'C' - clear the batch after the caller has dispatched it.     *
003200*                                                                *
003300* Date       UserID   Ticket      Description                    *
003400* ---------- -------- ----------- -------------------------------*
003500* 11/21/94   RJJ      ZSAC-1003   Original program - reworked     *
003600*                                 from the 1,000-row delete-      *
003700*                                 range cap logic.                *
003800* 05/30/96   RWF      ZSAC-1092   Batch size now caller-settable  *
003900*                                 up to the 1,000 cap, was fixed  *
004000*                                 at 500.                          *
004100* 12/14/98   KLM      ZSAC-1500   Y2K SWEEP - reviewed all date   *
004200*                                 fields in this program; none    *
004300*                                 present, no change required.    *
004400* 06/11/01   TAB      ZSAC-1612   Added switch-trace DISPLAY on   *
004500*                                 the append-before-size-set      *
004600*                                 caller error, for the same      *
004700*                                 rejects-log spot-check as        *
004800*                                 ZSAC-1601.                       *
004900* 07/19/01   TAB      ZSAC-1621   Startup size DISPLAY was         *
005000*                                 REDEFINING the COMP size field   *
005100*                                 with a zoned picture twice its   *
005200*                                 width - split into a real byte   *
005300*                                 dump and a separately-moved       *
005400*                                 print field.                       *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100*****************************************************************
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400*****************************************************************
006500* DEFINE LOCAL VARIABLES                                        *
006600*****************************************************************
006700 01  ONE-THOUSAND               PIC S9(08) COMP VALUE 1000.
006800 01  ONE                        PIC S9(08) COMP VALUE 1.
006900 01  ZERO-COMP                  PIC S9(08) COMP VALUE ZEROES.
007000
007100 01  WS-SWITCHES.
007200     05  WS-SIZE-SET-SWITCH     PIC X(01)       VALUE 'N'.
007300         88  WS-BATCH-SIZE-SET                  VALUE 'Y'.
007400     05  FILLER                 PIC X(03)       VALUE SPACES.
007500
007600*****************************************************************
007700* Trace view of the switches group, used in the caller-error     *
007800* DISPLAY so a spot check of the job log shows the size-set       *
007900* switch's raw byte alongside the request code that failed.       *
008000*****************************************************************
008100 01  WS-SWITCH-TRACE REDEFINES WS-SWITCHES.
008200     05  WS-SWITCH-TRACE-BYTE   PIC X(01).
008300     05  FILLER                 PIC X(03).
008400
008500 01  WS-BATCH-SIZE              PIC S9(08) COMP VALUE 1000.
008600
008700*****************************************************************
008800* Byte-dump view of the batch size, used only in the 05/30/96   *
008900* startup DISPLAY confirming the effective size for the run -    *
009000* not a zoned print picture, since WS-BATCH-SIZE is COMP and a   *
009100* zoned PIC of the same digit count would not fit the storage.   *
009200*****************************************************************
009300 01  WS-BATCH-SIZE-DUMP REDEFINES WS-BATCH-SIZE.
009400     05  WS-BSD-BYTE            PIC X(01) OCCURS 4 TIMES.
009500
009600*****************************************************************
009700* Zoned print-line view of the batch size, moved in explicitly  *
009800* for the same startup DISPLAY.                                   *
009900*****************************************************************
010000 01  WS-BATCH-SIZE-EDIT         PIC S9(08).
010100
010200     COPY ZSACFKC.
010300
010400 LINKAGE SECTION.
010500 01  LK-REQUEST-CODE             PIC X(01).
010600 01  LK-REQUESTED-SIZE           PIC S9(08) COMP.
010700 01  LK-COOKIE                   PIC X(36).
010800 01  LK-BANNER-ID                PIC 9(02).
010900 01  LK-BATCH-READY-FLAG         PIC X(01).
011000 01  LK-FATAL-FLAG               PIC X(01).
011100
011200*****************************************************************
011300* The batch record itself lives in ZSAC002's working-storage    *
011400* and is passed down by reference so ZSAC102 can dispatch it     *
011500* straight out of the same storage once it is marked ready.      *
011600*****************************************************************
011700 01  LK-BATCH-RECORD.
011800     05  LK-BATCH-SEQ-NBR        PIC S9(08) COMP.
011900     05  LK-BATCH-ITEM-COUNT     PIC S9(08) COMP.
012000     05  LK-BATCH-ITEMS OCCURS 1 TO 1000 TIMES
012100                         DEPENDING ON LK-BATCH-ITEM-COUNT
012200                         INDEXED BY LK-BATCH-IDX.
012300         10  LK-BATCH-COOKIE     PIC X(36).
012400         10  LK-BATCH-BANNER-ID  PIC 9(02).
012500
012600 PROCEDURE DIVISION USING LK-REQUEST-CODE
012700                           LK-REQUESTED-SIZE
012800                           LK-COOKIE
012900                           LK-BANNER-ID
013000                           LK-BATCH-READY-FLAG
013100                           LK-FATAL-FLAG
013200                           LK-BATCH-RECORD.
013300
013400*****************************************************************
013500* Main process.                                                 *
013600*****************************************************************
013700 0000-MAIN-PROCESS.
013800     MOVE 'N'                    TO LK-BATCH-READY-FLAG.
013900     MOVE 'N'                    TO LK-FATAL-FLAG.
014000
014100     IF  LK-REQUEST-CODE EQUAL 'S'
014200         PERFORM 1000-SET-BATCH-SIZE THRU 1000-EXIT
014300     ELSE
014400     IF  LK-REQUEST-CODE EQUAL 'A'
014500         PERFORM 2000-APPEND-ITEM    THRU 2000-EXIT
014600     ELSE
014700     IF  LK-REQUEST-CODE EQUAL 'F'
014800         PERFORM 4000-FLUSH-SIGNAL   THRU 4000-EXIT
014900     ELSE
015000     IF  LK-REQUEST-CODE EQUAL 'C'
015100         PERFORM 5000-CLEAR-BATCH    THRU 5000-EXIT
015200     ELSE
015300         MOVE 'Y'                    TO LK-FATAL-FLAG.
015400
015500 0000-EXIT.
015600     GOBACK.
015700
015800*****************************************************************
015900* Set the effective batch size for the run.  A requested size   *
016000* above the 1,000-item cap is reduced to it; zero or less is a  *
016100* caller error and fails the job.                                 *
016200*****************************************************************
016300 1000-SET-BATCH-SIZE.
016400     IF  LK-REQUESTED-SIZE LESS THAN ONE
016500         MOVE 'Y'                    TO LK-FATAL-FLAG
016600         GO TO 1000-EXIT.
016700
016800     IF  LK-REQUESTED-SIZE GREATER THAN ONE-THOUSAND
016900         MOVE ONE-THOUSAND            TO WS-BATCH-SIZE
017000     ELSE
017100         MOVE LK-REQUESTED-SIZE        TO WS-BATCH-SIZE.
017200
017300     MOVE WS-BATCH-SIZE                TO WS-BATCH-SIZE-EDIT.
017400     DISPLAY 'ZSAC003 BATCH SIZE SET TO ' WS-BATCH-SIZE-EDIT
017500             ' RAW=' WS-BSD-BYTE (1) WS-BSD-BYTE (2)
017600                     WS-BSD-BYTE (3) WS-BSD-BYTE (4).
017700     SET WS-BATCH-SIZE-SET             TO TRUE.
017800     MOVE ZERO-COMP                    TO LK-BATCH-ITEM-COUNT.
017900     MOVE ZERO-COMP                    TO LK-BATCH-SEQ-NBR.
018000
018100 1000-EXIT.
018200     EXIT.
018300
018400*****************************************************************
018500* Append one validated item to the batch.  The batch is marked  *
018600* ready as soon as it reaches the effective size, so ZSAC002    *
018700* can dispatch it before the next record is read.                *
018800*****************************************************************
018900 2000-APPEND-ITEM.
019000     IF  WS-BATCH-SIZE-SET EQUAL 'N'
019100         MOVE WS-SIZE-SET-SWITCH      TO WS-SWITCH-TRACE-BYTE
019200         DISPLAY 'ZSAC003 APPEND BEFORE SIZE SET - SW='
019300                 WS-SWITCH-TRACE-BYTE
019400         MOVE 'Y'                    TO LK-FATAL-FLAG
019500         GO TO 2000-EXIT.
019600
019700     ADD 1                        TO LK-BATCH-ITEM-COUNT.
019800     MOVE LK-COOKIE     TO LK-BATCH-COOKIE (LK-BATCH-ITEM-COUNT).
019900     MOVE LK-BANNER-ID  TO LK-BATCH-BANNER-ID (LK-BATCH-ITEM-COUNT).
020000
020100     IF  LK-BATCH-ITEM-COUNT GREATER OR EQUAL WS-BATCH-SIZE
020200         MOVE 'Y'                    TO LK-BATCH-READY-FLAG
020300         ADD 1                        TO LK-BATCH-SEQ-NBR.
020400
020500 2000-EXIT.
020600     EXIT.
020700
020800*****************************************************************
020900* End-of-file flush.  A non-empty partial batch is marked       *
021000* ready; an empty batch is left alone (nothing to dispatch).     *
021100*****************************************************************
021200 4000-FLUSH-SIGNAL.
021300     IF  LK-BATCH-ITEM-COUNT GREATER THAN ZERO-COMP
021400         MOVE 'Y'                    TO LK-BATCH-READY-FLAG
021500         ADD 1                        TO LK-BATCH-SEQ-NBR.
021600
021700 4000-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100* Clear the batch buffer after the caller has dispatched it.    *
022200* The buffer is cleared in every case - whole-batch success,    *
022300* per-item fallback, or fatal undeliverable - per the dispatch   *
022400* accounting rule ZSAC002 follows.                                *
022500*****************************************************************
022600 5000-CLEAR-BATCH.
022700     MOVE ZERO-COMP               TO LK-BATCH-ITEM-COUNT.
022800
022900 5000-EXIT.
023000     EXIT.
