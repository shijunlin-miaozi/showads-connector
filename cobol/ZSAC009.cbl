000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSAC009.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
000500 DATE-WRITTEN.  11/16/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZSAC - ShowAds Connector batch subsystem.                     *
001100*                                                                *
001200* ZSAC009 validates the visitor COOKIE field.  It is CALLed by  *
001300* the pipeline driver ZSAC002 for every record that has already *
001400* passed the name and age checks - cookie is third in the fixed *
001500* validation order, ahead of banner id.                          *
001600*                                                                *
001700* The raw field arrives already trimmed by the input reader     *
001800* (ZSAC004).  A valid cookie is a UUID in one of four accepted   *
001900* text forms:                                                    *
002000*   - hyphenated 8-4-4-4-12 hex digits (36 characters);          *
002100*   - plain 32 hex digits, no hyphens;                           *
002200*   - either of the above enclosed in braces;                    *
002300*   - the URN form  urn:uuid:  followed by the hyphenated form.  *
002400* Hex digits may be upper or lower case.  The all-zero (nil)     *
002500* UUID in any of these forms is rejected separately from a       *
002600* malformed one.  The validated value is always returned in the  *
002700* canonical lower-case hyphenated 36-character form.             *
002800*                                                                *
002900* LK-VALID-FLAG comes back 'Y' and LK-COOKIE-VALID holds the     *
003000* canonical value, or LK-VALID-FLAG comes back 'N' and           *
003100* LK-REASON-CODE holds one of EMPTY_AFTER_TRIM, BAD_UUID or      *
003200* NIL_UUID.                                                       *
003300*                                                                *
003400* Date       UserID   Ticket      Description                    *
003500* ---------- -------- ----------- -------------------------------*
003600* 11/16/94   RWF      ZSAC-1009   Original program - hyphenated   *
003700*                                 form only.                      *
003800* 02/07/96   RWF      ZSAC-1085   Added plain 32-hex and braced   *
003900*                                 forms.                          *
004000* 10/02/97   KLM      ZSAC-1250   Added urn:uuid: prefix form.    *
004100* 03/19/98   KLM      ZSAC-1310   Added NIL_UUID check, split out *
004200*                                 from BAD_UUID per new spec.     *
004300* 12/14/98   KLM      ZSAC-1499   Y2K SWEEP - reviewed all date   *
004400*                                 fields in this program; none    *
004500*                                 present, no change required.    *
004600* 09/11/00   TAB      ZSAC-1560   Hex-digit test now uses the     *
004700*                                 shop's CLASS conditions rather  *
004800*                                 than an INSPECT TALLYING pass,  *
004900*                                 for consistency with ZSAC005.   *
005000* 07/19/01   TAB      ZSAC-1623   Opening brace was consumed      *
005100*                                 without ever checking the       *
005200*                                 matching closing brace - a      *
005300*                                 right-length value with a       *
005400*                                 leading { and any other trailing*
005500*                                 character was passing as valid. *
005600*                                 Now falls through to BAD_UUID   *
005700*                                 when the close does not match.  *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS ZSAC-HEX-UPPER    IS '0' THRU '9' 'A' THRU 'F'
006400     CLASS ZSAC-HEX-LOWER    IS '0' THRU '9' 'a' THRU 'f'.
006500
006600*****************************************************************
006700 DATA DIVISION.
006800 WORKING-STORAGE SECTION.
006900*****************************************************************
007000* DEFINE LOCAL VARIABLES                                        *
007100*****************************************************************
007200 01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
007300 01  WS-BODY-START              PIC S9(04) COMP VALUE ZEROES.
007400 01  ONE                        PIC S9(04) COMP VALUE 1.
007500 01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
007600 01  THIRTY-TWO                 PIC S9(04) COMP VALUE 32.
007700 01  THIRTY-SIX                 PIC S9(04) COMP VALUE 36.
007800 01  FORTY                      PIC S9(04) COMP VALUE 40.
007900
008000 01  WS-SWITCHES.
008100     05  WS-VALID-SWITCH        PIC X(01)       VALUE 'Y'.
008200         88  WS-COOKIE-IS-VALID                 VALUE 'Y'.
008300     05  WS-FORM-SWITCH         PIC X(01)       VALUE SPACE.
008400         88  WS-FORM-HYPHENATED                 VALUE 'H'.
008500         88  WS-FORM-PLAIN                       VALUE 'P'.
008600         88  WS-FORM-NOT-RECOGNIZED               VALUE 'N'.
008700     05  WS-HEX-OK-SWITCH       PIC X(01)       VALUE 'Y'.
008800         88  WS-ALL-HEX                          VALUE 'Y'.
008900     05  FILLER                 PIC X(01)       VALUE SPACES.
009000
009100 01  WS-RAW-LEN                  PIC S9(04) COMP VALUE ZEROES.
009200
009300*****************************************************************
009400* Byte-dump view of the trimmed length, added to the 07/19/01    *
009500* brace-mismatch trace DISPLAY below - WS-RAW-LEN is COMP, so    *
009600* this is a byte table rather than a zoned redefinition of it.  *
009700*****************************************************************
009800 01  WS-RAW-LEN-DUMP REDEFINES WS-RAW-LEN.
009900     05  WS-RLD-BYTE             PIC X(01) OCCURS 2 TIMES.
010000
010100 01  WS-WORK-COOKIE              PIC X(40)      VALUE SPACES.
010200
010300*****************************************************************
010400* Character-table view of the raw cookie field, used to strip   *
010500* braces/prefix and to walk the body one character at a time.   *
010600*****************************************************************
010700 01  WS-COOKIE-TABLE REDEFINES WS-WORK-COOKIE.
010800     05  WS-COOKIE-CHAR         PIC X(01)  OCCURS 40 TIMES.
010900
011000 01  WS-BODY-HYPHENATED          PIC X(36)      VALUE SPACES.
011100 01  WS-BODY-PLAIN               PIC X(32)      VALUE SPACES.
011200
011300*****************************************************************
011400* Alternate view of the hyphenated body broken into its five    *
011500* dash-separated groups, used to confirm the hyphens fall in    *
011600* exactly the 8-4-4-4-12 positions the accepted form requires.  *
011700*****************************************************************
011800 01  WS-BODY-GROUPS REDEFINES WS-BODY-HYPHENATED.
011900     05  WS-GRP-1               PIC X(08).
012000     05  WS-DASH-1              PIC X(01).
012100     05  WS-GRP-2               PIC X(04).
012200     05  WS-DASH-2              PIC X(01).
012300     05  WS-GRP-3               PIC X(04).
012400     05  WS-DASH-3              PIC X(01).
012500     05  WS-GRP-4               PIC X(04).
012600     05  WS-DASH-4              PIC X(01).
012700     05  WS-GRP-5               PIC X(12).
012800
012900 01  WS-CANON-COOKIE             PIC X(36)      VALUE SPACES.
013000
013100     COPY ZSACHND.
013200
013300 LINKAGE SECTION.
013400 01  LK-COOKIE-RAW               PIC X(40).
013500 01  LK-COOKIE-VALID              PIC X(36).
013600 01  LK-REASON-CODE              PIC X(20).
013700 01  LK-VALID-FLAG               PIC X(01).
013800
013900 PROCEDURE DIVISION USING LK-COOKIE-RAW
014000                           LK-COOKIE-VALID
014100                           LK-REASON-CODE
014200                           LK-VALID-FLAG.
014300
014400*****************************************************************
014500* Main process.                                                 *
014600*****************************************************************
014700 0000-MAIN-PROCESS.
014800     MOVE 'Y'                    TO LK-VALID-FLAG.
014900     MOVE SPACES                 TO LK-REASON-CODE.
015000     MOVE SPACES                 TO LK-COOKIE-VALID.
015100     MOVE LK-COOKIE-RAW           TO WS-WORK-COOKIE.
015200     MOVE SPACE                  TO WS-FORM-SWITCH.
015300     MOVE SPACES                 TO WS-BODY-HYPHENATED.
015400     MOVE SPACES                 TO WS-BODY-PLAIN.
015500
015600     PERFORM 2000-CHECK-EMPTY    THRU 2000-EXIT.
015700
015800     IF  LK-VALID-FLAG EQUAL 'Y'
015900         PERFORM 2100-RECOGNIZE-FORM THRU 2100-EXIT.
016000
016100     IF  LK-VALID-FLAG EQUAL 'Y'
016200         PERFORM 2200-CHECK-HEX-BODY THRU 2200-EXIT.
016300
016400     IF  LK-VALID-FLAG EQUAL 'Y'
016500         PERFORM 2300-BUILD-CANONICAL THRU 2300-EXIT.
016600
016700     IF  LK-VALID-FLAG EQUAL 'Y'
016800         PERFORM 2400-CHECK-NIL-UUID THRU 2400-EXIT.
016900
017000     IF  LK-VALID-FLAG EQUAL 'Y'
017100         MOVE WS-CANON-COOKIE     TO LK-COOKIE-VALID.
017200
017300     MOVE LK-VALID-FLAG           TO WS-VALID-SWITCH.
017400
017500 0000-EXIT.
017600     GOBACK.
017700
017800*****************************************************************
017900* Empty after trim - EMPTY_AFTER_TRIM.                          *
018000*****************************************************************
018100 2000-CHECK-EMPTY.
018200     IF  WS-WORK-COOKIE EQUAL SPACES
018300         SET ZSAC-EMPTY-AFTER-TRIM TO TRUE
018400         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
018500         MOVE 'N'                  TO LK-VALID-FLAG.
018600 2000-EXIT.
018700     EXIT.
018800
018900*****************************************************************
019000* Strip an optional urn:uuid: prefix and an optional wrapping   *
019100* brace pair, then decide whether what remains is the 36-byte   *
019200* hyphenated form or the 32-byte plain hex form.  Anything else *
019300* is BAD_UUID.                                                   *
019400*****************************************************************
019500 2100-RECOGNIZE-FORM.
019600     PERFORM 9110-RIGHT-TRIM-LEN THRU 9110-EXIT.
019700     MOVE 1                       TO WS-BODY-START.
019800
019900     IF  WS-RAW-LEN GREATER THAN 9
020000     AND WS-WORK-COOKIE (1:9) EQUAL 'urn:uuid:'
020100         MOVE 10                  TO WS-BODY-START.
020200
020300     IF  WS-COOKIE-CHAR (WS-BODY-START) EQUAL '{'
020400         IF  WS-COOKIE-CHAR (WS-RAW-LEN) EQUAL '}'
020500             ADD 1                TO WS-BODY-START
020600             SUBTRACT 1 FROM WS-RAW-LEN
020700         ELSE
020800             DISPLAY 'ZSAC009 BRACE MISMATCH - LEN='
020900                     WS-RLD-BYTE (1) WS-RLD-BYTE (2)
021000             SET ZSAC-BAD-UUID TO TRUE
021100             MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
021200             MOVE 'N'              TO LK-VALID-FLAG
021300             GO TO 2100-EXIT.
021400
021500     SET WS-FORM-NOT-RECOGNIZED TO TRUE.
021600
021700     IF  WS-RAW-LEN - WS-BODY-START + 1 EQUAL THIRTY-SIX
021800         MOVE WS-WORK-COOKIE (WS-BODY-START:THIRTY-SIX)
021900                                  TO WS-BODY-HYPHENATED
022000         IF  WS-DASH-1 EQUAL '-' AND WS-DASH-2 EQUAL '-'
022100         AND WS-DASH-3 EQUAL '-' AND WS-DASH-4 EQUAL '-'
022200             SET WS-FORM-HYPHENATED TO TRUE.
022300
022400     IF  WS-FORM-NOT-RECOGNIZED
022500     AND WS-RAW-LEN - WS-BODY-START + 1 EQUAL THIRTY-TWO
022600         MOVE WS-WORK-COOKIE (WS-BODY-START:THIRTY-TWO)
022700                                  TO WS-BODY-PLAIN
022800         SET WS-FORM-PLAIN TO TRUE.
022900
023000     IF  WS-FORM-NOT-RECOGNIZED
023100         SET ZSAC-BAD-UUID TO TRUE
023200         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
023300         MOVE 'N'                  TO LK-VALID-FLAG.
023400 2100-EXIT.
023500     EXIT.
023600
023700*****************************************************************
023800* Confirm every character of the recognized body (excluding     *
023900* the four hyphens of the hyphenated form) is a hex digit.       *
024000*****************************************************************
024100 2200-CHECK-HEX-BODY.
024200     MOVE 'Y'                     TO WS-HEX-OK-SWITCH.
024300
024400     IF  WS-FORM-HYPHENATED
024500         PERFORM 2210-CHECK-HYPH-CHAR THRU 2210-EXIT
024600                 VARYING WS-SUB FROM 1 BY 1
024700                 UNTIL WS-SUB GREATER THIRTY-SIX
024800     ELSE
024900         PERFORM 2220-CHECK-PLAIN-CHAR THRU 2220-EXIT
025000                 VARYING WS-SUB FROM 1 BY 1
025100                 UNTIL WS-SUB GREATER THIRTY-TWO.
025200
025300     IF  WS-HEX-OK-SWITCH EQUAL 'N'
025400         SET ZSAC-BAD-UUID TO TRUE
025500         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
025600         MOVE 'N'                  TO LK-VALID-FLAG.
025700 2200-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100* Test one position of the hyphenated body: the four dash       *
026200* positions are skipped, every other position must be hex.      *
026300*****************************************************************
026400 2210-CHECK-HYPH-CHAR.
026500     IF  WS-SUB NOT EQUAL 9 AND WS-SUB NOT EQUAL 14
026600     AND WS-SUB NOT EQUAL 19 AND WS-SUB NOT EQUAL 24
026700         IF  NOT (WS-BODY-HYPHENATED (WS-SUB:1) ZSAC-HEX-UPPER
026800               OR WS-BODY-HYPHENATED (WS-SUB:1) ZSAC-HEX-LOWER)
026900             MOVE 'N'              TO WS-HEX-OK-SWITCH.
027000 2210-EXIT.
027100     EXIT.
027200
027300*****************************************************************
027400* Test one position of the plain 32-hex body.                   *
027500*****************************************************************
027600 2220-CHECK-PLAIN-CHAR.
027700     IF  NOT (WS-BODY-PLAIN (WS-SUB:1) ZSAC-HEX-UPPER
027800           OR WS-BODY-PLAIN (WS-SUB:1) ZSAC-HEX-LOWER)
027900         MOVE 'N'                  TO WS-HEX-OK-SWITCH.
028000 2220-EXIT.
028100     EXIT.
028200
028300*****************************************************************
028400* Build the canonical lower-case hyphenated 36-byte value.  The *
028500* plain 32-hex form is re-punctuated into the same layout as    *
028600* the hyphenated form before the case fold, so one lower-case   *
028700* pass handles both accepted forms.                             *
028800*****************************************************************
028900 2300-BUILD-CANONICAL.
029000     IF  WS-FORM-PLAIN
029100         MOVE WS-BODY-PLAIN (1:8)   TO WS-GRP-1
029200         MOVE '-'                   TO WS-DASH-1
029300         MOVE WS-BODY-PLAIN (9:4)   TO WS-GRP-2
029400         MOVE '-'                   TO WS-DASH-2
029500         MOVE WS-BODY-PLAIN (13:4)  TO WS-GRP-3
029600         MOVE '-'                   TO WS-DASH-3
029700         MOVE WS-BODY-PLAIN (17:4)  TO WS-GRP-4
029800         MOVE '-'                   TO WS-DASH-4
029900         MOVE WS-BODY-PLAIN (21:12) TO WS-GRP-5.
030000
030100     MOVE WS-BODY-HYPHENATED       TO WS-CANON-COOKIE.
030200     INSPECT WS-CANON-COOKIE
030300         CONVERTING
030400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030500         TO
030600         'abcdefghijklmnopqrstuvwxyz'.
030700 2300-EXIT.
030800     EXIT.
030900
031000*****************************************************************
031100* The all-zero UUID is rejected as NIL_UUID once canonicalized. *
031200*****************************************************************
031300 2400-CHECK-NIL-UUID.
031400     IF  WS-CANON-COOKIE EQUAL
031500         '00000000-0000-0000-0000-000000000000'
031600         SET ZSAC-NIL-UUID TO TRUE
031700         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
031800         MOVE 'N'                  TO LK-VALID-FLAG.
031900 2400-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300* Find the last non-space position in the raw cookie field.     *
032400*****************************************************************
032500 9110-RIGHT-TRIM-LEN.
032600     MOVE ZERO-COMP               TO WS-RAW-LEN.
032700     PERFORM 9120-TEST-ONE-POS   THRU 9120-EXIT
032800             VARYING WS-SUB FROM FORTY BY -1
032900             UNTIL WS-SUB LESS THAN 1
033000                OR WS-RAW-LEN GREATER THAN ZERO-COMP.
033100 9110-EXIT.
033200     EXIT.
033300
033400 9120-TEST-ONE-POS.
033500     IF  WS-COOKIE-CHAR (WS-SUB) NOT EQUAL SPACE
033600         MOVE WS-SUB               TO WS-RAW-LEN.
033700 9120-EXIT.
033800     EXIT.
