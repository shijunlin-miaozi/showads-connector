000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSAC005.
000300 AUTHOR.        DONNA OSTROWSKI.
000400 INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
000500 DATE-WRITTEN.  11/10/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZSAC - ShowAds Connector batch subsystem.                     *
001100*                                                               *
001200* ZSAC005 validates the visitor NAME field.  It is CALLed by    *
001300* the pipeline driver ZSAC002 once per input record, ahead of   *
001400* the age, cookie and banner-id checks (name is validated       *
001500* first in the fixed validation order).                         *
001600*                                                                *
001700* The field arrives already trimmed by the input reader         *
001800* (ZSAC004).  A name is valid when it contains only letters     *
001900* and single embedded spaces - no leading/trailing blanks       *
002000* (guaranteed by the trim), no tabs or other non-space          *
002100* whitespace, no doubled spaces, and no digit or punctuation    *
002200* character.                                                     *
002300*                                                                *
002400* LK-VALID-FLAG comes back 'Y' and LK-NAME-VALID holds the      *
002500* accepted value, or LK-VALID-FLAG comes back 'N' and           *
002600* LK-REASON-CODE holds one of EMPTY_AFTER_TRIM,                 *
002700* NON_ASCII_WHITESPACE, DOUBLE_SPACE or NON_LETTER_CHAR.         *
002800*                                                                *
002900* Date       UserID   Ticket      Description                   *
003000* ---------- -------- ----------- ------------------------------*
003100* 11/10/94   DAO      ZSAC-1005   Original program.              *
003200* 05/17/95   DAO      ZSAC-1045   Added DOUBLE_SPACE check -     *
003300*                                 previously two embedded       *
003400*                                 spaces passed as valid.        *
003500* 09/29/96   KLM      ZSAC-1160   Added NON_ASCII_WHITESPACE     *
003600*                                 check for tab and other        *
003700*                                 control-character whitespace.  *
003800* 12/14/98   KLM      ZSAC-1497   Y2K SWEEP - reviewed all       *
003900*                                 fields in this program; no     *
004000*                                 date data present, no change.  *
004100* 03/09/00   TAB      ZSAC-1550   Letter test now uses the       *
004200*                                 shop's ZSAC-UPPER-ALPHA and    *
004300*                                 ZSAC-LOWER-ALPHA CLASS tests   *
004400*                                 rather than an IS ALPHABETIC   *
004500*                                 test, to match ZSAC004/031.    *
004600* 07/18/01   TAB      ZSAC-1601   Added switch-trace DISPLAY on  *
004700*                                 reject, for the rejects-log    *
004800*                                 spot-check the ops desk asked  *
004900*                                 for after the ZSAC-1600 audit. *
005000* 07/19/01   TAB      ZSAC-1622   Added the scanned length's raw *
005100*                                 bytes to the same reject       *
005200*                                 trace DISPLAY, alongside the   *
005300*                                 switch byte.                   *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS ZSAC-UPPER-ALPHA IS 'A' THRU 'Z'
006000     CLASS ZSAC-LOWER-ALPHA IS 'a' THRU 'z'.
006100
006200*****************************************************************
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600* DEFINE LOCAL VARIABLES                                        *
006700*****************************************************************
006800 01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
006900 01  ONE                        PIC S9(04) COMP VALUE 1.
007000 01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
007100 01  FORTY                      PIC S9(04) COMP VALUE 40.
007200
007300 01  WS-NAME-LEN                PIC S9(04) COMP VALUE ZEROES.
007400
007500 01  WS-SWITCHES.
007600     05  WS-VALID-SWITCH        PIC X(01)       VALUE 'Y'.
007700         88  WS-NAME-IS-VALID                   VALUE 'Y'.
007800     05  WS-PRIOR-CHAR          PIC X(01)       VALUE SPACE.
007900     05  FILLER                 PIC X(02)       VALUE SPACES.
008000
008100*****************************************************************
008200* Single-byte dump view of the switches group, used by the      *
008300* 03/09/00 trace line added below when a name is rejected.       *
008400*****************************************************************
008500 01  WS-SWITCH-TRACE REDEFINES WS-SWITCHES.
008600     05  WS-SWITCH-TRACE-BYTE   PIC X(01).
008700     05  FILLER                 PIC X(03).
008800
008900*****************************************************************
009000* Byte-dump view of the trailing-length counter, added to the   *
009100* same 07/18/01 reject trace DISPLAY so a spot check of the      *
009200* rejects log shows the scanned length's raw bytes alongside the *
009300* valid/invalid switch - WS-NAME-LEN is COMP, so this is a byte   *
009400* table rather than a zoned redefinition of it.                  *
009500*****************************************************************
009600 01  WS-NAME-LEN-DUMP REDEFINES WS-NAME-LEN.
009700     05  WS-NLD-BYTE            PIC X(01) OCCURS 2 TIMES.
009800
009900 01  WS-WORK-NAME                PIC X(40)      VALUE SPACES.
010000 01  WS-WORK-CHAR               PIC X(01)       VALUE SPACE.
010100
010200*****************************************************************
010300* Character-table view of the working name, used by the         *
010400* scan/length paragraphs below to index one letter at a time.    *
010500*****************************************************************
010600 01  WS-NAME-TABLE REDEFINES WS-WORK-NAME.
010700     05  WS-NAME-CHAR           PIC X(01)  OCCURS 40 TIMES.
010800
010900     COPY ZSACHND.
011000
011100 LINKAGE SECTION.
011200 01  LK-NAME-RAW                PIC X(40).
011300 01  LK-NAME-VALID              PIC X(40).
011400 01  LK-REASON-CODE             PIC X(20).
011500 01  LK-VALID-FLAG              PIC X(01).
011600
011700 PROCEDURE DIVISION USING LK-NAME-RAW
011800                           LK-NAME-VALID
011900                           LK-REASON-CODE
012000                           LK-VALID-FLAG.
012100
012200*****************************************************************
012300* Main process.                                                 *
012400*****************************************************************
012500 0000-MAIN-PROCESS.
012600     MOVE 'Y'                    TO LK-VALID-FLAG.
012700     MOVE SPACES                 TO LK-REASON-CODE.
012800     MOVE SPACES                 TO LK-NAME-VALID.
012900     MOVE LK-NAME-RAW             TO WS-WORK-NAME.
013000
013100     PERFORM 2000-CHECK-EMPTY    THRU 2000-EXIT.
013200
013300     IF  LK-VALID-FLAG EQUAL 'Y'
013400         PERFORM 2100-SCAN-CHARACTERS THRU 2100-EXIT.
013500
013600     MOVE LK-VALID-FLAG           TO WS-VALID-SWITCH.
013700
013800     IF  LK-VALID-FLAG EQUAL 'Y'
013900         MOVE WS-WORK-NAME        TO LK-NAME-VALID
014000     ELSE
014100         MOVE WS-VALID-SWITCH     TO WS-SWITCH-TRACE-BYTE
014200         DISPLAY 'ZSAC005 REJECT ' LK-REASON-CODE
014300                 ' SW=' WS-SWITCH-TRACE-BYTE
014400                 ' LEN=' WS-NLD-BYTE (1) WS-NLD-BYTE (2).
014500
014600 0000-EXIT.
014700     GOBACK.
014800
014900*****************************************************************
015000* Empty after trim - EMPTY_AFTER_TRIM.                          *
015100*****************************************************************
015200 2000-CHECK-EMPTY.
015300     IF  WS-WORK-NAME EQUAL SPACES
015400         SET ZSAC-EMPTY-AFTER-TRIM TO TRUE
015500         MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
015600         MOVE 'N'                 TO LK-VALID-FLAG.
015700 2000-EXIT.
015800     EXIT.
015900
016000*****************************************************************
016100* Scan every character up to the last non-space position for    *
016200* non-space whitespace, doubled spaces, and non-letter          *
016300* characters.  Scanning stops at the first defect found.        *
016400*****************************************************************
016500 2100-SCAN-CHARACTERS.
016600     PERFORM 2110-FIND-LENGTH    THRU 2110-EXIT.
016700     MOVE SPACE                   TO WS-PRIOR-CHAR.
016800
016900     PERFORM 2130-SCAN-ONE-CHAR THRU 2130-EXIT
017000             VARYING WS-SUB FROM 1 BY 1
017100             UNTIL WS-SUB GREATER THAN WS-NAME-LEN
017200                OR LK-VALID-FLAG EQUAL 'N'.
017300 2100-EXIT.
017400     EXIT.
017500
017600*****************************************************************
017700* Locate the last non-space position in the working name.       *
017800*****************************************************************
017900 2110-FIND-LENGTH.
018000     MOVE ZERO-COMP               TO WS-NAME-LEN.
018100     PERFORM 2115-TEST-ONE-POS   THRU 2115-EXIT
018200             VARYING WS-SUB FROM FORTY BY -1
018300             UNTIL WS-SUB LESS THAN 1
018400                OR WS-NAME-LEN GREATER THAN ZERO-COMP.
018500 2110-EXIT.
018600     EXIT.
018700
018800*****************************************************************
018900* Test working-name position WS-SUB for the trailing length     *
019000* scan.                                                          *
019100*****************************************************************
019200 2115-TEST-ONE-POS.
019300     IF  WS-NAME-CHAR (WS-SUB) NOT EQUAL SPACE
019400         MOVE WS-SUB               TO WS-NAME-LEN.
019500 2115-EXIT.
019600     EXIT.
019700
019800*****************************************************************
019900* Classify working-name position WS-SUB and carry its value     *
020000* forward as the prior character for the next position.         *
020100*****************************************************************
020200 2130-SCAN-ONE-CHAR.
020300     MOVE WS-NAME-CHAR (WS-SUB)    TO WS-WORK-CHAR.
020400     PERFORM 2120-CHECK-ONE-CHAR THRU 2120-EXIT.
020500     MOVE WS-WORK-CHAR             TO WS-PRIOR-CHAR.
020600 2130-EXIT.
020700     EXIT.
020800
020900*****************************************************************
021000* Classify a single character of the working name.              *
021100*****************************************************************
021200 2120-CHECK-ONE-CHAR.
021300     IF  WS-WORK-CHAR EQUAL SPACE
021400         IF  WS-PRIOR-CHAR EQUAL SPACE
021500             SET ZSAC-DOUBLE-SPACE TO TRUE
021600             MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
021700             MOVE 'N'                       TO LK-VALID-FLAG
021800         END-IF
021900         GO TO 2120-EXIT.
022000
022100     IF  WS-WORK-CHAR LESS THAN SPACE
022200     OR (WS-WORK-CHAR GREATER THAN SPACE AND
022300         WS-WORK-CHAR LESS THAN '!')
022400         SET ZSAC-NON-ASCII-WHITESPACE TO TRUE
022500         MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
022600         MOVE 'N'                           TO LK-VALID-FLAG
022700         GO TO 2120-EXIT.
022800
022900     IF  WS-WORK-CHAR ZSAC-UPPER-ALPHA
023000     OR  WS-WORK-CHAR ZSAC-LOWER-ALPHA
023100         GO TO 2120-EXIT.
023200
023300     SET ZSAC-NON-LETTER-CHAR TO TRUE
023400     MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
023500     MOVE 'N'                       TO LK-VALID-FLAG.
023600 2120-EXIT.
023700     EXIT.
