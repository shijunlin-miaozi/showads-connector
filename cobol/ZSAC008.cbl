000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSAC008.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
000500 DATE-WRITTEN.  11/14/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZSAC - ShowAds Connector batch subsystem.                     *
001100*                                                                *
001200* ZSAC008 validates the visitor AGE field.  It is CALLed by     *
001300* the pipeline driver ZSAC002 for every record that has already *
001400* passed the name check (ZSAC005) - age is the second field in  *
001500* the fixed validation order.                                    *
001600*                                                                *
001700* The raw field arrives already trimmed by the input reader     *
001800* (ZSAC004).  A valid age is a whole decimal integer, optional   *
001900* leading sign, leading zeros allowed, that falls inside the     *
002000* caller-supplied eligibility window (LK-AGE-MIN/LK-AGE-MAX -    *
002100* ZSAC002 obtains the current window from ZSACPLT once per run   *
002200* and again at the re-read cadence, and passes it down on every  *
002300* CALL so this program never reads the config file itself).      *
002400*                                                                *
002500* LK-VALID-FLAG comes back 'Y' and LK-AGE-VALID holds the        *
002600* parsed value, or LK-VALID-FLAG comes back 'N' and              *
002700* LK-REASON-CODE holds one of EMPTY_AFTER_TRIM, NOT_AN_INTEGER   *
002800* or AGE_OUT_OF_RANGE.                                            *
002900*                                                                *
003000* Date       UserID   Ticket      Description                    *
003100* ---------- -------- ----------- -------------------------------*
003200* 11/14/94   RJJ      ZSAC-1008   Original program.               *
003300* 04/02/96   RJJ      ZSAC-1080   Allowed a leading + or - sign - *
003400*                                 previously any sign rejected    *
003500*                                 the field as NOT_AN_INTEGER.    *
003600* 08/11/97   KLM      ZSAC-1240   Range bounds now passed in on   *
003700*                                 the CALL rather than read as a  *
003800*                                 program constant, to support    *
003900*                                 the new age-window config file. *
004000* 12/14/98   KLM      ZSAC-1498   Y2K SWEEP - reviewed all date   *
004100*                                 fields in this program; none    *
004200*                                 present, no change required.    *
004300* 06/05/01   TAB      ZSAC-1610   Digit-to-value conversion moved *
004400*                                 to an out-of-line paragraph so  *
004500*                                 the accumulation loop matches   *
004600*                                 shop standard PERFORM style.    *
004700* 07/19/01   TAB      ZSAC-1622   Added raw bytes of the computed *
004800*                                 value to the out-of-range trace *
004900*                                 DISPLAY, same spot-check need   *
005000*                                 as the ZSAC-1621/1622 fixes     *
005100*                                 elsewhere in the suite.          *
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS ZSAC-NUMERIC-CHAR IS '0' THRU '9'.
005800
005900*****************************************************************
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*****************************************************************
006300* DEFINE LOCAL VARIABLES                                        *
006400*****************************************************************
006500 01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
006600 01  WS-START-POS               PIC S9(04) COMP VALUE ZEROES.
006700 01  WS-RAW-LEN                 PIC S9(04) COMP VALUE ZEROES.
006800 01  WS-DIGIT-VAL               PIC S9(04) COMP VALUE ZEROES.
006900 01  ONE                        PIC S9(04) COMP VALUE 1.
007000 01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
007100 01  FIVE                       PIC S9(04) COMP VALUE 5.
007200 01  TEN                        PIC S9(04) COMP VALUE 10.
007300
007400 01  WS-SWITCHES.
007500     05  WS-VALID-SWITCH        PIC X(01)       VALUE 'Y'.
007600         88  WS-AGE-IS-VALID                    VALUE 'Y'.
007700     05  WS-SIGN-SWITCH         PIC S9(04) COMP VALUE 1.
007800     05  WS-DIGITS-SEEN-SWITCH  PIC X(01)       VALUE 'N'.
007900         88  WS-SOME-DIGIT-SEEN                 VALUE 'Y'.
008000     05  FILLER                 PIC X(02)       VALUE SPACES.
008100
008200 01  WS-WORK-AGE                PIC X(05)       VALUE SPACES.
008300
008400*****************************************************************
008500* Character-table view of the raw age field, used to walk one   *
008600* digit at a time during the integer scan below.                *
008700*****************************************************************
008800 01  WS-AGE-TABLE REDEFINES WS-WORK-AGE.
008900     05  WS-AGE-CHAR            PIC X(01)  OCCURS 5 TIMES.
009000
009100 01  WS-COMPUTED-VALUE          PIC S9(08) COMP VALUE ZEROES.
009200
009300*****************************************************************
009400* Byte-dump view of the computed value, added to the same       *
009500* 06/05/01 out-of-range trace DISPLAY - WS-COMPUTED-VALUE is     *
009600* COMP, so this is a byte table rather than a zoned redefinition *
009700* of it (see the ZSAC-1622 note below on WS-COMPUTED-EDIT).      *
009800*****************************************************************
009900 01  WS-COMPUTED-DUMP REDEFINES WS-COMPUTED-VALUE.
010000     05  WS-CVD-BYTE            PIC X(01) OCCURS 4 TIMES.
010100
010200 01  WS-DIGIT-CHAR-SCR          PIC X(01)       VALUE ZERO.
010300
010400*****************************************************************
010500* Numeric view of one digit character - a single zoned decimal  *
010600* digit and its character form share the same byte, so this     *
010700* REDEFINES lets the scan paragraph below use the character in  *
010800* arithmetic directly, with no table lookup needed.              *
010900*****************************************************************
011000 01  WS-DIGIT-NUM REDEFINES WS-DIGIT-CHAR-SCR PIC 9(01).
011100
011200*****************************************************************
011300* Zoned print view of the computed value, used only by the      *
011400* 06/05/01 trace DISPLAY when a record fails the range test.    *
011500* Not a REDEFINES of WS-COMPUTED-VALUE - COMP storage is half   *
011600* the width of a zoned PIC of the same digit count, so the two  *
011700* are kept as separate fields and moved explicitly.              *
011800*****************************************************************
011900 01  WS-COMPUTED-EDIT           PIC S9(08).
012000
012100     COPY ZSACHND.
012200
012300 LINKAGE SECTION.
012400 01  LK-AGE-RAW                 PIC X(05).
012500 01  LK-AGE-MIN                 PIC S9(04) COMP.
012600 01  LK-AGE-MAX                 PIC S9(04) COMP.
012700 01  LK-AGE-VALID               PIC 9(03).
012800 01  LK-REASON-CODE             PIC X(20).
012900 01  LK-VALID-FLAG              PIC X(01).
013000
013100 PROCEDURE DIVISION USING LK-AGE-RAW
013200                           LK-AGE-MIN
013300                           LK-AGE-MAX
013400                           LK-AGE-VALID
013500                           LK-REASON-CODE
013600                           LK-VALID-FLAG.
013700
013800*****************************************************************
013900* Main process.                                                 *
014000*****************************************************************
014100 0000-MAIN-PROCESS.
014200     MOVE 'Y'                    TO LK-VALID-FLAG.
014300     MOVE SPACES                 TO LK-REASON-CODE.
014400     MOVE ZERO-COMP              TO LK-AGE-VALID.
014500     MOVE LK-AGE-RAW              TO WS-WORK-AGE.
014600     MOVE ZERO-COMP              TO WS-COMPUTED-VALUE.
014700
014800     PERFORM 2000-CHECK-EMPTY    THRU 2000-EXIT.
014900
015000     IF  LK-VALID-FLAG EQUAL 'Y'
015100         PERFORM 2100-PARSE-INTEGER THRU 2100-EXIT.
015200
015300     IF  LK-VALID-FLAG EQUAL 'Y'
015400         PERFORM 2200-CHECK-RANGE THRU 2200-EXIT.
015500
015600     IF  LK-VALID-FLAG EQUAL 'Y'
015700         MOVE WS-COMPUTED-VALUE   TO LK-AGE-VALID.
015800
015900     MOVE LK-VALID-FLAG           TO WS-VALID-SWITCH.
016000
016100 0000-EXIT.
016200     GOBACK.
016300
016400*****************************************************************
016500* Empty after trim - EMPTY_AFTER_TRIM.                          *
016600*****************************************************************
016700 2000-CHECK-EMPTY.
016800     IF  WS-WORK-AGE EQUAL SPACES
016900         SET ZSAC-EMPTY-AFTER-TRIM TO TRUE
017000         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
017100         MOVE 'N'                  TO LK-VALID-FLAG.
017200 2000-EXIT.
017300     EXIT.
017400
017500*****************************************************************
017600* Parse an optionally-signed whole decimal integer out of the   *
017700* raw field.  Leading zeros are accepted; any non-digit         *
017800* character other than a single leading sign fails the field    *
017900* as NOT_AN_INTEGER.                                             *
018000*****************************************************************
018100 2100-PARSE-INTEGER.
018200     MOVE 1                       TO WS-SIGN-SWITCH.
018300     MOVE 'N'                     TO WS-DIGITS-SEEN-SWITCH.
018400     MOVE 1                       TO WS-START-POS.
018500     PERFORM 9110-RIGHT-TRIM-LEN THRU 9110-EXIT.
018600
018700     IF  WS-AGE-CHAR (1) EQUAL '+'
018800         MOVE 2                   TO WS-START-POS
018900     ELSE
019000         IF  WS-AGE-CHAR (1) EQUAL '-'
019100             MOVE -1               TO WS-SIGN-SWITCH
019200             MOVE 2                TO WS-START-POS.
019300
019400     IF  WS-START-POS GREATER WS-RAW-LEN
019500         SET ZSAC-NOT-AN-INTEGER TO TRUE
019600         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
019700         MOVE 'N'                  TO LK-VALID-FLAG
019800         GO TO 2100-EXIT.
019900
020000     PERFORM 2110-SCAN-ONE-DIGIT THRU 2110-EXIT
020100             VARYING WS-SUB FROM WS-START-POS BY 1
020200             UNTIL WS-SUB GREATER WS-RAW-LEN
020300                OR LK-VALID-FLAG EQUAL 'N'.
020400
020500     IF  LK-VALID-FLAG EQUAL 'Y'
020600     AND WS-SOME-DIGIT-SEEN EQUAL 'N'
020700         SET ZSAC-NOT-AN-INTEGER TO TRUE
020800         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
020900         MOVE 'N'                  TO LK-VALID-FLAG.
021000
021100     IF  LK-VALID-FLAG EQUAL 'Y'
021200     AND WS-SIGN-SWITCH EQUAL -1
021300         COMPUTE WS-COMPUTED-VALUE = ZERO-COMP - WS-COMPUTED-VALUE.
021400
021500 2100-EXIT.
021600     EXIT.
021700
021800*****************************************************************
021900* Test one digit position; accumulate into WS-COMPUTED-VALUE.   *
022000*****************************************************************
022100 2110-SCAN-ONE-DIGIT.
022200     IF  WS-AGE-CHAR (WS-SUB) ZSAC-NUMERIC-CHAR
022300         MOVE 'Y'                  TO WS-DIGITS-SEEN-SWITCH
022400         PERFORM 2120-CHAR-TO-VALUE THRU 2120-EXIT
022500         COMPUTE WS-COMPUTED-VALUE =
022600                 (WS-COMPUTED-VALUE * TEN) + WS-DIGIT-VAL
022700     ELSE
022800         SET ZSAC-NOT-AN-INTEGER TO TRUE
022900         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
023000         MOVE 'N'                  TO LK-VALID-FLAG.
023100 2110-EXIT.
023200     EXIT.
023300
023400*****************************************************************
023500* Convert one numeric character to its binary digit value.      *
023600*****************************************************************
023700 2120-CHAR-TO-VALUE.
023800     MOVE WS-AGE-CHAR (WS-SUB)     TO WS-DIGIT-CHAR-SCR.
023900     MOVE WS-DIGIT-NUM             TO WS-DIGIT-VAL.
024000 2120-EXIT.
024100     EXIT.
024200
024300*****************************************************************
024400* Confirm the parsed value falls inside the caller's window.    *
024500*****************************************************************
024600 2200-CHECK-RANGE.
024700     IF  WS-COMPUTED-VALUE LESS THAN LK-AGE-MIN
024800     OR  WS-COMPUTED-VALUE GREATER THAN LK-AGE-MAX
024900         MOVE WS-COMPUTED-VALUE    TO WS-COMPUTED-EDIT
025000         DISPLAY 'ZSAC008 AGE OUT OF RANGE - VALUE='
025100                 WS-COMPUTED-EDIT ' RAW=' WS-CVD-BYTE (1)
025200                 WS-CVD-BYTE (2) WS-CVD-BYTE (3) WS-CVD-BYTE (4)
025300         SET ZSAC-AGE-OUT-OF-RANGE TO TRUE
025400         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
025500         MOVE 'N'                  TO LK-VALID-FLAG.
025600 2200-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000* Find the last non-space position in the raw age field.        *
026100*****************************************************************
026200 9110-RIGHT-TRIM-LEN.
026300     MOVE ZERO-COMP               TO WS-RAW-LEN.
026400     PERFORM 9120-TEST-ONE-POS   THRU 9120-EXIT
026500             VARYING WS-SUB FROM 5 BY -1
026600             UNTIL WS-SUB LESS THAN 1
026700                OR WS-RAW-LEN GREATER THAN ZERO-COMP.
026800 9110-EXIT.
026900     EXIT.
027000
027100 9120-TEST-ONE-POS.
027200     IF  WS-AGE-CHAR (WS-SUB) NOT EQUAL SPACE
027300         MOVE WS-SUB               TO WS-RAW-LEN.
027400 9120-EXIT.
027500     EXIT.
