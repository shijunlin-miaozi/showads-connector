000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSAC031.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
000500 DATE-WRITTEN.  11/18/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZSAC - ShowAds Connector batch subsystem.                     *
001100*                                                                *
001200* ZSAC031 validates the visitor BANNER_ID field.  It is CALLed  *
001300* by the pipeline driver ZSAC002 last in the fixed validation    *
001400* order, after name, age and cookie have all passed.             *
001500*                                                                *
001600* The raw field arrives already trimmed by the input reader     *
001700* (ZSAC004).  It uses the same integer-parsing rule as the age   *
001800* field (optional leading sign, leading zeros accepted) but the  *
001900* accepted range is the fixed 0 through 99 - the shop's banner   *
002000* inventory has never carried more than one hundred creatives    *
002100* live at once, so unlike age this bound is not configurable.    *
002200*                                                                *
002300* LK-VALID-FLAG comes back 'Y' and LK-BANNER-VALID holds the     *
002400* parsed value, or LK-VALID-FLAG comes back 'N' and              *
002500* LK-REASON-CODE holds one of EMPTY_AFTER_TRIM, NOT_AN_INTEGER   *
002600* or ID_OUT_OF_RANGE.                                             *
002700*                                                                *
002800* Date       UserID   Ticket      Description                    *
002900* ---------- -------- ----------- -------------------------------*
003000* 11/18/94   RJJ      ZSAC-1010   Original program.               *
003100* 09/05/96   RWF      ZSAC-1095   Allowed a leading + or - sign - *
003200*                                 previously any sign rejected    *
003300*                                 the field as NOT_AN_INTEGER,    *
003400*                                 same fix as made to ZSAC008.    *
003500* 12/14/98   KLM      ZSAC-1500   Y2K SWEEP - reviewed all date   *
003600*                                 fields in this program; none    *
003700*                                 present, no change required.    *
003800* 06/05/01   TAB      ZSAC-1611   Digit-scan loop restated as an  *
003900*                                 out-of-line PERFORM to match    *
004000*                                 the ZSAC008/ZSAC1610 rework.    *
004100* 07/19/01   TAB      ZSAC-1622   Added raw bytes of the computed *
004200*                                 value to the out-of-range trace *
004300*                                 DISPLAY, same spot-check need   *
004400*                                 as the ZSAC-1621/1622 fixes     *
004500*                                 elsewhere in the suite.          *
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS ZSAC-NUMERIC-CHAR IS '0' THRU '9'.
005200
005300*****************************************************************
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*****************************************************************
005700* DEFINE LOCAL VARIABLES                                        *
005800*****************************************************************
005900 01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
006000 01  WS-START-POS               PIC S9(04) COMP VALUE ZEROES.
006100 01  WS-RAW-LEN                 PIC S9(04) COMP VALUE ZEROES.
006200 01  WS-DIGIT-VAL               PIC S9(04) COMP VALUE ZEROES.
006300 01  ONE                        PIC S9(04) COMP VALUE 1.
006400 01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
006500 01  TEN                        PIC S9(04) COMP VALUE 10.
006600 01  NINETY-NINE                PIC S9(04) COMP VALUE 99.
006700
006800 01  WS-SWITCHES.
006900     05  WS-VALID-SWITCH        PIC X(01)       VALUE 'Y'.
007000         88  WS-ID-IS-VALID                     VALUE 'Y'.
007100     05  WS-SIGN-SWITCH         PIC S9(04) COMP VALUE 1.
007200     05  WS-DIGITS-SEEN-SWITCH  PIC X(01)       VALUE 'N'.
007300         88  WS-SOME-DIGIT-SEEN                 VALUE 'Y'.
007400     05  FILLER                 PIC X(02)       VALUE SPACES.
007500
007600 01  WS-WORK-ID                  PIC X(05)      VALUE SPACES.
007700
007800*****************************************************************
007900* Character-table view of the raw banner-id field, used to walk *
008000* one digit at a time during the integer scan below.            *
008100*****************************************************************
008200 01  WS-ID-TABLE REDEFINES WS-WORK-ID.
008300     05  WS-ID-CHAR             PIC X(01)  OCCURS 5 TIMES.
008400
008500 01  WS-COMPUTED-VALUE           PIC S9(08) COMP VALUE ZEROES.
008600
008700*****************************************************************
008800* Byte-dump view of the computed value, added to the same       *
008900* out-of-range trace DISPLAY below - WS-COMPUTED-VALUE is COMP,  *
009000* so this is a byte table rather than a zoned redefinition of it *
009100* (see the ZSAC-1622 note below on WS-COMPUTED-EDIT).            *
009200*****************************************************************
009300 01  WS-COMPUTED-DUMP REDEFINES WS-COMPUTED-VALUE.
009400     05  WS-CVD-BYTE             PIC X(01) OCCURS 4 TIMES.
009500
009600*****************************************************************
009700* Zoned print view of the computed value, used only by the      *
009800* trace DISPLAY when a record fails the range test.  Not a       *
009900* REDEFINES of WS-COMPUTED-VALUE - COMP storage is half the      *
010000* width of a zoned PIC of the same digit count - so the two      *
010100* are kept as separate fields and moved explicitly.               *
010200*****************************************************************
010300 01  WS-COMPUTED-EDIT           PIC S9(08).
010400
010500 01  WS-DIGIT-CHAR-SCR           PIC X(01)      VALUE ZERO.
010600
010700*****************************************************************
010800* Numeric view of one digit character - see ZSAC008 for the     *
010900* house explanation of this trick.                               *
011000*****************************************************************
011100 01  WS-DIGIT-NUM REDEFINES WS-DIGIT-CHAR-SCR PIC 9(01).
011200
011300     COPY ZSACHND.
011400
011500 LINKAGE SECTION.
011600 01  LK-BANNER-RAW                PIC X(05).
011700 01  LK-BANNER-VALID              PIC 9(02).
011800 01  LK-REASON-CODE               PIC X(20).
011900 01  LK-VALID-FLAG                PIC X(01).
012000
012100 PROCEDURE DIVISION USING LK-BANNER-RAW
012200                           LK-BANNER-VALID
012300                           LK-REASON-CODE
012400                           LK-VALID-FLAG.
012500
012600*****************************************************************
012700* Main process.                                                 *
012800*****************************************************************
012900 0000-MAIN-PROCESS.
013000     MOVE 'Y'                    TO LK-VALID-FLAG.
013100     MOVE SPACES                 TO LK-REASON-CODE.
013200     MOVE ZERO-COMP              TO LK-BANNER-VALID.
013300     MOVE LK-BANNER-RAW           TO WS-WORK-ID.
013400     MOVE ZERO-COMP              TO WS-COMPUTED-VALUE.
013500
013600     PERFORM 2000-CHECK-EMPTY    THRU 2000-EXIT.
013700
013800     IF  LK-VALID-FLAG EQUAL 'Y'
013900         PERFORM 2100-PARSE-INTEGER THRU 2100-EXIT.
014000
014100     IF  LK-VALID-FLAG EQUAL 'Y'
014200         PERFORM 2200-CHECK-RANGE THRU 2200-EXIT.
014300
014400     IF  LK-VALID-FLAG EQUAL 'Y'
014500         MOVE WS-COMPUTED-VALUE   TO LK-BANNER-VALID.
014600
014700     MOVE LK-VALID-FLAG           TO WS-VALID-SWITCH.
014800
014900 0000-EXIT.
015000     GOBACK.
015100
015200*****************************************************************
015300* Empty after trim - EMPTY_AFTER_TRIM.                          *
015400*****************************************************************
015500 2000-CHECK-EMPTY.
015600     IF  WS-WORK-ID EQUAL SPACES
015700         SET ZSAC-EMPTY-AFTER-TRIM TO TRUE
015800         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
015900         MOVE 'N'                  TO LK-VALID-FLAG.
016000 2000-EXIT.
016100     EXIT.
016200
016300*****************************************************************
016400* Parse an optionally-signed whole decimal integer, same rule   *
016500* as ZSAC008's age field.                                        *
016600*****************************************************************
016700 2100-PARSE-INTEGER.
016800     MOVE 1                       TO WS-SIGN-SWITCH.
016900     MOVE 'N'                     TO WS-DIGITS-SEEN-SWITCH.
017000     MOVE 1                       TO WS-START-POS.
017100     PERFORM 9110-RIGHT-TRIM-LEN THRU 9110-EXIT.
017200
017300     IF  WS-ID-CHAR (1) EQUAL '+'
017400         MOVE 2                   TO WS-START-POS
017500     ELSE
017600         IF  WS-ID-CHAR (1) EQUAL '-'
017700             MOVE -1               TO WS-SIGN-SWITCH
017800             MOVE 2                TO WS-START-POS.
017900
018000     IF  WS-START-POS GREATER WS-RAW-LEN
018100         SET ZSAC-NOT-AN-INTEGER TO TRUE
018200         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
018300         MOVE 'N'                  TO LK-VALID-FLAG
018400         GO TO 2100-EXIT.
018500
018600     PERFORM 2110-SCAN-ONE-DIGIT THRU 2110-EXIT
018700             VARYING WS-SUB FROM WS-START-POS BY 1
018800             UNTIL WS-SUB GREATER WS-RAW-LEN
018900                OR LK-VALID-FLAG EQUAL 'N'.
019000
019100     IF  LK-VALID-FLAG EQUAL 'Y'
019200     AND WS-SOME-DIGIT-SEEN EQUAL 'N'
019300         SET ZSAC-NOT-AN-INTEGER TO TRUE
019400         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
019500         MOVE 'N'                  TO LK-VALID-FLAG.
019600
019700     IF  LK-VALID-FLAG EQUAL 'Y'
019800     AND WS-SIGN-SWITCH EQUAL -1
019900         COMPUTE WS-COMPUTED-VALUE = ZERO-COMP - WS-COMPUTED-VALUE.
020000
020100 2100-EXIT.
020200     EXIT.
020300
020400*****************************************************************
020500* Test one digit position; accumulate into WS-COMPUTED-VALUE.   *
020600*****************************************************************
020700 2110-SCAN-ONE-DIGIT.
020800     IF  WS-ID-CHAR (WS-SUB) ZSAC-NUMERIC-CHAR
020900         MOVE 'Y'                  TO WS-DIGITS-SEEN-SWITCH
021000         PERFORM 2120-CHAR-TO-VALUE THRU 2120-EXIT
021100         COMPUTE WS-COMPUTED-VALUE =
021200                 (WS-COMPUTED-VALUE * TEN) + WS-DIGIT-VAL
021300     ELSE
021400         SET ZSAC-NOT-AN-INTEGER TO TRUE
021500         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
021600         MOVE 'N'                  TO LK-VALID-FLAG.
021700 2110-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100* Convert one numeric character to its binary digit value.      *
022200*****************************************************************
022300 2120-CHAR-TO-VALUE.
022400     MOVE WS-ID-CHAR (WS-SUB)      TO WS-DIGIT-CHAR-SCR.
022500     MOVE WS-DIGIT-NUM             TO WS-DIGIT-VAL.
022600 2120-EXIT.
022700     EXIT.
022800
022900*****************************************************************
023000* Confirm the parsed value falls between 0 and 99 inclusive.    *
023100*****************************************************************
023200 2200-CHECK-RANGE.
023300     IF  WS-COMPUTED-VALUE LESS THAN ZERO-COMP
023400     OR  WS-COMPUTED-VALUE GREATER THAN NINETY-NINE
023500         MOVE WS-COMPUTED-VALUE    TO WS-COMPUTED-EDIT
023600         DISPLAY 'ZSAC031 BANNER ID OUT OF RANGE - VALUE='
023700                 WS-COMPUTED-EDIT ' RAW=' WS-CVD-BYTE (1)
023800                 WS-CVD-BYTE (2) WS-CVD-BYTE (3) WS-CVD-BYTE (4)
023900         SET ZSAC-ID-OUT-OF-RANGE  TO TRUE
024000         MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
024100         MOVE 'N'                  TO LK-VALID-FLAG.
024200 2200-EXIT.
024300     EXIT.
024400
024500*****************************************************************
024600* Find the last non-space position in the raw banner-id field.  *
024700*****************************************************************
024800 9110-RIGHT-TRIM-LEN.
024900     MOVE ZERO-COMP               TO WS-RAW-LEN.
025000     PERFORM 9120-TEST-ONE-POS   THRU 9120-EXIT
025100             VARYING WS-SUB FROM 5 BY -1
025200             UNTIL WS-SUB LESS THAN 1
025300                OR WS-RAW-LEN GREATER THAN ZERO-COMP.
025400 9110-EXIT.
025500     EXIT.
025600
025700 9120-TEST-ONE-POS.
025800     IF  WS-ID-CHAR (WS-SUB) NOT EQUAL SPACE
025900         MOVE WS-SUB               TO WS-RAW-LEN.
026000 9120-EXIT.
026100     EXIT.
