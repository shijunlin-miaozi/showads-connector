000100*****************************************************************
000200* ZSACHND  -  ShowAds Connector reason-code / reject-log /      *
000300*             control-totals resources.                        *
000400*                                                                *
000500* Restated from the shop's HANDLE central error-message copy-   *
000600* book: one small commarea-style record identifies WHAT failed  *
000700* and WHY, a print line reports it to the rejects log, and a    *
000800* counters record accumulates the run's control totals for the  *
000900* end-of-job summary.                                           *
001000*                                                                *
001100* 1994-11-14 RJJ  ZSAC-1003  Original reason-code table.        *
001200* 1997-08-02 KLM  ZSAC-1210  Added BAD_REQUEST for per-item     *
001300*                            dispatch fallback (ZSAC102).       *
001400*****************************************************************
001500 01  ZSAC-REASON-CODE               PIC X(20)     VALUE SPACES.
001600     88  ZSAC-EMPTY-AFTER-TRIM                    VALUE
001700                                    'EMPTY_AFTER_TRIM    '.
001800     88  ZSAC-NON-ASCII-WHITESPACE                VALUE
001900                                    'NON_ASCII_WHITESPACE'.
002000     88  ZSAC-DOUBLE-SPACE                        VALUE
002100                                    'DOUBLE_SPACE        '.
002200     88  ZSAC-NON-LETTER-CHAR                     VALUE
002300                                    'NON_LETTER_CHAR     '.
002400     88  ZSAC-NOT-AN-INTEGER                      VALUE
002500                                    'NOT_AN_INTEGER      '.
002600     88  ZSAC-AGE-OUT-OF-RANGE                    VALUE
002700                                    'AGE_OUT_OF_RANGE    '.
002800     88  ZSAC-BAD-UUID                            VALUE
002900                                    'BAD_UUID            '.
003000     88  ZSAC-NIL-UUID                            VALUE
003100                                    'NIL_UUID            '.
003200     88  ZSAC-ID-OUT-OF-RANGE                     VALUE
003300                                    'ID_OUT_OF_RANGE     '.
003400     88  ZSAC-BAD-REQUEST                         VALUE
003500                                    'BAD_REQUEST         '.
003600
003700*****************************************************************
003800* One reject-log record per invalid input record.               *
003900*****************************************************************
004000 01  ZSAC-REJECT-LINE.
004100     05  FILLER                     PIC X(05)     VALUE 'LINE '.
004200     05  ZSAC-RL-LINE-NBR           PIC ZZZZZZZ9  VALUE ZEROES.
004300     05  FILLER                     PIC X(02)     VALUE SPACES.
004400     05  FILLER                     PIC X(08)     VALUE 'REASON: '.
004500     05  ZSAC-RL-REASON             PIC X(20)     VALUE SPACES.
004600     05  FILLER                     PIC X(02)     VALUE SPACES.
004700     05  FILLER                     PIC X(07)     VALUE 'FIELD: '.
004800     05  ZSAC-RL-FIELD              PIC X(08)     VALUE SPACES.
004900     05  FILLER                     PIC X(26)     VALUE SPACES.
005000
005100*****************************************************************
005200* Control-totals accumulator - one instance for the whole run,  *
005300* carried in ZSAC002 working-storage and passed by reference    *
005400* to every validator and to ZSAC102 so each can post its own    *
005500* counters directly.                                            *
005600*****************************************************************
005700 01  ZSAC-SUMMARY-COUNTERS.
005800     05  ZSAC-CT-PROCESSED          PIC 9(09) COMP-3
005900                                    VALUE ZEROES.
006000     05  ZSAC-CT-VALID              PIC 9(09) COMP-3
006100                                    VALUE ZEROES.
006200     05  ZSAC-CT-INVALID            PIC 9(09) COMP-3
006300                                    VALUE ZEROES.
006400     05  ZSAC-CT-SENT               PIC 9(09) COMP-3
006500                                    VALUE ZEROES.
006600     05  ZSAC-CT-FAILED             PIC 9(09) COMP-3
006700                                    VALUE ZEROES.
006800     05  ZSAC-CT-UNSENT-VALID       PIC 9(09) COMP-3
006900                                    VALUE ZEROES.
007000     05  ZSAC-CT-REASONS.
007100         10  ZSAC-CT-REASON-CNT OCCURS 10 TIMES
007200                         INDEXED BY ZSAC-REASON-IDX
007300                                    PIC 9(09) COMP-3.
007400     05  FILLER                     PIC X(08)     VALUE SPACES.
007500
007600*****************************************************************
007700* 07/19/01 TAB ZSAC-1622 - the print-line view of these counters *
007800* used to live here as a REDEFINES of ZSAC-SUMMARY-COUNTERS.     *
007900* COMP-3 packs each 9(09) into 5 bytes; the REDEFINES re-declared*
008000* the same storage as 9(09) DISPLAY (9 bytes zoned) - wrong      *
008100* picture over the packed bytes AND 64 bytes past the end of the *
008200* real record.  Same mistake as the ZSAC-1621 batch-size fix in  *
008300* ZSAC003.  There is only one printer of these totals (ZSAC002's *
008400* summary report), so the edit fields now live there as plain    *
008500* 9(09) items, one explicit MOVE per counter before it prints -  *
008600* no REDEFINES of a COMP-3 group is safe to build a print line   *
008700* from.                                                           *
008800*****************************************************************
