000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSAC102.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
000500 DATE-WRITTEN.  11/22/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZSAC - ShowAds Connector batch subsystem.                     *
001100*                                                                *
001200* ZSAC102 is the dispatch program.  It is CALLed by the         *
001300* pipeline driver ZSAC002 every time the batcher (ZSAC003)      *
001400* marks a batch ready, and owns the sequential dispatch-output   *
001500* file (DISPOUT) that stands in for the ad-display system's     *
001600* network endpoint.                                              *
001700*                                                                *
001800* A dispatched batch has one of three outcomes:                  *
001900*   - accepted whole - every item in the batch is written to    *
002000*     DISPOUT and counted SENT;                                  *
002100*   - malformed - the batch is not retried as a whole; each     *
002200*     item is written individually, with items that fail the    *
002300*     individual write counted FAILED under reason BAD_REQUEST; *
002400*   - fatal - nothing in the batch is written; the whole batch   *
002500*     is counted UNSENT-VALID and the run continues.             *
002600* A batch header/trailer record brackets whatever was actually  *
002700* written, carrying the batch sequence number and the count of  *
002800* items dispatched.                                              *
002900*                                                                *
003000* Request codes on LK-REQUEST-CODE:                               *
003100*   'O' - open the dispatch file (once, at job start).            *
003200*   'D' - dispatch the batch record on LK-BATCH-RECORD.           *
003300*   'C' - close the dispatch file (once, at job end).             *
003400*                                                                *
003500* Date       UserID   Ticket      Description                    *
003600* ---------- -------- ----------- -------------------------------*
003700* 11/22/94   RJJ      ZSAC-1011   Original program - reworked     *
003800*                                 from the FF/FK replication      *
003900*                                 send logic.                     *
004000* 07/08/97   RWF      ZSAC-1230   Added the per-item retry path   *
004100*                                 for a malformed batch - was     *
004200*                                 previously fatal in every       *
004300*                                 case, over-counting UNSENT.     *
004400* 12/14/98   KLM      ZSAC-1500   Y2K SWEEP - reviewed all date   *
004500*                                 fields in this program; none    *
004600*                                 present, no change required.    *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ZSAC-DISPATCH-OUT ASSIGN TO DISPOUT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS FS-DISPOUT.
005700
005800*****************************************************************
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ZSAC-DISPATCH-OUT
006200     RECORD CONTAINS 80 CHARACTERS
006300     RECORDING MODE IS F.
006400 01  ZSAC-DISPATCH-LINE          PIC X(80).
006500
006600 WORKING-STORAGE SECTION.
006700*****************************************************************
006800* DEFINE LOCAL VARIABLES                                        *
006900*****************************************************************
007000 01  FS-DISPOUT                  PIC X(02) VALUE '00'.
007100 01  ONE                         PIC S9(08) COMP VALUE 1.
007200 01  ZERO-COMP                   PIC S9(08) COMP VALUE ZEROES.
007300 01  ONE-THOUSAND                PIC S9(08) COMP VALUE 1000.
007400 01  WS-SUB                      PIC S9(08) COMP VALUE ZEROES.
007500 01  WS-WRITTEN-COUNT            PIC S9(08) COMP VALUE ZEROES.
007600
007700 01  WS-SWITCHES.
007800     05  WS-SHAPE-SWITCH         PIC X(01)       VALUE 'N'.
007900         88  WS-BATCH-MALFORMED                  VALUE 'Y'.
008000     05  WS-WRITE-SWITCH         PIC X(01)       VALUE 'N'.
008100         88  WS-WRITE-FAILED                     VALUE 'Y'.
008200     05  WS-ITEM-OK-SWITCH       PIC X(01)       VALUE 'Y'.
008300         88  WS-ITEM-IS-VALID                     VALUE 'Y'.
008400     05  FILLER                 PIC X(01)        VALUE SPACES.
008500
008600*****************************************************************
008700* Trace view of the three outcome switches, used in the fatal-  *
008800* accounting DISPLAY so a spot check of the job log shows which  *
008900* switch drove the UNSENT-VALID count without decoding the       *
009000* individual condition names by hand.                            *
009100*****************************************************************
009200 01  WS-SWITCH-TRACE REDEFINES WS-SWITCHES.
009300     05  WS-SWITCH-TRACE-BYTES  PIC X(03).
009400     05  FILLER                 PIC X(01).
009500
009600*****************************************************************
009700* Dump view of the file-status bytes, used in the DISPLAY that  *
009800* accompanies a WRITE failure so operations can see the raw     *
009900* status code without cross-referencing the message text.        *
010000*****************************************************************
010100 01  WS-FS-DUMP REDEFINES FS-DISPOUT.
010200     05  WS-FS-HIGH             PIC X(01).
010300     05  WS-FS-LOW              PIC X(01).
010400
010500     COPY ZSACFKC.
010600
010700*****************************************************************
010800* Print view of the trailer's numeric fields, used to build the *
010900* ZZZZZZZ9/ZZZZ9 edited trailer line from the binary counters   *
011000* carried on the LINKAGE batch record.                           *
011100*****************************************************************
011200 01  WS-TRAILER-EDIT.
011300     05  WS-TE-SEQ-NBR           PIC 9(08).
011400     05  WS-TE-ITEM-COUNT        PIC 9(05).
011500
011600 LINKAGE SECTION.
011700 01  LK-REQUEST-CODE              PIC X(01).
011800 01  LK-SENT-COUNT                PIC S9(08) COMP.
011900 01  LK-FAILED-COUNT              PIC S9(08) COMP.
012000 01  LK-UNSENT-COUNT              PIC S9(08) COMP.
012100 01  LK-FATAL-FLAG                PIC X(01).
012200
012300 01  LK-BATCH-RECORD.
012400     05  LK-BATCH-SEQ-NBR        PIC S9(08) COMP.
012500     05  LK-BATCH-ITEM-COUNT     PIC S9(08) COMP.
012600     05  LK-BATCH-ITEMS OCCURS 1 TO 1000 TIMES
012700                         DEPENDING ON LK-BATCH-ITEM-COUNT
012800                         INDEXED BY LK-BATCH-IDX.
012900         10  LK-BATCH-COOKIE     PIC X(36).
013000         10  LK-BATCH-BANNER-ID  PIC 9(02).
013100
013200 PROCEDURE DIVISION USING LK-REQUEST-CODE
013300                           LK-SENT-COUNT
013400                           LK-FAILED-COUNT
013500                           LK-UNSENT-COUNT
013600                           LK-FATAL-FLAG
013700                           LK-BATCH-RECORD.
013800
013900*****************************************************************
014000* Main process.                                                 *
014100*****************************************************************
014200 0000-MAIN-PROCESS.
014300     MOVE 'N'                    TO LK-FATAL-FLAG.
014400
014500     IF  LK-REQUEST-CODE EQUAL 'O'
014600         PERFORM 1000-OPEN-FILE      THRU 1000-EXIT
014700     ELSE
014800     IF  LK-REQUEST-CODE EQUAL 'D'
014900         PERFORM 3000-DISPATCH-BATCH THRU 3000-EXIT
015000     ELSE
015100     IF  LK-REQUEST-CODE EQUAL 'C'
015200         PERFORM 8000-CLOSE-FILE     THRU 8000-EXIT
015300     ELSE
015400         MOVE 'Y'                    TO LK-FATAL-FLAG.
015500
015600 0000-EXIT.
015700     GOBACK.
015800
015900*****************************************************************
016000* Open the dispatch output file for the run.                    *
016100*****************************************************************
016200 1000-OPEN-FILE.
016300     OPEN OUTPUT ZSAC-DISPATCH-OUT.
016400     IF  FS-DISPOUT NOT EQUAL '00'
016500         DISPLAY 'ZSAC102 OPEN FAILED - STATUS ' FS-DISPOUT
016600         MOVE 'Y'                    TO LK-FATAL-FLAG.
016700 1000-EXIT.
016800     EXIT.
016900
017000*****************************************************************
017100* Dispatch one batch.  A structurally sound batch is written    *
017200* whole; a batch that fails the whole-write is not possible to  *
017300* distinguish from a structurally malformed one downstream, so  *
017400* both paths fall through to the same per-item retry.  A batch  *
017500* that fails the shape check outright never reaches the file    *
017600* at all and is retried item-by-item immediately.                *
017700*****************************************************************
017800 3000-DISPATCH-BATCH.
017900     MOVE ZERO-COMP               TO LK-SENT-COUNT.
018000     MOVE ZERO-COMP               TO LK-FAILED-COUNT.
018100     MOVE ZERO-COMP               TO LK-UNSENT-COUNT.
018200     MOVE ZERO-COMP               TO WS-WRITTEN-COUNT.
018300     MOVE 'N'                     TO WS-SHAPE-SWITCH.
018400     MOVE 'N'                     TO WS-WRITE-SWITCH.
018500
018600     PERFORM 3100-VALIDATE-SHAPE  THRU 3100-EXIT.
018700
018800     IF  WS-BATCH-MALFORMED
018900         PERFORM 4000-PER-ITEM-RETRY THRU 4000-EXIT
019000     ELSE
019100         PERFORM 3200-WRITE-WHOLE-BATCH THRU 3200-EXIT
019200         IF  WS-WRITE-FAILED
019300             PERFORM 5000-FATAL-ACCOUNTING THRU 5000-EXIT
019400         ELSE
019500             MOVE LK-BATCH-ITEM-COUNT TO LK-SENT-COUNT
019600             MOVE LK-BATCH-ITEM-COUNT TO WS-WRITTEN-COUNT.
019700
019800     PERFORM 6000-WRITE-TRAILER   THRU 6000-EXIT.
019900
020000 3000-EXIT.
020100     EXIT.
020200
020300*****************************************************************
020400* A batch is structurally malformed if its item count is out   *
020500* of the 1-to-1,000 range the batcher is contracted to produce. *
020600*****************************************************************
020700 3100-VALIDATE-SHAPE.
020800     IF  LK-BATCH-ITEM-COUNT LESS THAN ONE
020900     OR  LK-BATCH-ITEM-COUNT GREATER THAN ONE-THOUSAND
021000         SET WS-BATCH-MALFORMED TO TRUE.
021100 3100-EXIT.
021200     EXIT.
021300
021400*****************************************************************
021500* Write every item in the batch as one dispatch record.  The    *
021600* first WRITE failure aborts the whole-batch attempt fatally -  *
021700* a partially-written batch is never left on the output file.   *
021800*****************************************************************
021900 3200-WRITE-WHOLE-BATCH.
022000     PERFORM 3210-WRITE-ONE-ITEM THRU 3210-EXIT
022100             VARYING LK-BATCH-IDX FROM 1 BY 1
022200             UNTIL LK-BATCH-IDX GREATER LK-BATCH-ITEM-COUNT
022300                OR WS-WRITE-FAILED.
022400 3200-EXIT.
022500     EXIT.
022600
022700*****************************************************************
022800* Write one item record; set the write-failed switch and dump  *
022900* the file status on anything but normal completion.            *
023000*****************************************************************
023100 3210-WRITE-ONE-ITEM.
023200     MOVE SPACES                  TO ZSAC-DISP-ITEM-LINE.
023300     MOVE LK-BATCH-COOKIE (LK-BATCH-IDX)    TO ZSAC-DIL-COOKIE.
023400     MOVE LK-BATCH-BANNER-ID (LK-BATCH-IDX) TO ZSAC-DIL-BANNER-ID.
023500
023600     WRITE ZSAC-DISPATCH-LINE FROM ZSAC-DISP-ITEM-LINE.
023700
023800     IF  FS-DISPOUT NOT EQUAL '00'
023900         DISPLAY 'ZSAC102 WRITE FAILED - STATUS '
024000                 WS-FS-HIGH WS-FS-LOW
024100         SET WS-WRITE-FAILED TO TRUE
024200     ELSE
024300         ADD 1                     TO WS-WRITTEN-COUNT.
024400 3210-EXIT.
024500     EXIT.
024600
024700*****************************************************************
024800* Malformed-batch fallback.  Every item is re-dispatched on its *
024900* own; an item that is itself malformed (a cookie or banner id  *
025000* that no longer meets the dispatch record's own shape rule)    *
025100* counts FAILED under BAD_REQUEST, everything else is written   *
025200* and counted SENT.                                              *
025300*****************************************************************
025400 4000-PER-ITEM-RETRY.
025500     PERFORM 4100-RETRY-ONE-ITEM THRU 4100-EXIT
025600             VARYING LK-BATCH-IDX FROM 1 BY 1
025700             UNTIL LK-BATCH-IDX GREATER LK-BATCH-ITEM-COUNT.
025800 4000-EXIT.
025900     EXIT.
026000
026100*****************************************************************
026200* Test and, if sound, dispatch one item from the malformed      *
026300* batch.                                                         *
026400*****************************************************************
026500 4100-RETRY-ONE-ITEM.
026600     MOVE 'Y'                     TO WS-ITEM-OK-SWITCH.
026700
026800     IF  LK-BATCH-COOKIE (LK-BATCH-IDX) EQUAL SPACES
026900         MOVE 'N'                 TO WS-ITEM-OK-SWITCH.
027000
027100     IF  LK-BATCH-BANNER-ID (LK-BATCH-IDX) GREATER THAN 99
027200         MOVE 'N'                 TO WS-ITEM-OK-SWITCH.
027300
027400     IF  WS-ITEM-IS-VALID
027500         MOVE SPACES               TO ZSAC-DISP-ITEM-LINE
027600         MOVE LK-BATCH-COOKIE (LK-BATCH-IDX)
027700                                    TO ZSAC-DIL-COOKIE
027800         MOVE LK-BATCH-BANNER-ID (LK-BATCH-IDX)
027900                                    TO ZSAC-DIL-BANNER-ID
028000         WRITE ZSAC-DISPATCH-LINE FROM ZSAC-DISP-ITEM-LINE
028100         IF  FS-DISPOUT EQUAL '00'
028200             ADD 1                 TO LK-SENT-COUNT
028300             ADD 1                 TO WS-WRITTEN-COUNT
028400         ELSE
028500             ADD 1                 TO LK-FAILED-COUNT
028600     ELSE
028700         ADD 1                     TO LK-FAILED-COUNT.
028800 4100-EXIT.
028900     EXIT.
029000
029100*****************************************************************
029200* Fatal write failure on the whole-batch attempt - the entire   *
029300* batch counts UNSENT-VALID and nothing partial is left behind. *
029400*****************************************************************
029500 5000-FATAL-ACCOUNTING.
029600     MOVE LK-BATCH-ITEM-COUNT      TO LK-UNSENT-COUNT.
029700     MOVE ZERO-COMP                TO WS-WRITTEN-COUNT.
029800     DISPLAY 'ZSAC102 FATAL BATCH - SW=' WS-SWITCH-TRACE-BYTES
029900             ' UNSENT=' LK-UNSENT-COUNT.
030000 5000-EXIT.
030100     EXIT.
030200
030300*****************************************************************
030400* Write the batch header/trailer control-break record, carrying *
030500* the batch sequence number and the count of items actually     *
030600* written - the full batch size on success, the accepted count  *
030700* on a malformed retry, or zero on a fatal failure.               *
030800*****************************************************************
030900 6000-WRITE-TRAILER.
031000     MOVE SPACES                  TO ZSAC-BATCH-TRAILER-LINE.
031100     MOVE LK-BATCH-SEQ-NBR         TO WS-TE-SEQ-NBR.
031200     MOVE WS-TE-SEQ-NBR            TO ZSAC-BTL-SEQ-NBR.
031300     MOVE WS-WRITTEN-COUNT         TO WS-TE-ITEM-COUNT.
031400     MOVE WS-TE-ITEM-COUNT         TO ZSAC-BTL-ITEM-COUNT.
031500
031600     WRITE ZSAC-DISPATCH-LINE FROM ZSAC-BATCH-TRAILER-LINE.
031700 6000-EXIT.
031800     EXIT.
031900
032000*****************************************************************
032100* Close the dispatch output file at job end.                    *
032200*****************************************************************
032300 8000-CLOSE-FILE.
032400     CLOSE ZSAC-DISPATCH-OUT.
032500 8000-EXIT.
032600     EXIT.
