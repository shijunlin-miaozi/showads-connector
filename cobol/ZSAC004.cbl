000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSAC004.
000300 AUTHOR.        DONNA OSTROWSKI AND TOM BAPTISTE.
000400 INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
000500 DATE-WRITTEN.  11/07/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZSAC - ShowAds Connector batch subsystem.                     *
001100*                                                               *
001200* This program is CALLed by the pipeline driver ZSAC002 once    *
001300* to open the visitor input file (VISITIN) and validate its     *
001400* header contract, and thereafter once per visitor record to    *
001500* hand back the next data record.  The whole file is never      *
001600* held in storage; ZSAC002 asks for one record at a time.       *
001700*                                                               *
001800* LK-REQUEST-CODE drives the call:                              *
001900*   'O' - OPEN the file and read/validate the header line.      *
002000*   'R' - read and return the next data record.                 *
002100*   'C' - CLOSE the file.                                       *
002200*                                                               *
002300* Blank input lines (all four mapped fields empty after trim)   *
002400* are skipped inside this program and do not count against      *
002500* PROCESSED; ZSAC002 never sees them - this program simply      *
002600* reads on to the next physical line.                           *
002700*                                                               *
002800* Date       UserID   Ticket      Description                   *
002900* ---------- -------- ----------- ------------------------------*
003000* 11/07/94   DAO      ZSAC-1001   Original program.              *
003100* 03/22/95   TAB      ZSAC-1032   Column order now taken from   *
003200*                                 the header line, not assumed  *
003300*                                 to be Name,Age,Cookie,Banner. *
003400* 09/14/95   DAO      ZSAC-1058   Reject duplicate column names *
003500*                                 in the header as fatal.       *
003600* 06/03/96   KLM      ZSAC-1140   Unknown extra header columns  *
003700*                                 now accepted and ignored      *
003800*                                 rather than treated as fatal. *
003900* 01/09/97   TAB      ZSAC-1189   Skip blank data lines without *
004000*                                 counting them as processed.   *
004100* 08/02/97   DAO      ZSAC-1210   Trim leading AND trailing     *
004200*                                 blanks on every mapped field. *
004300* 12/11/98   KLM      ZSAC-1499   Y2K SWEEP - reviewed all      *
004400*                                 fields in this program; no    *
004500*                                 date data present, no change. *
004600* 04/17/99   TAB      ZSAC-1511   Widen WS-INPUT-LINE to 180    *
004700*                                 to absorb wide cookie forms.  *
004800* 10/06/00   DAO      ZSAC-1560   File status other than 00 on  *
004900*                                 OPEN now posted as fatal      *
005000*                                 rather than looping forever.  *
005100* 05/30/02   KLM      ZSAC-1602   Comment cleanup, no logic     *
005200*                                 change.                       *
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS ZSAC-UPPER-ALPHA IS 'A' THRU 'Z'
005900     CLASS ZSAC-LOWER-ALPHA IS 'a' THRU 'z'.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ZSAC-VISITOR-IN  ASSIGN TO VISITIN
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS  IS FS-VISITIN.
006600
006700*****************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  ZSAC-VISITOR-IN
007100     RECORDING MODE IS F.
007200 01  ZSAC-VISITOR-LINE          PIC X(180).
007300
007400 WORKING-STORAGE SECTION.
007500*****************************************************************
007600* DEFINE LOCAL VARIABLES                                        *
007700*****************************************************************
007800 01  FS-VISITIN                 PIC XX          VALUE SPACES.
007900 01  WS-LINE-NBR                PIC S9(08) COMP VALUE ZEROES.
008000 01  WS-COL-CNT                 PIC S9(04) COMP VALUE ZEROES.
008100 01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
008200 01  WS-SUB2                    PIC S9(04) COMP VALUE ZEROES.
008300 01  WS-START-POS               PIC S9(04) COMP VALUE ZEROES.
008400 01  WS-END-POS                 PIC S9(04) COMP VALUE ZEROES.
008500 01  WS-TRIM-LEN                PIC S9(04) COMP VALUE ZEROES.
008600 01  ONE                        PIC S9(04) COMP VALUE 1.
008700 01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
008800 01  FOUR                       PIC S9(04) COMP VALUE 4.
008900 01  TWENTY                     PIC S9(04) COMP VALUE 20.
009000
009100 01  WS-SWITCHES.
009200     05  WS-EOF-SWITCH          PIC X(01)       VALUE 'N'.
009300         88  WS-END-OF-FILE                     VALUE 'Y'.
009400         88  WS-NOT-END-OF-FILE                 VALUE 'N'.
009500     05  WS-HEADER-SWITCH       PIC X(01)       VALUE 'Y'.
009600         88  WS-HEADER-IS-VALID                 VALUE 'Y'.
009700         88  WS-HEADER-IS-BAD                   VALUE 'N'.
009800     05  WS-BLANK-LINE-SWITCH   PIC X(01)       VALUE 'N'.
009900         88  WS-LINE-IS-BLANK                   VALUE 'Y'.
010000     05  WS-FOUND-SWITCH        PIC X(01)       VALUE 'N'.
010100         88  WS-NAME-WAS-FOUND                  VALUE 'Y'.
010200
010300 01  WS-HEADER-LINE              PIC X(180)     VALUE SPACES.
010400*****************************************************************
010500* Kept as a whole-line alternate view of the header for the      *
010600* DISPLAY dump 1000-OPEN-AND-HEADER issues when a header is       *
010700* rejected - easier to read on the job log than nine loose        *
010800* UNSTRING targets.                                               *
010900*****************************************************************
011000 01  WS-HEADER-DUMP-LINE REDEFINES WS-HEADER-LINE.
011100     05  WS-HEADER-DUMP         PIC X(180).
011200
011300 01  WS-HDR-FIELDS.
011400     05  WS-HDR-COL             OCCURS 9 TIMES
011500                                 PIC X(20).
011600 01  WS-HDR-TRIMMED.
011700     05  WS-HDR-COL-T           OCCURS 9 TIMES
011800                                 PIC X(20).
011900
012000 01  WS-INPUT-LINE               PIC X(180)     VALUE SPACES.
012100 01  WS-IN-FIELDS.
012200     05  WS-IN-COL              OCCURS 9 TIMES
012300                                 PIC X(20).
012400 01  WS-IN-TRIMMED.
012500     05  WS-IN-COL-T            OCCURS 9 TIMES
012600                                 PIC X(40).
012700
012800 01  WS-TRIM-WORK-40            PIC X(40)       VALUE SPACES.
012900 01  WS-TRIM-RESULT-40          PIC X(40)       VALUE SPACES.
013000 01  WS-COMPARE-FIELD           PIC X(10)       VALUE SPACES.
013100
013200     COPY ZSACFFC.
013300
013400 LINKAGE SECTION.
013500 01  LK-REQUEST-CODE            PIC X(01).
013600 01  LK-VIS-DATA.
013700     05  LK-VIS-NAME-RAW        PIC X(40).
013800     05  LK-VIS-AGE-RAW         PIC X(05).
013900     05  LK-VIS-COOKIE-RAW      PIC X(40).
014000     05  LK-VIS-BANNER-RAW      PIC X(05).
014100     05  LK-VIS-LINE-NBR        PIC 9(07) COMP-3.
014200 01  LK-EOF-FLAG                PIC X(01).
014300 01  LK-FATAL-FLAG              PIC X(01).
014400
014500 PROCEDURE DIVISION USING LK-REQUEST-CODE
014600                           LK-VIS-DATA
014700                           LK-EOF-FLAG
014800                           LK-FATAL-FLAG.
014900
015000*****************************************************************
015100* Main process.                                                 *
015200*****************************************************************
015300 0000-MAIN-PROCESS.
015400     MOVE 'N'                   TO LK-FATAL-FLAG.
015500     MOVE 'N'                   TO LK-EOF-FLAG.
015600
015700     IF  LK-REQUEST-CODE EQUAL 'O'
015800         PERFORM 1000-OPEN-AND-HEADER  THRU 1000-EXIT
015900         GO TO 0000-EXIT.
016000
016100     IF  LK-REQUEST-CODE EQUAL 'R'
016200         PERFORM 3000-READ-NEXT-RECORD THRU 3000-EXIT
016300         GO TO 0000-EXIT.
016400
016500     IF  LK-REQUEST-CODE EQUAL 'C'
016600         PERFORM 8000-CLOSE-FILE       THRU 8000-EXIT.
016700
016800 0000-EXIT.
016900     GOBACK.
017000
017100*****************************************************************
017200* Open VISITIN and read/validate the header line (line 1).      *
017300* Fatal if: no header line, a required name missing after       *
017400* trim, or a required name duplicated after trim.  Unknown      *
017500* extra column names are accepted and simply ignored.           *
017600*****************************************************************
017700 1000-OPEN-AND-HEADER.
017800     MOVE ZEROES                 TO WS-LINE-NBR.
017900     OPEN INPUT ZSAC-VISITOR-IN.
018000
018100     IF  FS-VISITIN NOT EQUAL '00'
018200         MOVE 'Y'                TO LK-FATAL-FLAG
018300         MOVE 'Y'                TO WS-EOF-SWITCH
018400         GO TO 1000-EXIT.
018500
018600     MOVE SPACES                 TO WS-HEADER-LINE.
018700     READ ZSAC-VISITOR-IN INTO WS-HEADER-LINE
018800         AT END
018900             MOVE 'Y'            TO LK-FATAL-FLAG
019000             MOVE 'Y'            TO WS-EOF-SWITCH
019100             GO TO 1000-EXIT
019200     END-READ.
019300     ADD ONE                     TO WS-LINE-NBR.
019400
019500     MOVE SPACES                 TO WS-HDR-FIELDS.
019600     UNSTRING WS-HEADER-LINE DELIMITED BY ','
019700         INTO WS-HDR-COL (1) WS-HDR-COL (2) WS-HDR-COL (3)
019800              WS-HDR-COL (4) WS-HDR-COL (5) WS-HDR-COL (6)
019900              WS-HDR-COL (7) WS-HDR-COL (8) WS-HDR-COL (9)
020000         TALLYING IN WS-COL-CNT
020100     END-UNSTRING.
020200
020300     PERFORM 1100-TRIM-HEADER-COLS THRU 1100-EXIT.
020400     PERFORM 1200-CHECK-DUPLICATES THRU 1200-EXIT.
020500     PERFORM 1300-CHECK-REQUIRED   THRU 1300-EXIT.
020600
020700     IF  WS-HEADER-IS-BAD
020800         MOVE 'Y'                TO LK-FATAL-FLAG
020900         DISPLAY 'ZSAC004 - REJECTED HEADER LINE: '
021000                 WS-HEADER-DUMP.
021100
021200 1000-EXIT.
021300     EXIT.
021400
021500*****************************************************************
021600* Trim leading and trailing blanks from every header column     *
021700* that UNSTRING produced.                                       *
021800*****************************************************************
021900 1100-TRIM-HEADER-COLS.
022000     MOVE SPACES                 TO WS-HDR-TRIMMED.
022100     PERFORM 1110-TRIM-ONE-HDR-COL THRU 1110-EXIT
022200             VARYING WS-SUB FROM 1 BY 1
022300             UNTIL WS-SUB GREATER THAN WS-COL-CNT.
022400
022500 1100-EXIT.
022600     EXIT.
022700
022800*****************************************************************
022900* Trim one header column, indexed by WS-SUB.                    *
023000*****************************************************************
023100 1110-TRIM-ONE-HDR-COL.
023200     MOVE WS-HDR-COL (WS-SUB)      TO WS-TRIM-WORK-40.
023300     PERFORM 9100-TRIM-40        THRU 9100-EXIT.
023400     MOVE WS-TRIM-RESULT-40 (1:20) TO WS-HDR-COL-T (WS-SUB).
023500 1110-EXIT.
023600     EXIT.
023700
023800*****************************************************************
023900* A required name duplicated after trimming is fatal.  Compare  *
024000* every pair of trimmed header columns.                         *
024100*****************************************************************
024200 1200-CHECK-DUPLICATES.
024300     PERFORM 1210-CHECK-ONE-ROW  THRU 1210-EXIT
024400             VARYING WS-SUB FROM 1 BY 1
024500             UNTIL WS-SUB GREATER THAN WS-COL-CNT.
024600
024700 1200-EXIT.
024800     EXIT.
024900
025000*****************************************************************
025100* Compare header column WS-SUB against every other column.      *
025200*****************************************************************
025300 1210-CHECK-ONE-ROW.
025400     PERFORM 1220-COMPARE-PAIR   THRU 1220-EXIT
025500             VARYING WS-SUB2 FROM 1 BY 1
025600             UNTIL WS-SUB2 GREATER THAN WS-COL-CNT.
025700 1210-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100* Compare header columns WS-SUB and WS-SUB2 for a duplicate      *
026200* required name.                                                 *
026300*****************************************************************
026400 1220-COMPARE-PAIR.
026500     IF  WS-SUB NOT EQUAL WS-SUB2
026600     AND WS-HDR-COL-T (WS-SUB) EQUAL WS-HDR-COL-T (WS-SUB2)
026700     AND WS-HDR-COL-T (WS-SUB) NOT EQUAL SPACES
026800         MOVE 'N'                  TO WS-HEADER-SWITCH.
026900 1220-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300* Confirm every required column name (Name, Age, Cookie,        *
027400* Banner_id) is present after trim, and remember which          *
027500* physical position carries it.                                 *
027600*****************************************************************
027700 1300-CHECK-REQUIRED.
027800     PERFORM 1310-CHECK-ONE-REQUIRED THRU 1310-EXIT
027900             VARYING ZSAC-COL-IDX FROM 1 BY 1
028000             UNTIL ZSAC-COL-IDX GREATER THAN 4.
028100
028200 1300-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* Look for required name ZSAC-COL-IDX among the header columns.  *
028700*****************************************************************
028800 1310-CHECK-ONE-REQUIRED.
028900     MOVE 'N'                      TO WS-FOUND-SWITCH.
029000     MOVE ZSAC-REQUIRED-ENTRY (ZSAC-COL-IDX)
029100                                    TO WS-COMPARE-FIELD.
029200
029300     PERFORM 1320-COMPARE-ONE-COL THRU 1320-EXIT
029400             VARYING WS-SUB FROM 1 BY 1
029500             UNTIL WS-SUB GREATER THAN WS-COL-CNT.
029600
029700     IF  WS-FOUND-SWITCH EQUAL 'N'
029800         MOVE 'N'                  TO WS-HEADER-SWITCH.
029900 1310-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300* Test header column WS-SUB against the required name currently *
030400* held in WS-COMPARE-FIELD; record the slot on a match.         *
030500*****************************************************************
030600 1320-COMPARE-ONE-COL.
030700     IF  WS-HDR-COL-T (WS-SUB) EQUAL WS-COMPARE-FIELD
030800         MOVE 'Y'                  TO WS-FOUND-SWITCH
030900         MOVE WS-SUB                TO ZSAC-COL-SLOT (ZSAC-COL-IDX)
031000         MOVE WS-COMPARE-FIELD      TO ZSAC-COL-NAME (ZSAC-COL-IDX).
031100 1320-EXIT.
031200     EXIT.
031300
031400*****************************************************************
031500* Read the next visitor data line and split it into the four   *
031600* canonical fields, trimmed, using the column positions found   *
031700* when the header was read.  A record whose four mapped fields  *
031800* are all empty after trim is skipped (it does not count as     *
031900* processed) - this paragraph loops back to the next physical   *
032000* line via GO TO until a non-blank record is found or EOF.      *
032100*****************************************************************
032200 3000-READ-NEXT-RECORD.
032300     MOVE SPACES                 TO WS-INPUT-LINE.
032400     READ ZSAC-VISITOR-IN INTO WS-INPUT-LINE
032500         AT END
032600             MOVE 'Y'            TO WS-EOF-SWITCH
032700             MOVE 'Y'            TO LK-EOF-FLAG
032800             GO TO 3000-EXIT
032900     END-READ.
033000     ADD ONE                     TO WS-LINE-NBR.
033100
033200     MOVE SPACES                 TO WS-IN-FIELDS.
033300     UNSTRING WS-INPUT-LINE DELIMITED BY ','
033400         INTO WS-IN-COL (1) WS-IN-COL (2) WS-IN-COL (3)
033500              WS-IN-COL (4) WS-IN-COL (5) WS-IN-COL (6)
033600              WS-IN-COL (7) WS-IN-COL (8) WS-IN-COL (9)
033700     END-UNSTRING.
033800
033900     PERFORM 3100-TRIM-DATA-COLS THRU 3100-EXIT.
034000     PERFORM 3200-MAP-AND-CHECK-BLANK THRU 3200-EXIT.
034100
034200     IF  WS-LINE-IS-BLANK
034300         GO TO 3000-READ-NEXT-RECORD.
034400
034500 3000-EXIT.
034600     EXIT.
034700
034800*****************************************************************
034900* Trim leading and trailing blanks from every data column.      *
035000*****************************************************************
035100 3100-TRIM-DATA-COLS.
035200     MOVE SPACES                 TO WS-IN-TRIMMED.
035300     PERFORM 3110-TRIM-ONE-DATA-COL THRU 3110-EXIT
035400             VARYING WS-SUB FROM 1 BY 1
035500             UNTIL WS-SUB GREATER THAN 9.
035600
035700 3100-EXIT.
035800     EXIT.
035900
036000*****************************************************************
036100* Trim one data column, indexed by WS-SUB.                      *
036200*****************************************************************
036300 3110-TRIM-ONE-DATA-COL.
036400     MOVE WS-IN-COL (WS-SUB)      TO WS-TRIM-WORK-40.
036500     PERFORM 9100-TRIM-40        THRU 9100-EXIT.
036600     MOVE WS-TRIM-RESULT-40       TO WS-IN-COL-T (WS-SUB).
036700 3110-EXIT.
036800     EXIT.
036900
037000*****************************************************************
037100* Map the trimmed columns to the four canonical fields using    *
037200* the slot table built at header time, then decide whether the  *
037300* record is blank (all four canonical fields empty).            *
037400*****************************************************************
037500 3200-MAP-AND-CHECK-BLANK.
037600     MOVE 'N'                    TO WS-BLANK-LINE-SWITCH.
037700     MOVE ZERO-COMP               TO WS-SUB.
037800
037900     MOVE ZSAC-COL-SLOT (1)       TO WS-SUB.
038000     MOVE WS-IN-COL-T (WS-SUB) (1:40)  TO LK-VIS-NAME-RAW.
038100
038200     MOVE ZSAC-COL-SLOT (2)       TO WS-SUB.
038300     MOVE WS-IN-COL-T (WS-SUB) (1:5)   TO LK-VIS-AGE-RAW.
038400
038500     MOVE ZSAC-COL-SLOT (3)       TO WS-SUB.
038600     MOVE WS-IN-COL-T (WS-SUB) (1:40)  TO LK-VIS-COOKIE-RAW.
038700
038800     MOVE ZSAC-COL-SLOT (4)       TO WS-SUB.
038900     MOVE WS-IN-COL-T (WS-SUB) (1:5)   TO LK-VIS-BANNER-RAW.
039000
039100     MOVE WS-LINE-NBR             TO LK-VIS-LINE-NBR.
039200
039300     IF  LK-VIS-NAME-RAW   EQUAL SPACES
039400     AND LK-VIS-AGE-RAW    EQUAL SPACES
039500     AND LK-VIS-COOKIE-RAW EQUAL SPACES
039600     AND LK-VIS-BANNER-RAW EQUAL SPACES
039700         MOVE 'Y'                 TO WS-BLANK-LINE-SWITCH.
039800
039900 3200-EXIT.
040000     EXIT.
040100
040200*****************************************************************
040300* Close VISITIN.                                                *
040400*****************************************************************
040500 8000-CLOSE-FILE.
040600     CLOSE ZSAC-VISITOR-IN.
040700 8000-EXIT.
040800     EXIT.
040900
041000*****************************************************************
041100* General-purpose 40-byte trim.  Finds the first and last       *
041200* non-space positions in WS-TRIM-WORK-40 and moves just that    *
041300* substring, left-justified, into WS-TRIM-RESULT-40.  A field   *
041400* that is all spaces yields an all-spaces result.               *
041500*****************************************************************
041600 9100-TRIM-40.
041700     MOVE SPACES                 TO WS-TRIM-RESULT-40.
041800     MOVE ZERO-COMP               TO WS-START-POS.
041900     MOVE ZERO-COMP               TO WS-END-POS.
042000
042100     PERFORM 9110-FIND-START     THRU 9110-EXIT
042200             VARYING WS-SUB2 FROM 1 BY 1
042300             UNTIL WS-SUB2 GREATER THAN 40
042400             OR WS-START-POS GREATER THAN ZERO-COMP.
042500
042600     IF  WS-START-POS EQUAL ZERO-COMP
042700         GO TO 9100-EXIT.
042800
042900     PERFORM 9120-FIND-END       THRU 9120-EXIT
043000             VARYING WS-SUB2 FROM 40 BY -1
043100             UNTIL WS-SUB2 LESS THAN 1
043200             OR WS-END-POS GREATER THAN ZERO-COMP.
043300
043400     COMPUTE WS-TRIM-LEN = WS-END-POS - WS-START-POS + 1.
043500     MOVE WS-TRIM-WORK-40 (WS-START-POS:WS-TRIM-LEN)
043600                                  TO WS-TRIM-RESULT-40 (1:WS-TRIM-LEN).
043700
043800 9100-EXIT.
043900     EXIT.
044000
044100*****************************************************************
044200* Forward scan for the first non-space position, WS-SUB2.       *
044300*****************************************************************
044400 9110-FIND-START.
044500     IF  WS-TRIM-WORK-40 (WS-SUB2:1) NOT EQUAL SPACE
044600         MOVE WS-SUB2             TO WS-START-POS.
044700 9110-EXIT.
044800     EXIT.
044900
045000*****************************************************************
045100* Backward scan for the last non-space position, WS-SUB2.       *
045200*****************************************************************
045300 9120-FIND-END.
045400     IF  WS-TRIM-WORK-40 (WS-SUB2:1) NOT EQUAL SPACE
045500         MOVE WS-SUB2             TO WS-END-POS.
045600 9120-EXIT.
045700     EXIT.
