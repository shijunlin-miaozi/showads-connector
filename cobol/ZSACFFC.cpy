000100*****************************************************************
000200* ZSACFFC  -  ShowAds visitor input record definition.          *
000300*                                                                *
000400* One occurrence per visitor line read from the connector's     *
000500* delimited input file (VISITIN).  The raw group holds the      *
000600* field exactly as split from the input line, trimmed; the      *
000700* parsed group holds the value after it has passed its          *
000800* business-rule validation and is ready for dispatch.           *
000900*                                                                *
001000* 1994-11-02 RJJ  ZSAC-1001  Original layout.                   *
001100* 1996-03-14 KLM  ZSAC-1140  Widened cookie raw field to X(40)  *
001200*                            to hold the braced/urn: forms.     *
001300* 1999-01-08 RJJ  ZSAC-1500  Y2K sweep - no date fields here,   *
001400*                            layout reviewed and left as is.    *
001500*****************************************************************
001600 01  ZSAC-VIS-RECORD.
001700     05  ZSAC-VIS-LINE-NBR         PIC 9(07)      COMP-3
001800                                    VALUE ZEROES.
001900     05  ZSAC-VIS-RAW-FIELDS.
002000         10  ZSAC-VIS-NAME-RAW     PIC X(40)      VALUE SPACES.
002100         10  ZSAC-VIS-AGE-RAW      PIC X(05)      VALUE SPACES.
002200         10  ZSAC-VIS-COOKIE-RAW   PIC X(40)      VALUE SPACES.
002300         10  ZSAC-VIS-BANNER-RAW   PIC X(05)      VALUE SPACES.
002400     05  ZSAC-VIS-PARSED-FIELDS.
002500         10  ZSAC-VIS-NAME-VALID   PIC X(40)      VALUE SPACES.
002600         10  ZSAC-VIS-AGE-NUM      PIC 9(03)      VALUE ZEROES.
002700         10  ZSAC-VIS-COOKIE-CANON PIC X(36)      VALUE SPACES.
002800         10  ZSAC-VIS-BANNER-NUM   PIC 9(02)      VALUE ZEROES.
002900     05  FILLER                    PIC X(14)      VALUE SPACES.
003000
003100*****************************************************************
003200* Alternate view of the parsed fields for print-line editing.   *
003300*****************************************************************
003400 01  ZSAC-VIS-PARSED-PRINT REDEFINES ZSAC-VIS-PARSED-FIELDS.
003500     05  FILLER                    PIC X(40).
003600     05  ZSAC-VIS-AGE-NUM-ED       PIC 9(03).
003700     05  FILLER                    PIC X(36).
003800     05  ZSAC-VIS-BANNER-NUM-ED    PIC 9(02).
003900
004000*****************************************************************
004100* Header-contract table.  Loaded once by ZSAC004 from the       *
004200* VISITIN header line; ZSAC-COL-SLOT tells the reader which     *
004300* physical input column carries each of the four required      *
004400* fields, so field order in the file may vary.                 *
004500*****************************************************************
004600 01  ZSAC-COL-TABLE.
004700     05  ZSAC-COL-ENTRY  OCCURS 4 TIMES
004800                         INDEXED BY ZSAC-COL-IDX.
004900         10  ZSAC-COL-NAME         PIC X(10)      VALUE SPACES.
005000         10  ZSAC-COL-SLOT         PIC S9(04)     COMP
005100                                    VALUE ZEROES.
005200     05  ZSAC-COL-COUNT-FOUND      PIC S9(04)     COMP
005300                                    VALUE ZEROES.
005400
005500 01  ZSAC-REQUIRED-NAMES.
005600     05  FILLER                    PIC X(10)      VALUE 'Name'.
005700     05  FILLER                    PIC X(10)      VALUE 'Age'.
005800     05  FILLER                    PIC X(10)      VALUE 'Cookie'.
005900     05  FILLER                    PIC X(10)      VALUE 'Banner_id'.
006000 01  ZSAC-REQUIRED-TABLE REDEFINES ZSAC-REQUIRED-NAMES.
006100     05  ZSAC-REQUIRED-ENTRY OCCURS 4 TIMES
006200                         PIC X(10).
