000100*****************************************************************
000200* ZSACFKC  -  ShowAds dispatch item / batch record definition.  *
000300*                                                                *
000400* ZSAC-DISPATCH-ITEM is the output of validation: the           *
000500* canonical visitor cookie plus the validated banner id, ready  *
000600* to be handed to the batcher.  ZSAC-BATCH-RECORD is the        *
000700* working accumulator the batcher fills to at most the batch    *
000800* size (default and maximum 1,000) before it is flushed to      *
000900* the dispatch program.                                         *
001000*                                                                *
001100* 1994-11-09 RJJ  ZSAC-1002  Original layout, 500-item cap.     *
001200* 1995-06-20 RJJ  ZSAC-1090  Raised cap to 1,000 per new spec.  *
001300*****************************************************************
001400 01  ZSAC-DISPATCH-ITEM.
001500     05  ZSAC-COOKIE                PIC X(36)     VALUE SPACES.
001600     05  ZSAC-BANNER-ID             PIC 9(02)     VALUE ZEROES.
001700
001800 01  ZSAC-BATCH-RECORD.
001900     05  ZSAC-BATCH-SEQ-NBR         PIC S9(08) COMP
002000                                    VALUE ZEROES.
002100     05  ZSAC-BATCH-ITEM-COUNT      PIC S9(08) COMP
002200                                    VALUE ZEROES.
002300     05  ZSAC-BATCH-ITEMS OCCURS 1 TO 1000 TIMES
002400                         DEPENDING ON ZSAC-BATCH-ITEM-COUNT
002500                         INDEXED BY ZSAC-BATCH-IDX.
002600         10  ZSAC-BATCH-COOKIE      PIC X(36)     VALUE SPACES.
002700         10  ZSAC-BATCH-BANNER-ID   PIC 9(02)     VALUE ZEROES.
002800
002900*****************************************************************
003000* Dispatch-output print views.  A batch header/trailer record   *
003100* and a single dispatched-item record, both padded to the      *
003200* shop's standard 80-byte sequential output width.              *
003300*****************************************************************
003400 01  ZSAC-DISP-ITEM-LINE.
003500     05  FILLER                     PIC X(04)     VALUE 'ITM '.
003600     05  ZSAC-DIL-COOKIE            PIC X(36)     VALUE SPACES.
003700     05  FILLER                     PIC X(01)     VALUE SPACE.
003800     05  ZSAC-DIL-BANNER-ID         PIC 9(02)     VALUE ZEROES.
003900     05  FILLER                     PIC X(37)     VALUE SPACES.
004000
004100 01  ZSAC-BATCH-TRAILER-LINE.
004200     05  FILLER                     PIC X(04)     VALUE 'TRLR'.
004300     05  ZSAC-BTL-SEQ-NBR           PIC ZZZZZZZ9  VALUE ZEROES.
004400     05  FILLER                     PIC X(01)     VALUE SPACE.
004500     05  ZSAC-BTL-ITEM-COUNT        PIC ZZZZ9     VALUE ZEROES.
004600     05  FILLER                     PIC X(63)     VALUE SPACES.
004700
004800 01  ZSAC-BATCH-TRAILER-ALT REDEFINES ZSAC-BATCH-TRAILER-LINE.
004900     05  FILLER                     PIC X(04).
005000     05  ZSAC-BTA-SEQ-NBR-NUM       PIC 9(08).
005100     05  FILLER                     PIC X(01).
005200     05  ZSAC-BTA-ITEM-COUNT-NUM    PIC 9(05).
005300     05  FILLER                     PIC X(63).
