000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSACPLT.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
000500 DATE-WRITTEN.  11/21/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZSAC - ShowAds Connector batch subsystem.                     *
001100*                                                               *
001200* ZSACPLT resolves the effective visitor age-eligibility        *
001300* window (minimum and maximum age, inclusive) and hands it      *
001400* back to the caller.  Four layers are merged, lowest           *
001500* precedence first:                                             *
001600*   1) shop defaults (18 through 120);                          *
001700*   2) environment-style settings   (ZSAC-AGE-MIN/ZSAC-AGE-MAX  *
001800*      logical names, read through ACCEPT ... FROM              *
001900*      ENVIRONMENT, the batch-job equivalent of an env var);    *
002000*   3) the age-window configuration file (AGECFG), when         *
002100*      present - two integers, min then max;                    *
002200*   4) explicit run parameters passed on the EXEC PARM of the   *
002300*      step that invokes this job (ACCEPT ... FROM              *
002400*      COMMAND-LINE).                                           *
002500* Each bound is resolved independently - the highest-           *
002600* precedence layer that supplies a value for THAT bound wins.   *
002700*                                                                *
002800* LK-REQUEST-CODE tells this program how to react to a window   *
002900* that fails the sanity check (MIN > MAX or either bound        *
003000* negative):                                                    *
003100*   'I' - INITIAL load, called once before the main loop.  A    *
003200*         bad window is fatal - LK-FATAL-FLAG comes back 'Y'    *
003300*         and the window already in LK-AGE-MIN/LK-AGE-MAX is    *
003400*         left untouched.                                       *
003500*   'R' - periodic RE-READ, called every 10,000 records.  A     *
003600*         bad window is silently ignored and the previous       *
003700*         good window (carried in this program's own working-   *
003800*         storage between calls) is returned unchanged.         *
003900*                                                                *
004000* Date       UserID   Ticket      Description                   *
004100* ---------- -------- ----------- ------------------------------*
004200* 11/21/94   RJJ      ZSAC-1004   Original program.              *
004300* 04/02/95   RJJ      ZSAC-1040   Added AGECFG file layer.       *
004400* 07/18/96   KLM      ZSAC-1150   Added environment-style and    *
004500*                                 run-parameter override        *
004600*                                 layers per revised precedence  *
004700*                                 chain.                         *
004800* 02/05/98   DAO      ZSAC-1330   Bad window on re-read no       *
004900*                                 longer abends the job - it is  *
005000*                                 logged and ignored, previous   *
005100*                                 window kept.                   *
005200* 12/09/98   KLM      ZSAC-1498   Y2K SWEEP - reviewed all       *
005300*                                 fields in this program; no     *
005400*                                 date data present, no change.  *
005500* 06/14/01   TAB      ZSAC-1590   AGECFG file status other than  *
005600*                                 00 (found) or 35 (not found)   *
005700*                                 now treated as a bad-window    *
005800*                                 condition rather than ignored. *
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS ZSAC-NUMERIC-CHAR IS '0' THRU '9'
006500     UPSI-1 IS ZSAC-IGNORE-ENV-SWITCH.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT ZSAC-CONFIG-IN   ASSIGN TO AGECFG
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FS-AGECFG.
007200
007300*****************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  ZSAC-CONFIG-IN
007700     RECORDING MODE IS F.
007800 01  ZSAC-CONFIG-LINE           PIC X(80).
007900
008000 WORKING-STORAGE SECTION.
008100*****************************************************************
008200* DEFINE LOCAL VARIABLES                                        *
008300*****************************************************************
008400 01  FS-AGECFG                  PIC XX          VALUE SPACES.
008500 01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
008600 01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
008700 01  EIGHTEEN                   PIC S9(04) COMP VALUE 18.
008800 01  ONE-TWENTY                 PIC S9(04) COMP VALUE 120.
008900
009000 01  WS-SWITCHES.
009100     05  WS-FIRST-CALL-SWITCH   PIC X(01)       VALUE 'Y'.
009200         88  WS-FIRST-CALL                      VALUE 'Y'.
009300     05  WS-WINDOW-OK-SWITCH    PIC X(01)       VALUE 'Y'.
009400         88  WS-WINDOW-IS-SANE                  VALUE 'Y'.
009500         88  WS-WINDOW-IS-BAD                   VALUE 'N'.
009600     05  FILLER                 PIC X(02)       VALUE SPACES.
009700
009800*****************************************************************
009900* The window carried between calls - starts at the shop         *
010000* defaults and is overwritten only when a later layer supplies  *
010100* a good value.                                                 *
010200*****************************************************************
010300 01  WS-CURRENT-WINDOW.
010400     05  WS-CUR-MIN             PIC S9(04) COMP VALUE 18.
010500     05  WS-CUR-MAX             PIC S9(04) COMP VALUE 120.
010600     05  FILLER                 PIC X(04)       VALUE SPACES.
010700
010800 01  WS-CANDIDATE-WINDOW.
010900     05  WS-CAND-MIN            PIC S9(04) COMP VALUE 18.
011000     05  WS-CAND-MAX            PIC S9(04) COMP VALUE 120.
011100     05  FILLER                 PIC X(04)       VALUE SPACES.
011200
011300*****************************************************************
011400* Environment-style override area.                              *
011500*****************************************************************
011600 01  WS-ENV-MIN-TEXT            PIC X(08)       VALUE SPACES.
011700 01  WS-ENV-MAX-TEXT            PIC X(08)       VALUE SPACES.
011800 01  WS-ENV-MIN-NUM REDEFINES WS-ENV-MIN-TEXT   PIC 9(08).
011900 01  WS-ENV-MAX-NUM REDEFINES WS-ENV-MAX-TEXT   PIC 9(08).
012000
012100*****************************************************************
012200* Configuration-file override area - two integers, min then     *
012300* max, on a single delimited line.                              *
012400*****************************************************************
012500 01  WS-CFG-MIN-TEXT            PIC X(08)       VALUE SPACES.
012600 01  WS-CFG-MAX-TEXT            PIC X(08)       VALUE SPACES.
012700
012800*****************************************************************
012900* Run-parameter override area, from the step's EXEC PARM.       *
013000*****************************************************************
013100 01  WS-PARM-LINE               PIC X(20)       VALUE SPACES.
013200 01  WS-PARM-COLUMNS REDEFINES WS-PARM-LINE.
013300     05  WS-PARM-MIN-TEXT       PIC X(08).
013400     05  FILLER                 PIC X(01).
013500     05  WS-PARM-MAX-TEXT       PIC X(08).
013600     05  FILLER                 PIC X(03).
013700
013800 LINKAGE SECTION.
013900 01  LK-REQUEST-CODE            PIC X(01).
014000 01  LK-AGE-MIN                 PIC S9(04) COMP.
014100 01  LK-AGE-MAX                 PIC S9(04) COMP.
014200 01  LK-FATAL-FLAG              PIC X(01).
014300
014400 PROCEDURE DIVISION USING LK-REQUEST-CODE
014500                           LK-AGE-MIN
014600                           LK-AGE-MAX
014700                           LK-FATAL-FLAG.
014800
014900*****************************************************************
015000* Main process.                                                 *
015100*****************************************************************
015200 0000-MAIN-PROCESS.
015300     MOVE 'N'                    TO LK-FATAL-FLAG.
015400
015500     IF  WS-FIRST-CALL
015600         MOVE 'N'                TO WS-FIRST-CALL-SWITCH
015700         PERFORM 1000-SET-DEFAULTS THRU 1000-EXIT.
015800
015900     MOVE WS-CUR-MIN              TO WS-CAND-MIN.
016000     MOVE WS-CUR-MAX              TO WS-CAND-MAX.
016100
016200     PERFORM 2000-PRECEDENCE-MERGE THRU 2000-EXIT.
016300     PERFORM 3000-SANITY-CHECK     THRU 3000-EXIT.
016400
016500     IF  WS-WINDOW-IS-SANE
016600         MOVE WS-CAND-MIN         TO WS-CUR-MIN
016700         MOVE WS-CAND-MAX         TO WS-CUR-MAX
016800     ELSE
016900         IF  LK-REQUEST-CODE EQUAL 'I'
017000             MOVE 'Y'             TO LK-FATAL-FLAG
017100         ELSE
017200             DISPLAY 'ZSACPLT - RE-READ WINDOW REJECTED, '
017300                     'PREVIOUS WINDOW KEPT'
017400         END-IF.
017500
017600     MOVE WS-CUR-MIN               TO LK-AGE-MIN.
017700     MOVE WS-CUR-MAX               TO LK-AGE-MAX.
017800
017900 0000-EXIT.
018000     GOBACK.
018100
018200*****************************************************************
018300* Establish the shop defaults - the lowest-precedence layer.    *
018400*****************************************************************
018500 1000-SET-DEFAULTS.
018600     MOVE EIGHTEEN                TO WS-CUR-MIN.
018700     MOVE ONE-TWENTY               TO WS-CUR-MAX.
018800 1000-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200* Merge the three override layers over the candidate window,    *
019300* lowest precedence first, each bound independently.            *
019400*****************************************************************
019500 2000-PRECEDENCE-MERGE.
019600     IF  ZSAC-IGNORE-ENV-SWITCH NOT EQUAL 1
019700         PERFORM 2100-ENVIRONMENT-LAYER THRU 2100-EXIT.
019800     PERFORM 2200-CONFIG-FILE-LAYER   THRU 2200-EXIT.
019900     PERFORM 2300-RUN-PARAMETER-LAYER THRU 2300-EXIT.
020000 2000-EXIT.
020100     EXIT.
020200
020300*****************************************************************
020400* Environment-style layer.  ZSAC-AGE-MIN / ZSAC-AGE-MAX are the  *
020500* logical names this shop's JCL uses to export the batch job's  *
020600* runtime environment settings.                                 *
020700*****************************************************************
020800 2100-ENVIRONMENT-LAYER.
020900     MOVE SPACES                  TO WS-ENV-MIN-TEXT.
021000     ACCEPT WS-ENV-MIN-TEXT FROM ENVIRONMENT 'ZSAC-AGE-MIN'.
021100     IF  WS-ENV-MIN-TEXT NOT EQUAL SPACES
021200         MOVE WS-ENV-MIN-NUM      TO WS-CAND-MIN.
021300
021400     MOVE SPACES                  TO WS-ENV-MAX-TEXT.
021500     ACCEPT WS-ENV-MAX-TEXT FROM ENVIRONMENT 'ZSAC-AGE-MAX'.
021600     IF  WS-ENV-MAX-TEXT NOT EQUAL SPACES
021700         MOVE WS-ENV-MAX-NUM      TO WS-CAND-MAX.
021800 2100-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200* Configuration-file layer.  AGECFG is optional - a missing     *
022300* file (FILE STATUS 35) simply leaves the candidate window       *
022400* untouched.  Any other non-zero status is treated the same as  *
022500* a bad window and falls to 3000-SANITY-CHECK to be rejected.   *
022600*****************************************************************
022700 2200-CONFIG-FILE-LAYER.
022800     OPEN INPUT ZSAC-CONFIG-IN.
022900
023000     IF  FS-AGECFG EQUAL '35'
023100         GO TO 2200-EXIT.
023200
023300     IF  FS-AGECFG NOT EQUAL '00'
023400         COMPUTE WS-CAND-MIN = ZERO-COMP - ONE-TWENTY
023500         GO TO 2200-EXIT.
023600
023700     READ ZSAC-CONFIG-IN INTO ZSAC-CONFIG-LINE
023800         AT END
023900             CLOSE ZSAC-CONFIG-IN
024000             GO TO 2200-EXIT
024100     END-READ.
024200
024300     UNSTRING ZSAC-CONFIG-LINE DELIMITED BY SPACE
024400         INTO WS-CFG-MIN-TEXT WS-CFG-MAX-TEXT
024500     END-UNSTRING.
024600
024700     IF  WS-CFG-MIN-TEXT NUMERIC
024800         MOVE WS-CFG-MIN-TEXT     TO WS-CAND-MIN.
024900     IF  WS-CFG-MAX-TEXT NUMERIC
025000         MOVE WS-CFG-MAX-TEXT     TO WS-CAND-MAX.
025100
025200     CLOSE ZSAC-CONFIG-IN.
025300 2200-EXIT.
025400     EXIT.
025500
025600*****************************************************************
025700* Run-parameter layer - highest precedence.  Format on the      *
025800* step's EXEC PARM is "MMMMMMMM XXXXXXXX" (min, one space,      *
025900* max); an absent or malformed PARM leaves the candidate        *
026000* untouched.                                                    *
026100*****************************************************************
026200 2300-RUN-PARAMETER-LAYER.
026300     MOVE SPACES                  TO WS-PARM-LINE.
026400     ACCEPT WS-PARM-LINE FROM COMMAND-LINE.
026500
026600     IF  WS-PARM-LINE NOT EQUAL SPACES
026700         IF  WS-PARM-MIN-TEXT NUMERIC
026800             MOVE WS-PARM-MIN-TEXT TO WS-CAND-MIN
026900         END-IF
027000         IF  WS-PARM-MAX-TEXT NUMERIC
027100             MOVE WS-PARM-MAX-TEXT TO WS-CAND-MAX
027200         END-IF
027300     END-IF.
027400 2300-EXIT.
027500     EXIT.
027600
027700*****************************************************************
027800* Sanity check - MIN must not exceed MAX and neither bound may  *
027900* be negative.                                                  *
028000*****************************************************************
028100 3000-SANITY-CHECK.
028200     MOVE 'Y'                     TO WS-WINDOW-OK-SWITCH.
028300
028400     IF  WS-CAND-MIN GREATER THAN WS-CAND-MAX
028500         MOVE 'N'                 TO WS-WINDOW-OK-SWITCH.
028600
028700     IF  WS-CAND-MIN LESS THAN ZERO-COMP
028800         MOVE 'N'                 TO WS-WINDOW-OK-SWITCH.
028900
029000     IF  WS-CAND-MAX LESS THAN ZERO-COMP
029100         MOVE 'N'                 TO WS-WINDOW-OK-SWITCH.
029200 3000-EXIT.
029300     EXIT.
