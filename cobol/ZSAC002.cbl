000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ZSAC002.
000300 AUTHOR.        RICH JACKSON AND RANDY FRERKING.
000400 INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
000500 DATE-WRITTEN.  11/09/94.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* ZSAC - ShowAds Connector batch subsystem.                     *
001100*                                                                *
001200* ZSAC002 is the pipeline driver - the only program in the ZSAC *
001300* suite that runs as its own job step.  It reads the visitor    *
001400* input file one line at a time (ZSAC004), validates each line  *
001500* in the fixed order Name/Age/Cookie/Banner_id (ZSAC005/ZSAC008/*
001600* ZSAC009/ZSAC031, first failure wins), accumulates the valid    *
001700* lines into batches of the age-window's own configured size     *
001800* (ZSAC003), and dispatches each full batch (ZSAC102).  The      *
001900* age window itself is loaded once at startup and re-read every  *
002000* 10,000 input records, in case operations has changed it while  *
002100* the run is in progress (ZSACPLT).                               *
002200*                                                                *
002300* A one-line progress message is issued every 10,000 records,    *
002400* both to the job log and to the summary report.  A full         *
002500* control-totals summary is written at end of run.                *
002600*                                                                *
002700* RETURN-CODE at end of job:                                      *
002800*   0 - normal completion, everything sent.                       *
002900*   1 - normal completion, but one or more valid batches could    *
003000*       not be dispatched (UNSENT-VALID > 0) - see the summary.   *
003100*   2 - fatal error - bad header, unreadable input, or a          *
003200*       subprogram reported WS-FATAL-FLAG = 'Y'.                  *
003300*                                                                *
003400* Date       UserID   Ticket      Description                    *
003500* ---------- -------- ----------- -------------------------------*
003600* 11/09/94   RJJ      ZSAC-1000   Original program.                *
003700* 03/22/96   RWF      ZSAC-1080   Age-window re-read cadence       *
003800*                                 added - was load-once only,      *
003900*                                 operations wanted mid-run        *
004000*                                 changes to take effect.          *
004100* 12/14/98   KLM      ZSAC-1500   Y2K SWEEP - reviewed all date   *
004200*                                 fields in this program; none    *
004300*                                 present, no change required.    *
004400* 06/12/01   TAB      ZSAC-1613   RETURN-CODE 1 split out from     *
004500*                                 the old catch-all 2, so an       *
004600*                                 UNSENT-VALID batch no longer     *
004700*                                 looks like a fatal run to the    *
004800*                                 scheduler.                        *
004900* 07/19/01   TAB      ZSAC-1620   Added the INVALID REASONS         *
005000*                                 breakdown to the summary report - *
005100*                                 the per-reason counters were      *
005200*                                 already kept, just never printed. *
005300* 07/19/01   TAB      ZSAC-1622   Summary report was building its   *
005400*                                 print lines from a REDEFINES of   *
005500*                                 the COMP-3 counters copybook -    *
005600*                                 same mistake as ZSAC-1621.  Now   *
005700*                                 moves each counter into its own   *
005800*                                 9(09) edit field here before      *
005900*                                 printing.                          *
006000* 08/10/01   TAB      ZSAC-1630   Progress line was only ever       *
006100*                                 carrying PROCESSED - VALID,        *
006200*                                 INVALID, SENT and FAILED are now   *
006300*                                 on the line too, to the job log    *
006400*                                 and to the summary report.         *
006500* 08/10/01   TAB      ZSAC-1631   Run summary rebuilt as one         *
006600*                                 LABEL: line per counter, comma-    *
006700*                                 edited, matching the print-style   *
006800*                                 columnar layout ops was given at   *
006900*                                 rollout - the old three-per-line   *
007000*                                 KEY=VALUE STRING style never       *
007100*                                 matched it.                         *
007200*****************************************************************
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-4 IS ZSAC-SKIP-PROGRESS-SWITCH.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT ZSAC-REJECTS-OUT ASSIGN TO REJECTS
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-REJECTS.
008300
008400     SELECT ZSAC-SUMMARY-OUT ASSIGN TO SUMMRPT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-SUMMRPT.
008700
008800*****************************************************************
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  ZSAC-REJECTS-OUT
009200     RECORD CONTAINS 80 CHARACTERS.
009300 01  ZSAC-REJECTS-LINE            PIC X(80).
009400
009500 FD  ZSAC-SUMMARY-OUT
009600     RECORD CONTAINS 80 CHARACTERS.
009700 01  ZSAC-SUMMARY-LINE            PIC X(80).
009800
009900 WORKING-STORAGE SECTION.
010000*****************************************************************
010100* DEFINE LOCAL VARIABLES                                        *
010200*****************************************************************
010300 01  FS-REJECTS                   PIC X(02) VALUE '00'.
010400 01  FS-SUMMRPT                   PIC X(02) VALUE '00'.
010500 01  ONE                          PIC S9(08) COMP VALUE 1.
010600 01  ZERO-COMP                    PIC S9(08) COMP VALUE ZEROES.
010700 01  TEN-THOUSAND                 PIC S9(08) COMP VALUE 10000.
010800 01  ONE-THOUSAND                 PIC S9(08) COMP VALUE 1000.
010900
011000 01  WS-SWITCHES.
011100     05  WS-EOF-SWITCH            PIC X(01)       VALUE 'N'.
011200         88  WS-END-OF-INPUT                      VALUE 'Y'.
011300     05  WS-FATAL-SWITCH          PIC X(01)       VALUE 'N'.
011400         88  WS-RUN-IS-FATAL                      VALUE 'Y'.
011500     05  WS-VALID-SWITCH          PIC X(01)       VALUE 'Y'.
011600         88  WS-RECORD-IS-VALID                   VALUE 'Y'.
011700     05  FILLER                   PIC X(05)       VALUE SPACES.
011800
011900*****************************************************************
012000* Dump view of the working switches, used in the run-summary     *
012100* DISPLAY at end of job so a spot check of the console log shows *
012200* how the run actually ended without re-reading every message.   *
012300*****************************************************************
012400 01  WS-SWITCH-TRACE REDEFINES WS-SWITCHES.
012500     05  WS-SWITCH-TRACE-BYTES    PIC X(03).
012600     05  FILLER                   PIC X(05).
012700
012800 01  WS-AGE-MIN                   PIC S9(04) COMP VALUE ZEROES.
012900 01  WS-AGE-MAX                   PIC S9(04) COMP VALUE ZEROES.
013000
013100 01  WS-SENT-COUNT                PIC S9(08) COMP VALUE ZEROES.
013200 01  WS-FAILED-COUNT              PIC S9(08) COMP VALUE ZEROES.
013300 01  WS-UNSENT-COUNT              PIC S9(08) COMP VALUE ZEROES.
013400
013500*****************************************************************
013600* Zoned print view of the five progress-line counters, used     *
013700* only by the every-10,000-records DISPLAY/report line.          *
013800* 08/10/01 TAB ZSAC-1630 - VALID/INVALID/SENT/FAILED added       *
013900* alongside the original PROCESSED-only field; the progress      *
014000* line was silently dropping four of the five totals ops asked   *
014100* for when the line was spot-checked against the summary.        *
014200*****************************************************************
014300 01  WS-PROCESSED-EDIT            PIC ZZZZZZZ9.
014400 01  WS-VALID-EDIT                PIC ZZZZZZZ9.
014500 01  WS-INVALID-EDIT              PIC ZZZZZZZ9.
014600 01  WS-SENT-EDIT                 PIC ZZZZZZZ9.
014700 01  WS-FAILED-EDIT               PIC ZZZZZZZ9.
014800
014900 01  WS-SUB                       PIC S9(04) COMP VALUE ZEROES.
015000
015100*****************************************************************
015200* 08/10/01 TAB ZSAC-1631 - comma-edited to match the run-summary *
015300* counters' print picture.                                       *
015400*****************************************************************
015500 01  WS-REASON-EDIT               PIC ZZZ,ZZZ,ZZ9.
015600
015700*****************************************************************
015800* 07/19/01 TAB ZSAC-1622 - print-line edit fields for the six    *
015900* run totals.  ZSAC-CT-nnn (copybook ZSACHND) is COMP-3; these   *
016000* are plain DISPLAY items, moved in one at a time right before   *
016100* 9100-WRITE-SUMMARY builds each report line - see the           *
016200* ZSAC-1621 note in ZSAC003 and the ZSACHND banner for why a     *
016300* REDEFINES of a COMP-3 group is not a safe way to get a print   *
016400* picture over these counters.                                   *
016500* 08/10/01 TAB ZSAC-1631 - re-cut as comma-edited PIC ZZZ,ZZZ,ZZ9 *
016600* fields, one per run-summary line, to match the print-style     *
016700* columnar layout the summary report is supposed to follow.       *
016800*****************************************************************
016900 01  WS-CT-PROCESSED-EDIT         PIC ZZZ,ZZZ,ZZ9.
017000 01  WS-CT-VALID-EDIT             PIC ZZZ,ZZZ,ZZ9.
017100 01  WS-CT-INVALID-EDIT           PIC ZZZ,ZZZ,ZZ9.
017200 01  WS-CT-SENT-EDIT              PIC ZZZ,ZZZ,ZZ9.
017300 01  WS-CT-FAILED-EDIT            PIC ZZZ,ZZZ,ZZ9.
017400 01  WS-CT-UNSENT-EDIT            PIC ZZZ,ZZZ,ZZ9.
017500
017600*****************************************************************
017700* Reason-code names in slot order, for the INVALID REASONS       *
017800* section of the end-of-job summary - same slot numbering        *
017900* paragraph 2110 posts counts into.  Slot 10, BAD_REQUEST, is     *
018000* the dispatch-time fallback reason and is the only one of the    *
018100* ten that can be non-zero with ZSAC-CT-INVALID unaffected.       *
018200*****************************************************************
018300 01  WS-REASON-NAME-LIST.
018400     05  FILLER                   PIC X(20) VALUE 'EMPTY_AFTER_TRIM'.
018500     05  FILLER                   PIC X(20) VALUE 'NON_ASCII_WHITESPACE'.
018600     05  FILLER                   PIC X(20) VALUE 'DOUBLE_SPACE'.
018700     05  FILLER                   PIC X(20) VALUE 'NON_LETTER_CHAR'.
018800     05  FILLER                   PIC X(20) VALUE 'NOT_AN_INTEGER'.
018900     05  FILLER                   PIC X(20) VALUE 'AGE_OUT_OF_RANGE'.
019000     05  FILLER                   PIC X(20) VALUE 'BAD_UUID'.
019100     05  FILLER                   PIC X(20) VALUE 'NIL_UUID'.
019200     05  FILLER                   PIC X(20) VALUE 'ID_OUT_OF_RANGE'.
019300     05  FILLER                   PIC X(20) VALUE 'BAD_REQUEST'.
019400
019500 01  WS-REASON-NAME-TABLE REDEFINES WS-REASON-NAME-LIST.
019600     05  WS-REASON-NAME           PIC X(20) OCCURS 10 TIMES.
019700
019800*****************************************************************
019900* CALL parameter areas for the ZSAC subprogram suite.  These     *
020000* are the caller's copies of each subprogram's LINKAGE fields -  *
020100* WS-VIS-DATA in particular has to lay out its five fields in    *
020200* the same order as ZSAC004's own LINKAGE picture, since it is   *
020300* passed down by reference.                                      *
020400*****************************************************************
020500 01  WS-REQUEST-CODE              PIC X(01).
020600 01  WS-EOF-FLAG                  PIC X(01).
020700 01  WS-FATAL-FLAG                PIC X(01).
020800 01  WS-VALID-FLAG                PIC X(01).
020900 01  WS-BATCH-READY-FLAG          PIC X(01).
021000 01  WS-REASON-CODE               PIC X(20).
021100 01  WS-REQUESTED-SIZE            PIC S9(08) COMP VALUE ZEROES.
021200 01  WS-COOKIE                    PIC X(36).
021300 01  WS-BANNER-ID                 PIC 9(02).
021400
021500 01  WS-VIS-DATA.
021600     05  WS-VIS-NAME-RAW          PIC X(40).
021700     05  WS-VIS-AGE-RAW           PIC X(05).
021800     05  WS-VIS-COOKIE-RAW        PIC X(40).
021900     05  WS-VIS-BANNER-RAW        PIC X(05).
022000     05  WS-VIS-LINE-NBR          PIC 9(07) COMP-3.
022100
022200     COPY ZSACFFC.
022300     COPY ZSACHND.
022400
022500*****************************************************************
022600* The batch record itself lives here, in the driver's own       *
022700* working-storage, so it can be handed by reference straight    *
022800* from the batcher's fill to the dispatcher's write - see        *
022900* ZSAC003 and ZSAC102's LINKAGE for the mirrored layout.          *
023000*****************************************************************
023100 01  WS-BATCH-RECORD.
023200     05  WS-BATCH-SEQ-NBR         PIC S9(08) COMP.
023300     05  WS-BATCH-ITEM-COUNT      PIC S9(08) COMP.
023400     05  WS-BATCH-ITEMS OCCURS 1 TO 1000 TIMES
023500                         DEPENDING ON WS-BATCH-ITEM-COUNT
023600                         INDEXED BY WS-BATCH-IDX.
023700         10  WS-BATCH-COOKIE      PIC X(36).
023800         10  WS-BATCH-BANNER-ID   PIC 9(02).
023900
024000 PROCEDURE DIVISION.
024100*****************************************************************
024200* Main process.                                                 *
024300*****************************************************************
024400 0000-MAIN-PROCESS.
024500     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
024600
024700     PERFORM 2000-READ-VALIDATE-LOOP THRU 2000-EXIT
024800             UNTIL WS-END-OF-INPUT OR WS-RUN-IS-FATAL.
024900
025000     IF  NOT WS-RUN-IS-FATAL
025100         PERFORM 3000-FLUSH-FINAL-BATCH THRU 3000-EXIT.
025200
025300     PERFORM 9000-END-OF-JOB     THRU 9000-EXIT.
025400
025500     GOBACK.
025600
025700*****************************************************************
025800* Open the input file, load the initial age window, set the     *
025900* batch size, and open the two report files this program owns.  *
026000*****************************************************************
026100 1000-INITIALIZE.
026200     MOVE ZERO-COMP               TO ZSAC-CT-PROCESSED.
026300     MOVE ZERO-COMP               TO ZSAC-CT-VALID.
026400     MOVE ZERO-COMP               TO ZSAC-CT-INVALID.
026500     MOVE ZERO-COMP               TO ZSAC-CT-SENT.
026600     MOVE ZERO-COMP               TO ZSAC-CT-FAILED.
026700     MOVE ZERO-COMP               TO ZSAC-CT-UNSENT-VALID.
026800     PERFORM 1010-CLEAR-ONE-REASON THRU 1010-EXIT
026900             VARYING ZSAC-REASON-IDX FROM 1 BY 1
027000             UNTIL ZSAC-REASON-IDX GREATER THAN 10.
027100
027200     OPEN OUTPUT ZSAC-REJECTS-OUT.
027300     OPEN OUTPUT ZSAC-SUMMARY-OUT.
027400
027500     MOVE 'O'                     TO WS-REQUEST-CODE.
027600     CALL 'ZSAC004' USING WS-REQUEST-CODE WS-VIS-DATA
027700                          WS-EOF-FLAG WS-FATAL-FLAG.
027800     IF  WS-FATAL-FLAG EQUAL 'Y'
027900         DISPLAY 'ZSAC002 FATAL - VISITIN OPEN OR HEADER BAD'
028000         SET WS-RUN-IS-FATAL TO TRUE
028100         GO TO 1000-EXIT.
028200
028300     MOVE 'I'                     TO WS-REQUEST-CODE.
028400     CALL 'ZSACPLT' USING WS-REQUEST-CODE
028500                           WS-AGE-MIN WS-AGE-MAX WS-FATAL-FLAG.
028600     IF  WS-FATAL-FLAG EQUAL 'Y'
028700         DISPLAY 'ZSAC002 FATAL - AGE WINDOW CONFIG BAD'
028800         SET WS-RUN-IS-FATAL TO TRUE
028900         GO TO 1000-EXIT.
029000
029100     MOVE 'S'                     TO WS-REQUEST-CODE.
029200     MOVE ONE-THOUSAND             TO WS-REQUESTED-SIZE.
029300     CALL 'ZSAC003' USING WS-REQUEST-CODE WS-REQUESTED-SIZE
029400                           WS-COOKIE WS-BANNER-ID
029500                           WS-BATCH-READY-FLAG WS-FATAL-FLAG
029600                           WS-BATCH-RECORD.
029700     IF  WS-FATAL-FLAG EQUAL 'Y'
029800         DISPLAY 'ZSAC002 FATAL - BATCH SIZE SET FAILED'
029900         SET WS-RUN-IS-FATAL TO TRUE
030000         GO TO 1000-EXIT.
030100
030200     MOVE 'O'                     TO WS-REQUEST-CODE.
030300     CALL 'ZSAC102' USING WS-REQUEST-CODE
030400                           WS-SENT-COUNT WS-FAILED-COUNT
030500                           WS-UNSENT-COUNT WS-FATAL-FLAG
030600                           WS-BATCH-RECORD.
030700     IF  WS-FATAL-FLAG EQUAL 'Y'
030800         DISPLAY 'ZSAC002 FATAL - DISPATCH FILE OPEN FAILED'
030900         SET WS-RUN-IS-FATAL TO TRUE.
031000
031100 1000-EXIT.
031200     EXIT.
031300
031400*****************************************************************
031500* Clear one slot of the per-reason-code counter table.           *
031600*****************************************************************
031700 1010-CLEAR-ONE-REASON.
031800     MOVE ZERO-COMP     TO ZSAC-CT-REASON-CNT (ZSAC-REASON-IDX).
031900 1010-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300* Read one visitor line and run it through the fixed validation *
032400* order.  ZSAC004 skips blank input lines internally and never  *
032500* returns one to this program - every 'R' call that does not    *
032600* come back end-of-file is a real data line to be counted.       *
032700*****************************************************************
032800 2000-READ-VALIDATE-LOOP.
032900     MOVE 'R'                     TO WS-REQUEST-CODE.
033000     CALL 'ZSAC004' USING WS-REQUEST-CODE WS-VIS-DATA
033100                          WS-EOF-FLAG WS-FATAL-FLAG.
033200
033300     IF  WS-FATAL-FLAG EQUAL 'Y'
033400         DISPLAY 'ZSAC002 FATAL - VISITIN READ FAILED'
033500         SET WS-RUN-IS-FATAL TO TRUE
033600         GO TO 2000-EXIT.
033700
033800     IF  WS-EOF-FLAG EQUAL 'Y'
033900         SET WS-END-OF-INPUT TO TRUE
034000         GO TO 2000-EXIT.
034100
034200     MOVE WS-VIS-NAME-RAW         TO ZSAC-VIS-NAME-RAW.
034300     MOVE WS-VIS-AGE-RAW          TO ZSAC-VIS-AGE-RAW.
034400     MOVE WS-VIS-COOKIE-RAW       TO ZSAC-VIS-COOKIE-RAW.
034500     MOVE WS-VIS-BANNER-RAW       TO ZSAC-VIS-BANNER-RAW.
034600     MOVE WS-VIS-LINE-NBR         TO ZSAC-VIS-LINE-NBR.
034700
034800     ADD 1                        TO ZSAC-CT-PROCESSED.
034900
035000     PERFORM 2100-VALIDATE-ONE-RECORD THRU 2100-EXIT.
035100
035200     IF  WS-RECORD-IS-VALID
035300         ADD 1                    TO ZSAC-CT-VALID
035400         PERFORM 2200-APPEND-TO-BATCH THRU 2200-EXIT
035500     ELSE
035600         ADD 1                    TO ZSAC-CT-INVALID.
035700
035800     IF  (ZSAC-CT-PROCESSED / TEN-THOUSAND) * TEN-THOUSAND
035900             EQUAL ZSAC-CT-PROCESSED
036000         PERFORM 2300-PROGRESS-LINE   THRU 2300-EXIT
036100         PERFORM 2400-REFRESH-WINDOW  THRU 2400-EXIT.
036200
036300 2000-EXIT.
036400     EXIT.
036500
036600*****************************************************************
036700* Fixed validation order - Name, Age, Cookie, Banner_id.  The   *
036800* first field to fail wins; later fields are not evaluated once *
036900* one has already failed, matching the rejects-log rule of one  *
037000* reason per record.                                             *
037100*****************************************************************
037200 2100-VALIDATE-ONE-RECORD.
037300     MOVE 'Y'                     TO WS-VALID-SWITCH.
037400
037500     CALL 'ZSAC005' USING ZSAC-VIS-NAME-RAW ZSAC-VIS-NAME-VALID
037600                           WS-REASON-CODE WS-VALID-FLAG.
037700     IF  WS-VALID-FLAG EQUAL 'N'
037800         MOVE 'N'                 TO WS-VALID-SWITCH
037900         MOVE 'Name'              TO ZSAC-RL-FIELD
038000         GO TO 2100-LOG-REJECT.
038100
038200     CALL 'ZSAC008' USING ZSAC-VIS-AGE-RAW WS-AGE-MIN WS-AGE-MAX
038300                           ZSAC-VIS-AGE-NUM
038400                           WS-REASON-CODE WS-VALID-FLAG.
038500     IF  WS-VALID-FLAG EQUAL 'N'
038600         MOVE 'N'                 TO WS-VALID-SWITCH
038700         MOVE 'Age'               TO ZSAC-RL-FIELD
038800         GO TO 2100-LOG-REJECT.
038900
039000     CALL 'ZSAC009' USING ZSAC-VIS-COOKIE-RAW
039100                           ZSAC-VIS-COOKIE-CANON
039200                           WS-REASON-CODE WS-VALID-FLAG.
039300     IF  WS-VALID-FLAG EQUAL 'N'
039400         MOVE 'N'                 TO WS-VALID-SWITCH
039500         MOVE 'Cookie'            TO ZSAC-RL-FIELD
039600         GO TO 2100-LOG-REJECT.
039700
039800     CALL 'ZSAC031' USING ZSAC-VIS-BANNER-RAW
039900                           ZSAC-VIS-BANNER-NUM
040000                           WS-REASON-CODE WS-VALID-FLAG.
040100     IF  WS-VALID-FLAG EQUAL 'N'
040200         MOVE 'N'                 TO WS-VALID-SWITCH
040300         MOVE 'Banner_id'         TO ZSAC-RL-FIELD.
040400
040500 2100-LOG-REJECT.
040600     IF  WS-VALID-SWITCH EQUAL 'N'
040700         MOVE ZSAC-VIS-LINE-NBR   TO ZSAC-RL-LINE-NBR
040800         MOVE WS-REASON-CODE      TO ZSAC-RL-REASON
040900         PERFORM 2110-COUNT-REASON THRU 2110-EXIT
041000         WRITE ZSAC-REJECTS-LINE FROM ZSAC-REJECT-LINE.
041100
041200 2100-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600* Post the failing reason code to its slot in the per-reason    *
041700* counter table.  Slots 1 through 9 hold the nine validation     *
041800* reasons; slot 10 is reserved for BAD_REQUEST, posted only from *
041900* paragraph 2210 on a dispatch-time malformed-item fallback and  *
042000* never reached from here.                                       *
042100*****************************************************************
042200 2110-COUNT-REASON.
042300     MOVE 1                       TO ZSAC-REASON-IDX.
042400     IF  ZSAC-NON-ASCII-WHITESPACE
042500         MOVE 2                   TO ZSAC-REASON-IDX.
042600     IF  ZSAC-DOUBLE-SPACE
042700         MOVE 3                   TO ZSAC-REASON-IDX.
042800     IF  ZSAC-NON-LETTER-CHAR
042900         MOVE 4                   TO ZSAC-REASON-IDX.
043000     IF  ZSAC-NOT-AN-INTEGER
043100         MOVE 5                   TO ZSAC-REASON-IDX.
043200     IF  ZSAC-AGE-OUT-OF-RANGE
043300         MOVE 6                   TO ZSAC-REASON-IDX.
043400     IF  ZSAC-BAD-UUID
043500         MOVE 7                   TO ZSAC-REASON-IDX.
043600     IF  ZSAC-NIL-UUID
043700         MOVE 8                   TO ZSAC-REASON-IDX.
043800     IF  ZSAC-ID-OUT-OF-RANGE
043900         MOVE 9                   TO ZSAC-REASON-IDX.
044000     ADD 1 TO ZSAC-CT-REASON-CNT (ZSAC-REASON-IDX).
044100 2110-EXIT.
044200     EXIT.
044300
044400*****************************************************************
044500* Hand one validated record to the batcher.  A full batch comes *
044600* back ready for dispatch immediately, before the next record   *
044700* is read.                                                        *
044800*****************************************************************
044900 2200-APPEND-TO-BATCH.
045000     MOVE 'A'                     TO WS-REQUEST-CODE.
045100     MOVE ZSAC-VIS-COOKIE-CANON   TO WS-COOKIE.
045200     MOVE ZSAC-VIS-BANNER-NUM     TO WS-BANNER-ID.
045300     CALL 'ZSAC003' USING WS-REQUEST-CODE WS-REQUESTED-SIZE
045400                           WS-COOKIE WS-BANNER-ID
045500                           WS-BATCH-READY-FLAG WS-FATAL-FLAG
045600                           WS-BATCH-RECORD.
045700
045800     IF  WS-FATAL-FLAG EQUAL 'Y'
045900         DISPLAY 'ZSAC002 FATAL - BATCH APPEND FAILED'
046000         SET WS-RUN-IS-FATAL TO TRUE
046100         GO TO 2200-EXIT.
046200
046300     IF  WS-BATCH-READY-FLAG EQUAL 'Y'
046400         PERFORM 2210-DISPATCH-BATCH THRU 2210-EXIT.
046500
046600 2200-EXIT.
046700     EXIT.
046800
046900*****************************************************************
047000* Dispatch a ready batch and post its outcome to the run's       *
047100* control totals, per the whole-batch/malformed/fatal rule.      *
047200*****************************************************************
047300 2210-DISPATCH-BATCH.
047400     MOVE 'D'                     TO WS-REQUEST-CODE.
047500     CALL 'ZSAC102' USING WS-REQUEST-CODE
047600                           WS-SENT-COUNT WS-FAILED-COUNT
047700                           WS-UNSENT-COUNT WS-FATAL-FLAG
047800                           WS-BATCH-RECORD.
047900
048000     ADD WS-SENT-COUNT            TO ZSAC-CT-SENT.
048100     ADD WS-FAILED-COUNT          TO ZSAC-CT-FAILED.
048200     ADD WS-UNSENT-COUNT          TO ZSAC-CT-UNSENT-VALID.
048300
048400     IF  WS-FAILED-COUNT GREATER THAN ZERO-COMP
048500         MOVE 10                  TO ZSAC-REASON-IDX
048600         ADD WS-FAILED-COUNT      TO
048700                             ZSAC-CT-REASON-CNT (ZSAC-REASON-IDX).
048800
048900     MOVE 'C'                     TO WS-REQUEST-CODE.
049000     CALL 'ZSAC003' USING WS-REQUEST-CODE WS-REQUESTED-SIZE
049100                           WS-COOKIE WS-BANNER-ID
049200                           WS-BATCH-READY-FLAG WS-FATAL-FLAG
049300                           WS-BATCH-RECORD.
049400 2210-EXIT.
049500     EXIT.
049600
049700*****************************************************************
049800* Progress line, every 10,000 records processed - to the job    *
049900* log and to the summary report, unless the ops override switch *
050000* is on for a quiet re-run.                                       *
050100* 08/10/01 TAB ZSAC-1630 - carries all five running totals ops   *
050200* asked for (processed/valid/invalid/sent/failed), not just      *
050300* PROCESSED.                                                      *
050400*****************************************************************
050500 2300-PROGRESS-LINE.
050600     MOVE ZSAC-CT-PROCESSED       TO WS-PROCESSED-EDIT.
050700     MOVE ZSAC-CT-VALID           TO WS-VALID-EDIT.
050800     MOVE ZSAC-CT-INVALID         TO WS-INVALID-EDIT.
050900     MOVE ZSAC-CT-SENT            TO WS-SENT-EDIT.
051000     MOVE ZSAC-CT-FAILED          TO WS-FAILED-EDIT.
051100
051200     DISPLAY 'ZSAC002 PROGRESS - PROCESSED=' WS-PROCESSED-EDIT
051300             ' VALID=' WS-VALID-EDIT
051400             ' INVALID=' WS-INVALID-EDIT
051500             ' SENT=' WS-SENT-EDIT
051600             ' FAILED=' WS-FAILED-EDIT.
051700
051800     IF  ZSAC-SKIP-PROGRESS-SWITCH EQUAL '0'
051900         MOVE SPACES               TO ZSAC-SUMMARY-LINE
052000         STRING 'PROGRESS PROC=' WS-PROCESSED-EDIT
052100                 ' VALID=' WS-VALID-EDIT
052200                 ' INVAL=' WS-INVALID-EDIT
052300                 ' SENT=' WS-SENT-EDIT
052400                 ' FAIL=' WS-FAILED-EDIT
052500                 DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE
052600         WRITE ZSAC-SUMMARY-LINE.
052700 2300-EXIT.
052800     EXIT.
052900
053000*****************************************************************
053100* Re-read the age window every 10,000 records, in case          *
053200* operations has changed it while the run is in progress.  A    *
053300* fatal result from the re-read is ignored - the sanity check   *
053400* inside ZSACPLT already keeps the prior good window in force.   *
053500*****************************************************************
053600 2400-REFRESH-WINDOW.
053700     MOVE 'R'                     TO WS-REQUEST-CODE.
053800     CALL 'ZSACPLT' USING WS-REQUEST-CODE
053900                           WS-AGE-MIN WS-AGE-MAX WS-FATAL-FLAG.
054000 2400-EXIT.
054100     EXIT.
054200
054300*****************************************************************
054400* End-of-file flush - force out whatever partial batch remains  *
054500* and dispatch it, same as a full batch.                          *
054600*****************************************************************
054700 3000-FLUSH-FINAL-BATCH.
054800     MOVE 'F'                     TO WS-REQUEST-CODE.
054900     CALL 'ZSAC003' USING WS-REQUEST-CODE WS-REQUESTED-SIZE
055000                           WS-COOKIE WS-BANNER-ID
055100                           WS-BATCH-READY-FLAG WS-FATAL-FLAG
055200                           WS-BATCH-RECORD.
055300
055400     IF  WS-BATCH-READY-FLAG EQUAL 'Y'
055500         PERFORM 2210-DISPATCH-BATCH THRU 2210-EXIT.
055600
055700 3000-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100* Close every file this program and its subprograms own, write  *
056200* the control-totals summary, and set the job's condition code. *
056300*****************************************************************
056400 9000-END-OF-JOB.
056500     MOVE 'C'                     TO WS-REQUEST-CODE.
056600     CALL 'ZSAC004' USING WS-REQUEST-CODE WS-VIS-DATA
056700                          WS-EOF-FLAG WS-FATAL-FLAG.
056800
056900     MOVE 'C'                     TO WS-REQUEST-CODE.
057000     CALL 'ZSAC102' USING WS-REQUEST-CODE
057100                           WS-SENT-COUNT WS-FAILED-COUNT
057200                           WS-UNSENT-COUNT WS-FATAL-FLAG
057300                           WS-BATCH-RECORD.
057400
057500     PERFORM 9100-WRITE-SUMMARY  THRU 9100-EXIT.
057600     PERFORM 9200-WRITE-REASONS THRU 9200-EXIT.
057700
057800     CLOSE ZSAC-REJECTS-OUT.
057900     CLOSE ZSAC-SUMMARY-OUT.
058000
058100     DISPLAY 'ZSAC002 END OF JOB - SW=' WS-SWITCH-TRACE-BYTES.
058200
058300     IF  WS-RUN-IS-FATAL
058400         MOVE 2                    TO RETURN-CODE
058500     ELSE
058600     IF  ZSAC-CT-UNSENT-VALID GREATER THAN ZERO-COMP
058700         MOVE 1                    TO RETURN-CODE
058800     ELSE
058900         MOVE 0                    TO RETURN-CODE.
059000
059100 9000-EXIT.
059200     EXIT.
059300
059400*****************************************************************
059500* Write the end-of-job control-totals summary report - one       *
059600* LABEL: line per run total, print-style and comma-edited, the   *
059700* same columnar layout ops has used for the summary since the    *
059800* program was written.                                           *
059900* 08/10/01 TAB ZSAC-1631 - restated as one labelled line per     *
060000* counter (PROCESSED:/VALID:/INVALID:/SENT:/FAILED:/UNSENT       *
060100* VALID:); the old three-per-line KEY=VALUE STRING style did     *
060200* not match the print layout ops was given at rollout and was    *
060300* missing the comma grouping the layout calls for.                *
060400*****************************************************************
060500 9100-WRITE-SUMMARY.
060600     MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
060700     MOVE 'SHOWADS CONNECTOR - RUN SUMMARY' TO ZSAC-SUMMARY-LINE.
060800     WRITE ZSAC-SUMMARY-LINE.
060900
061000     MOVE ZSAC-CT-PROCESSED         TO WS-CT-PROCESSED-EDIT.
061100     MOVE ZSAC-CT-VALID             TO WS-CT-VALID-EDIT.
061200     MOVE ZSAC-CT-INVALID           TO WS-CT-INVALID-EDIT.
061300     MOVE ZSAC-CT-SENT              TO WS-CT-SENT-EDIT.
061400     MOVE ZSAC-CT-FAILED            TO WS-CT-FAILED-EDIT.
061500     MOVE ZSAC-CT-UNSENT-VALID      TO WS-CT-UNSENT-EDIT.
061600
061700     MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
061800     STRING 'PROCESSED:       ' WS-CT-PROCESSED-EDIT
061900            DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
062000     WRITE ZSAC-SUMMARY-LINE.
062100
062200     MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
062300     STRING 'VALID:           ' WS-CT-VALID-EDIT
062400            DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
062500     WRITE ZSAC-SUMMARY-LINE.
062600
062700     MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
062800     STRING 'INVALID:         ' WS-CT-INVALID-EDIT
062900            DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
063000     WRITE ZSAC-SUMMARY-LINE.
063100
063200     MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
063300     STRING 'SENT:            ' WS-CT-SENT-EDIT
063400            DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
063500     WRITE ZSAC-SUMMARY-LINE.
063600
063700     MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
063800     STRING 'FAILED:          ' WS-CT-FAILED-EDIT
063900            DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
064000     WRITE ZSAC-SUMMARY-LINE.
064100
064200     MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
064300     STRING 'UNSENT VALID:    ' WS-CT-UNSENT-EDIT
064400            DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
064500     WRITE ZSAC-SUMMARY-LINE.
064600 9100-EXIT.
064700     EXIT.
064800
064900*****************************************************************
065000* Write the INVALID REASONS breakdown - one line per reason      *
065100* code whose slot count is non-zero, in the same slot order as   *
065200* paragraph 2110/2210 post into ZSAC-CT-REASON-CNT.               *
065300*****************************************************************
065400 9200-WRITE-REASONS.
065500     MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
065600     MOVE 'INVALID REASONS:'       TO ZSAC-SUMMARY-LINE.
065700     WRITE ZSAC-SUMMARY-LINE.
065800
065900     PERFORM 9210-WRITE-ONE-REASON THRU 9210-EXIT
066000             VARYING WS-SUB FROM 1 BY 1
066100             UNTIL WS-SUB GREATER THAN 10.
066200 9200-EXIT.
066300     EXIT.
066400
066500 9210-WRITE-ONE-REASON.
066600     IF  ZSAC-CT-REASON-CNT (WS-SUB) GREATER THAN ZERO-COMP
066700         MOVE ZSAC-CT-REASON-CNT (WS-SUB) TO WS-REASON-EDIT
066800         MOVE SPACES                   TO ZSAC-SUMMARY-LINE
066900         STRING '  ' WS-REASON-NAME (WS-SUB)
067000                ' '  WS-REASON-EDIT
067100                DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE
067200         WRITE ZSAC-SUMMARY-LINE.
067300 9210-EXIT.
067400     EXIT.
