       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ZSAC003.
       AUTHOR.        RICH JACKSON AND RANDY FRERKING.
       INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
       DATE-WRITTEN.  11/21/94.
       DATE-COMPILED.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      * ZSAC - ShowAds Connector batch subsystem.                     *
      *                                                                *
      * ZSAC003 is the batcher.  It is CALLed by the pipeline driver  *
      * ZSAC002 once for every validated dispatch item, and again at   *
      * end-of-file to force out whatever partial group remains.       *
      * The batch record it fills - ZSAC-BATCH-RECORD, from copybook   *
      * ZSACFKC - is the same storage ZSAC002 hands to the dispatcher  *
      * ZSAC102 once the batch is ready, so nothing is copied twice.   *
      *                                                                *
      * A maximum of 1,000 items are held in a single batch, the same  *
      * cap the shop has used since the original delete-range logic    *
      * this program is adapted from.  A caller-requested batch size   *
      * above the cap is silently reduced to it; a size of zero or     *
      * less is rejected as a caller error.                             *
      *                                                                *
      * Request codes on LK-REQUEST-CODE:                               *
      *   'S' - set the batch size for the run (once, before any 'A'). *
      *   'A' - append one item; LK-BATCH-READY-FLAG comes back 'Y'    *
      *         when the batch has just reached full.                  *
      *   'F' - flush signal at end-of-file; LK-BATCH-READY-FLAG comes *
      *         back 'Y' unless the batch is empty.                     *
      *   'C' - clear the batch after the caller has dispatched it.     *
      *                                                                *
      * Date       UserID   Ticket      Description                    *
      * ---------- -------- ----------- -------------------------------*
      * 11/21/94   RJJ      ZSAC-1003   Original program - reworked     *
      *                                 from the 1,000-row delete-      *
      *                                 range cap logic.                *
      * 05/30/96   RWF      ZSAC-1092   Batch size now caller-settable  *
      *                                 up to the 1,000 cap, was fixed  *
      *                                 at 500.                          *
      * 12/14/98   KLM      ZSAC-1500   Y2K SWEEP - reviewed all date   *
      *                                 fields in this program; none    *
      *                                 present, no change required.    *
      * 06/11/01   TAB      ZSAC-1612   Added switch-trace DISPLAY on   *
      *                                 the append-before-size-set      *
      *                                 caller error, for the same      *
      *                                 rejects-log spot-check as        *
      *                                 ZSAC-1601.                       *
      * 07/19/01   TAB      ZSAC-1621   Startup size DISPLAY was         *
      *                                 REDEFINING the COMP size field   *
      *                                 with a zoned picture twice its   *
      *                                 width - split into a real byte   *
      *                                 dump and a separately-moved       *
      *                                 print field.                       *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
       01  ONE-THOUSAND               PIC S9(08) COMP VALUE 1000.
       01  ONE                        PIC S9(08) COMP VALUE 1.
       01  ZERO-COMP                  PIC S9(08) COMP VALUE ZEROES.

       01  WS-SWITCHES.
           05  WS-SIZE-SET-SWITCH     PIC X(01)       VALUE 'N'.
               88  WS-BATCH-SIZE-SET                  VALUE 'Y'.
           05  FILLER                 PIC X(03)       VALUE SPACES.

      *****************************************************************
      * Trace view of the switches group, used in the caller-error     *
      * DISPLAY so a spot check of the job log shows the size-set       *
      * switch's raw byte alongside the request code that failed.       *
      *****************************************************************
       01  WS-SWITCH-TRACE REDEFINES WS-SWITCHES.
           05  WS-SWITCH-TRACE-BYTE   PIC X(01).
           05  FILLER                 PIC X(03).

       01  WS-BATCH-SIZE              PIC S9(08) COMP VALUE 1000.

      *****************************************************************
      * Byte-dump view of the batch size, used only in the 05/30/96   *
      * startup DISPLAY confirming the effective size for the run -    *
      * not a zoned print picture, since WS-BATCH-SIZE is COMP and a   *
      * zoned PIC of the same digit count would not fit the storage.   *
      *****************************************************************
       01  WS-BATCH-SIZE-DUMP REDEFINES WS-BATCH-SIZE.
           05  WS-BSD-BYTE            PIC X(01) OCCURS 4 TIMES.

      *****************************************************************
      * Zoned print-line view of the batch size, moved in explicitly  *
      * for the same startup DISPLAY.                                   *
      *****************************************************************
       01  WS-BATCH-SIZE-EDIT         PIC S9(08).

           COPY ZSACFKC.

       LINKAGE SECTION.
       01  LK-REQUEST-CODE             PIC X(01).
       01  LK-REQUESTED-SIZE           PIC S9(08) COMP.
       01  LK-COOKIE                   PIC X(36).
       01  LK-BANNER-ID                PIC 9(02).
       01  LK-BATCH-READY-FLAG         PIC X(01).
       01  LK-FATAL-FLAG               PIC X(01).

      *****************************************************************
      * The batch record itself lives in ZSAC002's working-storage    *
      * and is passed down by reference so ZSAC102 can dispatch it     *
      * straight out of the same storage once it is marked ready.      *
      *****************************************************************
       01  LK-BATCH-RECORD.
           05  LK-BATCH-SEQ-NBR        PIC S9(08) COMP.
           05  LK-BATCH-ITEM-COUNT     PIC S9(08) COMP.
           05  LK-BATCH-ITEMS OCCURS 1 TO 1000 TIMES
                               DEPENDING ON LK-BATCH-ITEM-COUNT
                               INDEXED BY LK-BATCH-IDX.
               10  LK-BATCH-COOKIE     PIC X(36).
               10  LK-BATCH-BANNER-ID  PIC 9(02).

       PROCEDURE DIVISION USING LK-REQUEST-CODE
                                 LK-REQUESTED-SIZE
                                 LK-COOKIE
                                 LK-BANNER-ID
                                 LK-BATCH-READY-FLAG
                                 LK-FATAL-FLAG
                                 LK-BATCH-RECORD.

      *****************************************************************
      * Main process.                                                 *
      *****************************************************************
       0000-MAIN-PROCESS.
           MOVE 'N'                    TO LK-BATCH-READY-FLAG.
           MOVE 'N'                    TO LK-FATAL-FLAG.

           IF  LK-REQUEST-CODE EQUAL 'S'
               PERFORM 1000-SET-BATCH-SIZE THRU 1000-EXIT
           ELSE
           IF  LK-REQUEST-CODE EQUAL 'A'
               PERFORM 2000-APPEND-ITEM    THRU 2000-EXIT
           ELSE
           IF  LK-REQUEST-CODE EQUAL 'F'
               PERFORM 4000-FLUSH-SIGNAL   THRU 4000-EXIT
           ELSE
           IF  LK-REQUEST-CODE EQUAL 'C'
               PERFORM 5000-CLEAR-BATCH    THRU 5000-EXIT
           ELSE
               MOVE 'Y'                    TO LK-FATAL-FLAG.

       0000-EXIT.
           GOBACK.

      *****************************************************************
      * Set the effective batch size for the run.  A requested size   *
      * above the 1,000-item cap is reduced to it; zero or less is a  *
      * caller error and fails the job.                                 *
      *****************************************************************
       1000-SET-BATCH-SIZE.
           IF  LK-REQUESTED-SIZE LESS THAN ONE
               MOVE 'Y'                    TO LK-FATAL-FLAG
               GO TO 1000-EXIT.

           IF  LK-REQUESTED-SIZE GREATER THAN ONE-THOUSAND
               MOVE ONE-THOUSAND            TO WS-BATCH-SIZE
           ELSE
               MOVE LK-REQUESTED-SIZE        TO WS-BATCH-SIZE.

           MOVE WS-BATCH-SIZE                TO WS-BATCH-SIZE-EDIT.
           DISPLAY 'ZSAC003 BATCH SIZE SET TO ' WS-BATCH-SIZE-EDIT
                   ' RAW=' WS-BSD-BYTE (1) WS-BSD-BYTE (2)
                           WS-BSD-BYTE (3) WS-BSD-BYTE (4).
           SET WS-BATCH-SIZE-SET             TO TRUE.
           MOVE ZERO-COMP                    TO LK-BATCH-ITEM-COUNT.
           MOVE ZERO-COMP                    TO LK-BATCH-SEQ-NBR.

       1000-EXIT.
           EXIT.

      *****************************************************************
      * Append one validated item to the batch.  The batch is marked  *
      * ready as soon as it reaches the effective size, so ZSAC002    *
      * can dispatch it before the next record is read.                *
      *****************************************************************
       2000-APPEND-ITEM.
           IF  WS-BATCH-SIZE-SET EQUAL 'N'
               MOVE WS-SIZE-SET-SWITCH      TO WS-SWITCH-TRACE-BYTE
               DISPLAY 'ZSAC003 APPEND BEFORE SIZE SET - SW='
                       WS-SWITCH-TRACE-BYTE
               MOVE 'Y'                    TO LK-FATAL-FLAG
               GO TO 2000-EXIT.

           ADD 1                        TO LK-BATCH-ITEM-COUNT.
           MOVE LK-COOKIE     TO LK-BATCH-COOKIE (LK-BATCH-ITEM-COUNT).
           MOVE LK-BANNER-ID  TO LK-BATCH-BANNER-ID (LK-BATCH-ITEM-COUNT).

           IF  LK-BATCH-ITEM-COUNT GREATER OR EQUAL WS-BATCH-SIZE
               MOVE 'Y'                    TO LK-BATCH-READY-FLAG
               ADD 1                        TO LK-BATCH-SEQ-NBR.

       2000-EXIT.
           EXIT.

      *****************************************************************
      * End-of-file flush.  A non-empty partial batch is marked       *
      * ready; an empty batch is left alone (nothing to dispatch).     *
      *****************************************************************
       4000-FLUSH-SIGNAL.
           IF  LK-BATCH-ITEM-COUNT GREATER THAN ZERO-COMP
               MOVE 'Y'                    TO LK-BATCH-READY-FLAG
               ADD 1                        TO LK-BATCH-SEQ-NBR.

       4000-EXIT.
           EXIT.

      *****************************************************************
      * Clear the batch buffer after the caller has dispatched it.    *
      * The buffer is cleared in every case - whole-batch success,    *
      * per-item fallback, or fatal undeliverable - per the dispatch   *
      * accounting rule ZSAC002 follows.                                *
      *****************************************************************
       5000-CLEAR-BATCH.
           MOVE ZERO-COMP               TO LK-BATCH-ITEM-COUNT.

       5000-EXIT.
           EXIT.
