       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ZSACPLT.
       AUTHOR.        RICH JACKSON.
       INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
       DATE-WRITTEN.  11/21/94.
       DATE-COMPILED.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      * ZSAC - ShowAds Connector batch subsystem.                     *
      *                                                               *
      * ZSACPLT resolves the effective visitor age-eligibility        *
      * window (minimum and maximum age, inclusive) and hands it      *
      * back to the caller.  Four layers are merged, lowest           *
      * precedence first:                                             *
      *   1) shop defaults (18 through 120);                          *
      *   2) environment-style settings   (ZSAC-AGE-MIN/ZSAC-AGE-MAX  *
      *      logical names, read through ACCEPT ... FROM              *
      *      ENVIRONMENT, the batch-job equivalent of an env var);    *
      *   3) the age-window configuration file (AGECFG), when         *
      *      present - two integers, min then max;                    *
      *   4) explicit run parameters passed on the EXEC PARM of the   *
      *      step that invokes this job (ACCEPT ... FROM              *
      *      COMMAND-LINE).                                           *
      * Each bound is resolved independently - the highest-           *
      * precedence layer that supplies a value for THAT bound wins.   *
      *                                                                *
      * LK-REQUEST-CODE tells this program how to react to a window   *
      * that fails the sanity check (MIN > MAX or either bound        *
      * negative):                                                    *
      *   'I' - INITIAL load, called once before the main loop.  A    *
      *         bad window is fatal - LK-FATAL-FLAG comes back 'Y'    *
      *         and the window already in LK-AGE-MIN/LK-AGE-MAX is    *
      *         left untouched.                                       *
      *   'R' - periodic RE-READ, called every 10,000 records.  A     *
      *         bad window is silently ignored and the previous       *
      *         good window (carried in this program's own working-   *
      *         storage between calls) is returned unchanged.         *
      *                                                                *
      * Date       UserID   Ticket      Description                   *
      * ---------- -------- ----------- ------------------------------*
      * 11/21/94   RJJ      ZSAC-1004   Original program.              *
      * 04/02/95   RJJ      ZSAC-1040   Added AGECFG file layer.       *
      * 07/18/96   KLM      ZSAC-1150   Added environment-style and    *
      *                                 run-parameter override        *
      *                                 layers per revised precedence  *
      *                                 chain.                         *
      * 02/05/98   DAO      ZSAC-1330   Bad window on re-read no       *
      *                                 longer abends the job - it is  *
      *                                 logged and ignored, previous   *
      *                                 window kept.                   *
      * 12/09/98   KLM      ZSAC-1498   Y2K SWEEP - reviewed all       *
      *                                 fields in this program; no     *
      *                                 date data present, no change.  *
      * 06/14/01   TAB      ZSAC-1590   AGECFG file status other than  *
      *                                 00 (found) or 35 (not found)   *
      *                                 now treated as a bad-window    *
      *                                 condition rather than ignored. *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ZSAC-NUMERIC-CHAR IS '0' THRU '9'
           UPSI-1 IS ZSAC-IGNORE-ENV-SWITCH.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ZSAC-CONFIG-IN   ASSIGN TO AGECFG
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS  IS FS-AGECFG.

      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  ZSAC-CONFIG-IN
           RECORDING MODE IS F.
       01  ZSAC-CONFIG-LINE           PIC X(80).

       WORKING-STORAGE SECTION.
      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
       01  FS-AGECFG                  PIC XX          VALUE SPACES.
       01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
       01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
       01  EIGHTEEN                   PIC S9(04) COMP VALUE 18.
       01  ONE-TWENTY                 PIC S9(04) COMP VALUE 120.

       01  WS-SWITCHES.
           05  WS-FIRST-CALL-SWITCH   PIC X(01)       VALUE 'Y'.
               88  WS-FIRST-CALL                      VALUE 'Y'.
           05  WS-WINDOW-OK-SWITCH    PIC X(01)       VALUE 'Y'.
               88  WS-WINDOW-IS-SANE                  VALUE 'Y'.
               88  WS-WINDOW-IS-BAD                   VALUE 'N'.
           05  FILLER                 PIC X(02)       VALUE SPACES.

      *****************************************************************
      * The window carried between calls - starts at the shop         *
      * defaults and is overwritten only when a later layer supplies  *
      * a good value.                                                 *
      *****************************************************************
       01  WS-CURRENT-WINDOW.
           05  WS-CUR-MIN             PIC S9(04) COMP VALUE 18.
           05  WS-CUR-MAX             PIC S9(04) COMP VALUE 120.
           05  FILLER                 PIC X(04)       VALUE SPACES.

       01  WS-CANDIDATE-WINDOW.
           05  WS-CAND-MIN            PIC S9(04) COMP VALUE 18.
           05  WS-CAND-MAX            PIC S9(04) COMP VALUE 120.
           05  FILLER                 PIC X(04)       VALUE SPACES.

      *****************************************************************
      * Environment-style override area.                              *
      *****************************************************************
       01  WS-ENV-MIN-TEXT            PIC X(08)       VALUE SPACES.
       01  WS-ENV-MAX-TEXT            PIC X(08)       VALUE SPACES.
       01  WS-ENV-MIN-NUM REDEFINES WS-ENV-MIN-TEXT   PIC 9(08).
       01  WS-ENV-MAX-NUM REDEFINES WS-ENV-MAX-TEXT   PIC 9(08).

      *****************************************************************
      * Configuration-file override area - two integers, min then     *
      * max, on a single delimited line.                              *
      *****************************************************************
       01  WS-CFG-MIN-TEXT            PIC X(08)       VALUE SPACES.
       01  WS-CFG-MAX-TEXT            PIC X(08)       VALUE SPACES.

      *****************************************************************
      * Run-parameter override area, from the step's EXEC PARM.       *
      *****************************************************************
       01  WS-PARM-LINE               PIC X(20)       VALUE SPACES.
       01  WS-PARM-COLUMNS REDEFINES WS-PARM-LINE.
           05  WS-PARM-MIN-TEXT       PIC X(08).
           05  FILLER                 PIC X(01).
           05  WS-PARM-MAX-TEXT       PIC X(08).
           05  FILLER                 PIC X(03).

       LINKAGE SECTION.
       01  LK-REQUEST-CODE            PIC X(01).
       01  LK-AGE-MIN                 PIC S9(04) COMP.
       01  LK-AGE-MAX                 PIC S9(04) COMP.
       01  LK-FATAL-FLAG              PIC X(01).

       PROCEDURE DIVISION USING LK-REQUEST-CODE
                                 LK-AGE-MIN
                                 LK-AGE-MAX
                                 LK-FATAL-FLAG.

      *****************************************************************
      * Main process.                                                 *
      *****************************************************************
       0000-MAIN-PROCESS.
           MOVE 'N'                    TO LK-FATAL-FLAG.

           IF  WS-FIRST-CALL
               MOVE 'N'                TO WS-FIRST-CALL-SWITCH
               PERFORM 1000-SET-DEFAULTS THRU 1000-EXIT.

           MOVE WS-CUR-MIN              TO WS-CAND-MIN.
           MOVE WS-CUR-MAX              TO WS-CAND-MAX.

           PERFORM 2000-PRECEDENCE-MERGE THRU 2000-EXIT.
           PERFORM 3000-SANITY-CHECK     THRU 3000-EXIT.

           IF  WS-WINDOW-IS-SANE
               MOVE WS-CAND-MIN         TO WS-CUR-MIN
               MOVE WS-CAND-MAX         TO WS-CUR-MAX
           ELSE
               IF  LK-REQUEST-CODE EQUAL 'I'
                   MOVE 'Y'             TO LK-FATAL-FLAG
               ELSE
                   DISPLAY 'ZSACPLT - RE-READ WINDOW REJECTED, '
                           'PREVIOUS WINDOW KEPT'
               END-IF.

           MOVE WS-CUR-MIN               TO LK-AGE-MIN.
           MOVE WS-CUR-MAX               TO LK-AGE-MAX.

       0000-EXIT.
           GOBACK.

      *****************************************************************
      * Establish the shop defaults - the lowest-precedence layer.    *
      *****************************************************************
       1000-SET-DEFAULTS.
           MOVE EIGHTEEN                TO WS-CUR-MIN.
           MOVE ONE-TWENTY               TO WS-CUR-MAX.
       1000-EXIT.
           EXIT.

      *****************************************************************
      * Merge the three override layers over the candidate window,    *
      * lowest precedence first, each bound independently.            *
      *****************************************************************
       2000-PRECEDENCE-MERGE.
           IF  ZSAC-IGNORE-ENV-SWITCH NOT EQUAL 1
               PERFORM 2100-ENVIRONMENT-LAYER THRU 2100-EXIT.
           PERFORM 2200-CONFIG-FILE-LAYER   THRU 2200-EXIT.
           PERFORM 2300-RUN-PARAMETER-LAYER THRU 2300-EXIT.
       2000-EXIT.
           EXIT.

      *****************************************************************
      * Environment-style layer.  ZSAC-AGE-MIN / ZSAC-AGE-MAX are the  *
      * logical names this shop's JCL uses to export the batch job's  *
      * runtime environment settings.                                 *
      *****************************************************************
       2100-ENVIRONMENT-LAYER.
           MOVE SPACES                  TO WS-ENV-MIN-TEXT.
           ACCEPT WS-ENV-MIN-TEXT FROM ENVIRONMENT 'ZSAC-AGE-MIN'.
           IF  WS-ENV-MIN-TEXT NOT EQUAL SPACES
               MOVE WS-ENV-MIN-NUM      TO WS-CAND-MIN.

           MOVE SPACES                  TO WS-ENV-MAX-TEXT.
           ACCEPT WS-ENV-MAX-TEXT FROM ENVIRONMENT 'ZSAC-AGE-MAX'.
           IF  WS-ENV-MAX-TEXT NOT EQUAL SPACES
               MOVE WS-ENV-MAX-NUM      TO WS-CAND-MAX.
       2100-EXIT.
           EXIT.

      *****************************************************************
      * Configuration-file layer.  AGECFG is optional - a missing     *
      * file (FILE STATUS 35) simply leaves the candidate window       *
      * untouched.  Any other non-zero status is treated the same as  *
      * a bad window and falls to 3000-SANITY-CHECK to be rejected.   *
      *****************************************************************
       2200-CONFIG-FILE-LAYER.
           OPEN INPUT ZSAC-CONFIG-IN.

           IF  FS-AGECFG EQUAL '35'
               GO TO 2200-EXIT.

           IF  FS-AGECFG NOT EQUAL '00'
               COMPUTE WS-CAND-MIN = ZERO-COMP - ONE-TWENTY
               GO TO 2200-EXIT.

           READ ZSAC-CONFIG-IN INTO ZSAC-CONFIG-LINE
               AT END
                   CLOSE ZSAC-CONFIG-IN
                   GO TO 2200-EXIT
           END-READ.

           UNSTRING ZSAC-CONFIG-LINE DELIMITED BY SPACE
               INTO WS-CFG-MIN-TEXT WS-CFG-MAX-TEXT
           END-UNSTRING.

           IF  WS-CFG-MIN-TEXT NUMERIC
               MOVE WS-CFG-MIN-TEXT     TO WS-CAND-MIN.
           IF  WS-CFG-MAX-TEXT NUMERIC
               MOVE WS-CFG-MAX-TEXT     TO WS-CAND-MAX.

           CLOSE ZSAC-CONFIG-IN.
       2200-EXIT.
           EXIT.

      *****************************************************************
      * Run-parameter layer - highest precedence.  Format on the      *
      * step's EXEC PARM is "MMMMMMMM XXXXXXXX" (min, one space,      *
      * max); an absent or malformed PARM leaves the candidate        *
      * untouched.                                                    *
      *****************************************************************
       2300-RUN-PARAMETER-LAYER.
           MOVE SPACES                  TO WS-PARM-LINE.
           ACCEPT WS-PARM-LINE FROM COMMAND-LINE.

           IF  WS-PARM-LINE NOT EQUAL SPACES
               IF  WS-PARM-MIN-TEXT NUMERIC
                   MOVE WS-PARM-MIN-TEXT TO WS-CAND-MIN
               END-IF
               IF  WS-PARM-MAX-TEXT NUMERIC
                   MOVE WS-PARM-MAX-TEXT TO WS-CAND-MAX
               END-IF
           END-IF.
       2300-EXIT.
           EXIT.

      *****************************************************************
      * Sanity check - MIN must not exceed MAX and neither bound may  *
      * be negative.                                                  *
      *****************************************************************
       3000-SANITY-CHECK.
           MOVE 'Y'                     TO WS-WINDOW-OK-SWITCH.

           IF  WS-CAND-MIN GREATER THAN WS-CAND-MAX
               MOVE 'N'                 TO WS-WINDOW-OK-SWITCH.

           IF  WS-CAND-MIN LESS THAN ZERO-COMP
               MOVE 'N'                 TO WS-WINDOW-OK-SWITCH.

           IF  WS-CAND-MAX LESS THAN ZERO-COMP
               MOVE 'N'                 TO WS-WINDOW-OK-SWITCH.
       3000-EXIT.
           EXIT.
