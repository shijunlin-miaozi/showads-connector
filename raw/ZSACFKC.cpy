      *****************************************************************
      * ZSACFKC  -  ShowAds dispatch item / batch record definition.  *
      *                                                                *
      * ZSAC-DISPATCH-ITEM is the output of validation: the           *
      * canonical visitor cookie plus the validated banner id, ready  *
      * to be handed to the batcher.  ZSAC-BATCH-RECORD is the        *
      * working accumulator the batcher fills to at most the batch    *
      * size (default and maximum 1,000) before it is flushed to      *
      * the dispatch program.                                         *
      *                                                                *
      * 1994-11-09 RJJ  ZSAC-1002  Original layout, 500-item cap.     *
      * 1995-06-20 RJJ  ZSAC-1090  Raised cap to 1,000 per new spec.  *
      *****************************************************************
       01  ZSAC-DISPATCH-ITEM.
           05  ZSAC-COOKIE                PIC X(36)     VALUE SPACES.
           05  ZSAC-BANNER-ID             PIC 9(02)     VALUE ZEROES.

       01  ZSAC-BATCH-RECORD.
           05  ZSAC-BATCH-SEQ-NBR         PIC S9(08) COMP
                                          VALUE ZEROES.
           05  ZSAC-BATCH-ITEM-COUNT      PIC S9(08) COMP
                                          VALUE ZEROES.
           05  ZSAC-BATCH-ITEMS OCCURS 1 TO 1000 TIMES
                               DEPENDING ON ZSAC-BATCH-ITEM-COUNT
                               INDEXED BY ZSAC-BATCH-IDX.
               10  ZSAC-BATCH-COOKIE      PIC X(36)     VALUE SPACES.
               10  ZSAC-BATCH-BANNER-ID   PIC 9(02)     VALUE ZEROES.

      *****************************************************************
      * Dispatch-output print views.  A batch header/trailer record   *
      * and a single dispatched-item record, both padded to the      *
      * shop's standard 80-byte sequential output width.              *
      *****************************************************************
       01  ZSAC-DISP-ITEM-LINE.
           05  FILLER                     PIC X(04)     VALUE 'ITM '.
           05  ZSAC-DIL-COOKIE            PIC X(36)     VALUE SPACES.
           05  FILLER                     PIC X(01)     VALUE SPACE.
           05  ZSAC-DIL-BANNER-ID         PIC 9(02)     VALUE ZEROES.
           05  FILLER                     PIC X(37)     VALUE SPACES.

       01  ZSAC-BATCH-TRAILER-LINE.
           05  FILLER                     PIC X(04)     VALUE 'TRLR'.
           05  ZSAC-BTL-SEQ-NBR           PIC ZZZZZZZ9  VALUE ZEROES.
           05  FILLER                     PIC X(01)     VALUE SPACE.
           05  ZSAC-BTL-ITEM-COUNT        PIC ZZZZ9     VALUE ZEROES.
           05  FILLER                     PIC X(63)     VALUE SPACES.

       01  ZSAC-BATCH-TRAILER-ALT REDEFINES ZSAC-BATCH-TRAILER-LINE.
           05  FILLER                     PIC X(04).
           05  ZSAC-BTA-SEQ-NBR-NUM       PIC 9(08).
           05  FILLER                     PIC X(01).
           05  ZSAC-BTA-ITEM-COUNT-NUM    PIC 9(05).
           05  FILLER                     PIC X(63).
