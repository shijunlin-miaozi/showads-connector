       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ZSAC005.
       AUTHOR.        DONNA OSTROWSKI.
       INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
       DATE-WRITTEN.  11/10/94.
       DATE-COMPILED.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      * ZSAC - ShowAds Connector batch subsystem.                     *
      *                                                               *
      * ZSAC005 validates the visitor NAME field.  It is CALLed by    *
      * the pipeline driver ZSAC002 once per input record, ahead of   *
      * the age, cookie and banner-id checks (name is validated       *
      * first in the fixed validation order).                         *
      *                                                                *
      * The field arrives already trimmed by the input reader         *
      * (ZSAC004).  A name is valid when it contains only letters     *
      * and single embedded spaces - no leading/trailing blanks       *
      * (guaranteed by the trim), no tabs or other non-space          *
      * whitespace, no doubled spaces, and no digit or punctuation    *
      * character.                                                     *
      *                                                                *
      * LK-VALID-FLAG comes back 'Y' and LK-NAME-VALID holds the      *
      * accepted value, or LK-VALID-FLAG comes back 'N' and           *
      * LK-REASON-CODE holds one of EMPTY_AFTER_TRIM,                 *
      * NON_ASCII_WHITESPACE, DOUBLE_SPACE or NON_LETTER_CHAR.         *
      *                                                                *
      * Date       UserID   Ticket      Description                   *
      * ---------- -------- ----------- ------------------------------*
      * 11/10/94   DAO      ZSAC-1005   Original program.              *
      * 05/17/95   DAO      ZSAC-1045   Added DOUBLE_SPACE check -     *
      *                                 previously two embedded       *
      *                                 spaces passed as valid.        *
      * 09/29/96   KLM      ZSAC-1160   Added NON_ASCII_WHITESPACE     *
      *                                 check for tab and other        *
      *                                 control-character whitespace.  *
      * 12/14/98   KLM      ZSAC-1497   Y2K SWEEP - reviewed all       *
      *                                 fields in this program; no     *
      *                                 date data present, no change.  *
      * 03/09/00   TAB      ZSAC-1550   Letter test now uses the       *
      *                                 shop's ZSAC-UPPER-ALPHA and    *
      *                                 ZSAC-LOWER-ALPHA CLASS tests   *
      *                                 rather than an IS ALPHABETIC   *
      *                                 test, to match ZSAC004/031.    *
      * 07/18/01   TAB      ZSAC-1601   Added switch-trace DISPLAY on  *
      *                                 reject, for the rejects-log    *
      *                                 spot-check the ops desk asked  *
      *                                 for after the ZSAC-1600 audit. *
      * 07/19/01   TAB      ZSAC-1622   Added the scanned length's raw *
      *                                 bytes to the same reject       *
      *                                 trace DISPLAY, alongside the   *
      *                                 switch byte.                   *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ZSAC-UPPER-ALPHA IS 'A' THRU 'Z'
           CLASS ZSAC-LOWER-ALPHA IS 'a' THRU 'z'.

      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
       01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
       01  ONE                        PIC S9(04) COMP VALUE 1.
       01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
       01  FORTY                      PIC S9(04) COMP VALUE 40.

       01  WS-NAME-LEN                PIC S9(04) COMP VALUE ZEROES.

       01  WS-SWITCHES.
           05  WS-VALID-SWITCH        PIC X(01)       VALUE 'Y'.
               88  WS-NAME-IS-VALID                   VALUE 'Y'.
           05  WS-PRIOR-CHAR          PIC X(01)       VALUE SPACE.
           05  FILLER                 PIC X(02)       VALUE SPACES.

      *****************************************************************
      * Single-byte dump view of the switches group, used by the      *
      * 03/09/00 trace line added below when a name is rejected.       *
      *****************************************************************
       01  WS-SWITCH-TRACE REDEFINES WS-SWITCHES.
           05  WS-SWITCH-TRACE-BYTE   PIC X(01).
           05  FILLER                 PIC X(03).

      *****************************************************************
      * Byte-dump view of the trailing-length counter, added to the   *
      * same 07/18/01 reject trace DISPLAY so a spot check of the      *
      * rejects log shows the scanned length's raw bytes alongside the *
      * valid/invalid switch - WS-NAME-LEN is COMP, so this is a byte   *
      * table rather than a zoned redefinition of it.                  *
      *****************************************************************
       01  WS-NAME-LEN-DUMP REDEFINES WS-NAME-LEN.
           05  WS-NLD-BYTE            PIC X(01) OCCURS 2 TIMES.

       01  WS-WORK-NAME                PIC X(40)      VALUE SPACES.
       01  WS-WORK-CHAR               PIC X(01)       VALUE SPACE.

      *****************************************************************
      * Character-table view of the working name, used by the         *
      * scan/length paragraphs below to index one letter at a time.    *
      *****************************************************************
       01  WS-NAME-TABLE REDEFINES WS-WORK-NAME.
           05  WS-NAME-CHAR           PIC X(01)  OCCURS 40 TIMES.

           COPY ZSACHND.

       LINKAGE SECTION.
       01  LK-NAME-RAW                PIC X(40).
       01  LK-NAME-VALID              PIC X(40).
       01  LK-REASON-CODE             PIC X(20).
       01  LK-VALID-FLAG              PIC X(01).

       PROCEDURE DIVISION USING LK-NAME-RAW
                                 LK-NAME-VALID
                                 LK-REASON-CODE
                                 LK-VALID-FLAG.

      *****************************************************************
      * Main process.                                                 *
      *****************************************************************
       0000-MAIN-PROCESS.
           MOVE 'Y'                    TO LK-VALID-FLAG.
           MOVE SPACES                 TO LK-REASON-CODE.
           MOVE SPACES                 TO LK-NAME-VALID.
           MOVE LK-NAME-RAW             TO WS-WORK-NAME.

           PERFORM 2000-CHECK-EMPTY    THRU 2000-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               PERFORM 2100-SCAN-CHARACTERS THRU 2100-EXIT.

           MOVE LK-VALID-FLAG           TO WS-VALID-SWITCH.

           IF  LK-VALID-FLAG EQUAL 'Y'
               MOVE WS-WORK-NAME        TO LK-NAME-VALID
           ELSE
               MOVE WS-VALID-SWITCH     TO WS-SWITCH-TRACE-BYTE
               DISPLAY 'ZSAC005 REJECT ' LK-REASON-CODE
                       ' SW=' WS-SWITCH-TRACE-BYTE
                       ' LEN=' WS-NLD-BYTE (1) WS-NLD-BYTE (2).

       0000-EXIT.
           GOBACK.

      *****************************************************************
      * Empty after trim - EMPTY_AFTER_TRIM.                          *
      *****************************************************************
       2000-CHECK-EMPTY.
           IF  WS-WORK-NAME EQUAL SPACES
               SET ZSAC-EMPTY-AFTER-TRIM TO TRUE
               MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
               MOVE 'N'                 TO LK-VALID-FLAG.
       2000-EXIT.
           EXIT.

      *****************************************************************
      * Scan every character up to the last non-space position for    *
      * non-space whitespace, doubled spaces, and non-letter          *
      * characters.  Scanning stops at the first defect found.        *
      *****************************************************************
       2100-SCAN-CHARACTERS.
           PERFORM 2110-FIND-LENGTH    THRU 2110-EXIT.
           MOVE SPACE                   TO WS-PRIOR-CHAR.

           PERFORM 2130-SCAN-ONE-CHAR THRU 2130-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB GREATER THAN WS-NAME-LEN
                      OR LK-VALID-FLAG EQUAL 'N'.
       2100-EXIT.
           EXIT.

      *****************************************************************
      * Locate the last non-space position in the working name.       *
      *****************************************************************
       2110-FIND-LENGTH.
           MOVE ZERO-COMP               TO WS-NAME-LEN.
           PERFORM 2115-TEST-ONE-POS   THRU 2115-EXIT
                   VARYING WS-SUB FROM FORTY BY -1
                   UNTIL WS-SUB LESS THAN 1
                      OR WS-NAME-LEN GREATER THAN ZERO-COMP.
       2110-EXIT.
           EXIT.

      *****************************************************************
      * Test working-name position WS-SUB for the trailing length     *
      * scan.                                                          *
      *****************************************************************
       2115-TEST-ONE-POS.
           IF  WS-NAME-CHAR (WS-SUB) NOT EQUAL SPACE
               MOVE WS-SUB               TO WS-NAME-LEN.
       2115-EXIT.
           EXIT.

      *****************************************************************
      * Classify working-name position WS-SUB and carry its value     *
      * forward as the prior character for the next position.         *
      *****************************************************************
       2130-SCAN-ONE-CHAR.
           MOVE WS-NAME-CHAR (WS-SUB)    TO WS-WORK-CHAR.
           PERFORM 2120-CHECK-ONE-CHAR THRU 2120-EXIT.
           MOVE WS-WORK-CHAR             TO WS-PRIOR-CHAR.
       2130-EXIT.
           EXIT.

      *****************************************************************
      * Classify a single character of the working name.              *
      *****************************************************************
       2120-CHECK-ONE-CHAR.
           IF  WS-WORK-CHAR EQUAL SPACE
               IF  WS-PRIOR-CHAR EQUAL SPACE
                   SET ZSAC-DOUBLE-SPACE TO TRUE
                   MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
                   MOVE 'N'                       TO LK-VALID-FLAG
               END-IF
               GO TO 2120-EXIT.

           IF  WS-WORK-CHAR LESS THAN SPACE
           OR (WS-WORK-CHAR GREATER THAN SPACE AND
               WS-WORK-CHAR LESS THAN '!')
               SET ZSAC-NON-ASCII-WHITESPACE TO TRUE
               MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
               MOVE 'N'                           TO LK-VALID-FLAG
               GO TO 2120-EXIT.

           IF  WS-WORK-CHAR ZSAC-UPPER-ALPHA
           OR  WS-WORK-CHAR ZSAC-LOWER-ALPHA
               GO TO 2120-EXIT.

           SET ZSAC-NON-LETTER-CHAR TO TRUE
           MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
           MOVE 'N'                       TO LK-VALID-FLAG.
       2120-EXIT.
           EXIT.
