       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ZSAC002.
       AUTHOR.        RICH JACKSON AND RANDY FRERKING.
       INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
       DATE-WRITTEN.  11/09/94.
       DATE-COMPILED.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      * ZSAC - ShowAds Connector batch subsystem.                     *
      *                                                                *
      * ZSAC002 is the pipeline driver - the only program in the ZSAC *
      * suite that runs as its own job step.  It reads the visitor    *
      * input file one line at a time (ZSAC004), validates each line  *
      * in the fixed order Name/Age/Cookie/Banner_id (ZSAC005/ZSAC008/*
      * ZSAC009/ZSAC031, first failure wins), accumulates the valid    *
      * lines into batches of the age-window's own configured size     *
      * (ZSAC003), and dispatches each full batch (ZSAC102).  The      *
      * age window itself is loaded once at startup and re-read every  *
      * 10,000 input records, in case operations has changed it while  *
      * the run is in progress (ZSACPLT).                               *
      *                                                                *
      * A one-line progress message is issued every 10,000 records,    *
      * both to the job log and to the summary report.  A full         *
      * control-totals summary is written at end of run.                *
      *                                                                *
      * RETURN-CODE at end of job:                                      *
      *   0 - normal completion, everything sent.                       *
      *   1 - normal completion, but one or more valid batches could    *
      *       not be dispatched (UNSENT-VALID > 0) - see the summary.   *
      *   2 - fatal error - bad header, unreadable input, or a          *
      *       subprogram reported WS-FATAL-FLAG = 'Y'.                  *
      *                                                                *
      * Date       UserID   Ticket      Description                    *
      * ---------- -------- ----------- -------------------------------*
      * 11/09/94   RJJ      ZSAC-1000   Original program.                *
      * 03/22/96   RWF      ZSAC-1080   Age-window re-read cadence       *
      *                                 added - was load-once only,      *
      *                                 operations wanted mid-run        *
      *                                 changes to take effect.          *
      * 12/14/98   KLM      ZSAC-1500   Y2K SWEEP - reviewed all date   *
      *                                 fields in this program; none    *
      *                                 present, no change required.    *
      * 06/12/01   TAB      ZSAC-1613   RETURN-CODE 1 split out from     *
      *                                 the old catch-all 2, so an       *
      *                                 UNSENT-VALID batch no longer     *
      *                                 looks like a fatal run to the    *
      *                                 scheduler.                        *
      * 07/19/01   TAB      ZSAC-1620   Added the INVALID REASONS         *
      *                                 breakdown to the summary report - *
      *                                 the per-reason counters were      *
      *                                 already kept, just never printed. *
      * 07/19/01   TAB      ZSAC-1622   Summary report was building its   *
      *                                 print lines from a REDEFINES of   *
      *                                 the COMP-3 counters copybook -    *
      *                                 same mistake as ZSAC-1621.  Now   *
      *                                 moves each counter into its own   *
      *                                 9(09) edit field here before      *
      *                                 printing.                          *
      * 08/10/01   TAB      ZSAC-1630   Progress line was only ever       *
      *                                 carrying PROCESSED - VALID,        *
      *                                 INVALID, SENT and FAILED are now   *
      *                                 on the line too, to the job log    *
      *                                 and to the summary report.         *
      * 08/10/01   TAB      ZSAC-1631   Run summary rebuilt as one         *
      *                                 LABEL: line per counter, comma-    *
      *                                 edited, matching the print-style   *
      *                                 columnar layout ops was given at   *
      *                                 rollout - the old three-per-line   *
      *                                 KEY=VALUE STRING style never       *
      *                                 matched it.                         *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           UPSI-4 IS ZSAC-SKIP-PROGRESS-SWITCH.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ZSAC-REJECTS-OUT ASSIGN TO REJECTS
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-REJECTS.

           SELECT ZSAC-SUMMARY-OUT ASSIGN TO SUMMRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-SUMMRPT.

      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  ZSAC-REJECTS-OUT
           RECORD CONTAINS 80 CHARACTERS.
       01  ZSAC-REJECTS-LINE            PIC X(80).

       FD  ZSAC-SUMMARY-OUT
           RECORD CONTAINS 80 CHARACTERS.
       01  ZSAC-SUMMARY-LINE            PIC X(80).

       WORKING-STORAGE SECTION.
      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
       01  FS-REJECTS                   PIC X(02) VALUE '00'.
       01  FS-SUMMRPT                   PIC X(02) VALUE '00'.
       01  ONE                          PIC S9(08) COMP VALUE 1.
       01  ZERO-COMP                    PIC S9(08) COMP VALUE ZEROES.
       01  TEN-THOUSAND                 PIC S9(08) COMP VALUE 10000.
       01  ONE-THOUSAND                 PIC S9(08) COMP VALUE 1000.

       01  WS-SWITCHES.
           05  WS-EOF-SWITCH            PIC X(01)       VALUE 'N'.
               88  WS-END-OF-INPUT                      VALUE 'Y'.
           05  WS-FATAL-SWITCH          PIC X(01)       VALUE 'N'.
               88  WS-RUN-IS-FATAL                      VALUE 'Y'.
           05  WS-VALID-SWITCH          PIC X(01)       VALUE 'Y'.
               88  WS-RECORD-IS-VALID                   VALUE 'Y'.
           05  FILLER                   PIC X(05)       VALUE SPACES.

      *****************************************************************
      * Dump view of the working switches, used in the run-summary     *
      * DISPLAY at end of job so a spot check of the console log shows *
      * how the run actually ended without re-reading every message.   *
      *****************************************************************
       01  WS-SWITCH-TRACE REDEFINES WS-SWITCHES.
           05  WS-SWITCH-TRACE-BYTES    PIC X(03).
           05  FILLER                   PIC X(05).

       01  WS-AGE-MIN                   PIC S9(04) COMP VALUE ZEROES.
       01  WS-AGE-MAX                   PIC S9(04) COMP VALUE ZEROES.

       01  WS-SENT-COUNT                PIC S9(08) COMP VALUE ZEROES.
       01  WS-FAILED-COUNT              PIC S9(08) COMP VALUE ZEROES.
       01  WS-UNSENT-COUNT              PIC S9(08) COMP VALUE ZEROES.

      *****************************************************************
      * Zoned print view of the five progress-line counters, used     *
      * only by the every-10,000-records DISPLAY/report line.          *
      * 08/10/01 TAB ZSAC-1630 - VALID/INVALID/SENT/FAILED added       *
      * alongside the original PROCESSED-only field; the progress      *
      * line was silently dropping four of the five totals ops asked   *
      * for when the line was spot-checked against the summary.        *
      *****************************************************************
       01  WS-PROCESSED-EDIT            PIC ZZZZZZZ9.
       01  WS-VALID-EDIT                PIC ZZZZZZZ9.
       01  WS-INVALID-EDIT              PIC ZZZZZZZ9.
       01  WS-SENT-EDIT                 PIC ZZZZZZZ9.
       01  WS-FAILED-EDIT               PIC ZZZZZZZ9.

       01  WS-SUB                       PIC S9(04) COMP VALUE ZEROES.

      *****************************************************************
      * 08/10/01 TAB ZSAC-1631 - comma-edited to match the run-summary *
      * counters' print picture.                                       *
      *****************************************************************
       01  WS-REASON-EDIT               PIC ZZZ,ZZZ,ZZ9.

      *****************************************************************
      * 07/19/01 TAB ZSAC-1622 - print-line edit fields for the six    *
      * run totals.  ZSAC-CT-nnn (copybook ZSACHND) is COMP-3; these   *
      * are plain DISPLAY items, moved in one at a time right before   *
      * 9100-WRITE-SUMMARY builds each report line - see the           *
      * ZSAC-1621 note in ZSAC003 and the ZSACHND banner for why a     *
      * REDEFINES of a COMP-3 group is not a safe way to get a print   *
      * picture over these counters.                                   *
      * 08/10/01 TAB ZSAC-1631 - re-cut as comma-edited PIC ZZZ,ZZZ,ZZ9 *
      * fields, one per run-summary line, to match the print-style     *
      * columnar layout the summary report is supposed to follow.       *
      *****************************************************************
       01  WS-CT-PROCESSED-EDIT         PIC ZZZ,ZZZ,ZZ9.
       01  WS-CT-VALID-EDIT             PIC ZZZ,ZZZ,ZZ9.
       01  WS-CT-INVALID-EDIT           PIC ZZZ,ZZZ,ZZ9.
       01  WS-CT-SENT-EDIT              PIC ZZZ,ZZZ,ZZ9.
       01  WS-CT-FAILED-EDIT            PIC ZZZ,ZZZ,ZZ9.
       01  WS-CT-UNSENT-EDIT            PIC ZZZ,ZZZ,ZZ9.

      *****************************************************************
      * Reason-code names in slot order, for the INVALID REASONS       *
      * section of the end-of-job summary - same slot numbering        *
      * paragraph 2110 posts counts into.  Slot 10, BAD_REQUEST, is     *
      * the dispatch-time fallback reason and is the only one of the    *
      * ten that can be non-zero with ZSAC-CT-INVALID unaffected.       *
      *****************************************************************
       01  WS-REASON-NAME-LIST.
           05  FILLER                   PIC X(20) VALUE 'EMPTY_AFTER_TRIM'.
           05  FILLER                   PIC X(20) VALUE 'NON_ASCII_WHITESPACE'.
           05  FILLER                   PIC X(20) VALUE 'DOUBLE_SPACE'.
           05  FILLER                   PIC X(20) VALUE 'NON_LETTER_CHAR'.
           05  FILLER                   PIC X(20) VALUE 'NOT_AN_INTEGER'.
           05  FILLER                   PIC X(20) VALUE 'AGE_OUT_OF_RANGE'.
           05  FILLER                   PIC X(20) VALUE 'BAD_UUID'.
           05  FILLER                   PIC X(20) VALUE 'NIL_UUID'.
           05  FILLER                   PIC X(20) VALUE 'ID_OUT_OF_RANGE'.
           05  FILLER                   PIC X(20) VALUE 'BAD_REQUEST'.

       01  WS-REASON-NAME-TABLE REDEFINES WS-REASON-NAME-LIST.
           05  WS-REASON-NAME           PIC X(20) OCCURS 10 TIMES.

      *****************************************************************
      * CALL parameter areas for the ZSAC subprogram suite.  These     *
      * are the caller's copies of each subprogram's LINKAGE fields -  *
      * WS-VIS-DATA in particular has to lay out its five fields in    *
      * the same order as ZSAC004's own LINKAGE picture, since it is   *
      * passed down by reference.                                      *
      *****************************************************************
       01  WS-REQUEST-CODE              PIC X(01).
       01  WS-EOF-FLAG                  PIC X(01).
       01  WS-FATAL-FLAG                PIC X(01).
       01  WS-VALID-FLAG                PIC X(01).
       01  WS-BATCH-READY-FLAG          PIC X(01).
       01  WS-REASON-CODE               PIC X(20).
       01  WS-REQUESTED-SIZE            PIC S9(08) COMP VALUE ZEROES.
       01  WS-COOKIE                    PIC X(36).
       01  WS-BANNER-ID                 PIC 9(02).

       01  WS-VIS-DATA.
           05  WS-VIS-NAME-RAW          PIC X(40).
           05  WS-VIS-AGE-RAW           PIC X(05).
           05  WS-VIS-COOKIE-RAW        PIC X(40).
           05  WS-VIS-BANNER-RAW        PIC X(05).
           05  WS-VIS-LINE-NBR          PIC 9(07) COMP-3.

           COPY ZSACFFC.
           COPY ZSACHND.

      *****************************************************************
      * The batch record itself lives here, in the driver's own       *
      * working-storage, so it can be handed by reference straight    *
      * from the batcher's fill to the dispatcher's write - see        *
      * ZSAC003 and ZSAC102's LINKAGE for the mirrored layout.          *
      *****************************************************************
       01  WS-BATCH-RECORD.
           05  WS-BATCH-SEQ-NBR         PIC S9(08) COMP.
           05  WS-BATCH-ITEM-COUNT      PIC S9(08) COMP.
           05  WS-BATCH-ITEMS OCCURS 1 TO 1000 TIMES
                               DEPENDING ON WS-BATCH-ITEM-COUNT
                               INDEXED BY WS-BATCH-IDX.
               10  WS-BATCH-COOKIE      PIC X(36).
               10  WS-BATCH-BANNER-ID   PIC 9(02).

       PROCEDURE DIVISION.
      *****************************************************************
      * Main process.                                                 *
      *****************************************************************
       0000-MAIN-PROCESS.
           PERFORM 1000-INITIALIZE     THRU 1000-EXIT.

           PERFORM 2000-READ-VALIDATE-LOOP THRU 2000-EXIT
                   UNTIL WS-END-OF-INPUT OR WS-RUN-IS-FATAL.

           IF  NOT WS-RUN-IS-FATAL
               PERFORM 3000-FLUSH-FINAL-BATCH THRU 3000-EXIT.

           PERFORM 9000-END-OF-JOB     THRU 9000-EXIT.

           GOBACK.

      *****************************************************************
      * Open the input file, load the initial age window, set the     *
      * batch size, and open the two report files this program owns.  *
      *****************************************************************
       1000-INITIALIZE.
           MOVE ZERO-COMP               TO ZSAC-CT-PROCESSED.
           MOVE ZERO-COMP               TO ZSAC-CT-VALID.
           MOVE ZERO-COMP               TO ZSAC-CT-INVALID.
           MOVE ZERO-COMP               TO ZSAC-CT-SENT.
           MOVE ZERO-COMP               TO ZSAC-CT-FAILED.
           MOVE ZERO-COMP               TO ZSAC-CT-UNSENT-VALID.
           PERFORM 1010-CLEAR-ONE-REASON THRU 1010-EXIT
                   VARYING ZSAC-REASON-IDX FROM 1 BY 1
                   UNTIL ZSAC-REASON-IDX GREATER THAN 10.

           OPEN OUTPUT ZSAC-REJECTS-OUT.
           OPEN OUTPUT ZSAC-SUMMARY-OUT.

           MOVE 'O'                     TO WS-REQUEST-CODE.
           CALL 'ZSAC004' USING WS-REQUEST-CODE WS-VIS-DATA
                                WS-EOF-FLAG WS-FATAL-FLAG.
           IF  WS-FATAL-FLAG EQUAL 'Y'
               DISPLAY 'ZSAC002 FATAL - VISITIN OPEN OR HEADER BAD'
               SET WS-RUN-IS-FATAL TO TRUE
               GO TO 1000-EXIT.

           MOVE 'I'                     TO WS-REQUEST-CODE.
           CALL 'ZSACPLT' USING WS-REQUEST-CODE
                                 WS-AGE-MIN WS-AGE-MAX WS-FATAL-FLAG.
           IF  WS-FATAL-FLAG EQUAL 'Y'
               DISPLAY 'ZSAC002 FATAL - AGE WINDOW CONFIG BAD'
               SET WS-RUN-IS-FATAL TO TRUE
               GO TO 1000-EXIT.

           MOVE 'S'                     TO WS-REQUEST-CODE.
           MOVE ONE-THOUSAND             TO WS-REQUESTED-SIZE.
           CALL 'ZSAC003' USING WS-REQUEST-CODE WS-REQUESTED-SIZE
                                 WS-COOKIE WS-BANNER-ID
                                 WS-BATCH-READY-FLAG WS-FATAL-FLAG
                                 WS-BATCH-RECORD.
           IF  WS-FATAL-FLAG EQUAL 'Y'
               DISPLAY 'ZSAC002 FATAL - BATCH SIZE SET FAILED'
               SET WS-RUN-IS-FATAL TO TRUE
               GO TO 1000-EXIT.

           MOVE 'O'                     TO WS-REQUEST-CODE.
           CALL 'ZSAC102' USING WS-REQUEST-CODE
                                 WS-SENT-COUNT WS-FAILED-COUNT
                                 WS-UNSENT-COUNT WS-FATAL-FLAG
                                 WS-BATCH-RECORD.
           IF  WS-FATAL-FLAG EQUAL 'Y'
               DISPLAY 'ZSAC002 FATAL - DISPATCH FILE OPEN FAILED'
               SET WS-RUN-IS-FATAL TO TRUE.

       1000-EXIT.
           EXIT.

      *****************************************************************
      * Clear one slot of the per-reason-code counter table.           *
      *****************************************************************
       1010-CLEAR-ONE-REASON.
           MOVE ZERO-COMP     TO ZSAC-CT-REASON-CNT (ZSAC-REASON-IDX).
       1010-EXIT.
           EXIT.

      *****************************************************************
      * Read one visitor line and run it through the fixed validation *
      * order.  ZSAC004 skips blank input lines internally and never  *
      * returns one to this program - every 'R' call that does not    *
      * come back end-of-file is a real data line to be counted.       *
      *****************************************************************
       2000-READ-VALIDATE-LOOP.
           MOVE 'R'                     TO WS-REQUEST-CODE.
           CALL 'ZSAC004' USING WS-REQUEST-CODE WS-VIS-DATA
                                WS-EOF-FLAG WS-FATAL-FLAG.

           IF  WS-FATAL-FLAG EQUAL 'Y'
               DISPLAY 'ZSAC002 FATAL - VISITIN READ FAILED'
               SET WS-RUN-IS-FATAL TO TRUE
               GO TO 2000-EXIT.

           IF  WS-EOF-FLAG EQUAL 'Y'
               SET WS-END-OF-INPUT TO TRUE
               GO TO 2000-EXIT.

           MOVE WS-VIS-NAME-RAW         TO ZSAC-VIS-NAME-RAW.
           MOVE WS-VIS-AGE-RAW          TO ZSAC-VIS-AGE-RAW.
           MOVE WS-VIS-COOKIE-RAW       TO ZSAC-VIS-COOKIE-RAW.
           MOVE WS-VIS-BANNER-RAW       TO ZSAC-VIS-BANNER-RAW.
           MOVE WS-VIS-LINE-NBR         TO ZSAC-VIS-LINE-NBR.

           ADD 1                        TO ZSAC-CT-PROCESSED.

           PERFORM 2100-VALIDATE-ONE-RECORD THRU 2100-EXIT.

           IF  WS-RECORD-IS-VALID
               ADD 1                    TO ZSAC-CT-VALID
               PERFORM 2200-APPEND-TO-BATCH THRU 2200-EXIT
           ELSE
               ADD 1                    TO ZSAC-CT-INVALID.

           IF  (ZSAC-CT-PROCESSED / TEN-THOUSAND) * TEN-THOUSAND
                   EQUAL ZSAC-CT-PROCESSED
               PERFORM 2300-PROGRESS-LINE   THRU 2300-EXIT
               PERFORM 2400-REFRESH-WINDOW  THRU 2400-EXIT.

       2000-EXIT.
           EXIT.

      *****************************************************************
      * Fixed validation order - Name, Age, Cookie, Banner_id.  The   *
      * first field to fail wins; later fields are not evaluated once *
      * one has already failed, matching the rejects-log rule of one  *
      * reason per record.                                             *
      *****************************************************************
       2100-VALIDATE-ONE-RECORD.
           MOVE 'Y'                     TO WS-VALID-SWITCH.

           CALL 'ZSAC005' USING ZSAC-VIS-NAME-RAW ZSAC-VIS-NAME-VALID
                                 WS-REASON-CODE WS-VALID-FLAG.
           IF  WS-VALID-FLAG EQUAL 'N'
               MOVE 'N'                 TO WS-VALID-SWITCH
               MOVE 'Name'              TO ZSAC-RL-FIELD
               GO TO 2100-LOG-REJECT.

           CALL 'ZSAC008' USING ZSAC-VIS-AGE-RAW WS-AGE-MIN WS-AGE-MAX
                                 ZSAC-VIS-AGE-NUM
                                 WS-REASON-CODE WS-VALID-FLAG.
           IF  WS-VALID-FLAG EQUAL 'N'
               MOVE 'N'                 TO WS-VALID-SWITCH
               MOVE 'Age'               TO ZSAC-RL-FIELD
               GO TO 2100-LOG-REJECT.

           CALL 'ZSAC009' USING ZSAC-VIS-COOKIE-RAW
                                 ZSAC-VIS-COOKIE-CANON
                                 WS-REASON-CODE WS-VALID-FLAG.
           IF  WS-VALID-FLAG EQUAL 'N'
               MOVE 'N'                 TO WS-VALID-SWITCH
               MOVE 'Cookie'            TO ZSAC-RL-FIELD
               GO TO 2100-LOG-REJECT.

           CALL 'ZSAC031' USING ZSAC-VIS-BANNER-RAW
                                 ZSAC-VIS-BANNER-NUM
                                 WS-REASON-CODE WS-VALID-FLAG.
           IF  WS-VALID-FLAG EQUAL 'N'
               MOVE 'N'                 TO WS-VALID-SWITCH
               MOVE 'Banner_id'         TO ZSAC-RL-FIELD.

       2100-LOG-REJECT.
           IF  WS-VALID-SWITCH EQUAL 'N'
               MOVE ZSAC-VIS-LINE-NBR   TO ZSAC-RL-LINE-NBR
               MOVE WS-REASON-CODE      TO ZSAC-RL-REASON
               PERFORM 2110-COUNT-REASON THRU 2110-EXIT
               WRITE ZSAC-REJECTS-LINE FROM ZSAC-REJECT-LINE.

       2100-EXIT.
           EXIT.

      *****************************************************************
      * Post the failing reason code to its slot in the per-reason    *
      * counter table.  Slots 1 through 9 hold the nine validation     *
      * reasons; slot 10 is reserved for BAD_REQUEST, posted only from *
      * paragraph 2210 on a dispatch-time malformed-item fallback and  *
      * never reached from here.                                       *
      *****************************************************************
       2110-COUNT-REASON.
           MOVE 1                       TO ZSAC-REASON-IDX.
           IF  ZSAC-NON-ASCII-WHITESPACE
               MOVE 2                   TO ZSAC-REASON-IDX.
           IF  ZSAC-DOUBLE-SPACE
               MOVE 3                   TO ZSAC-REASON-IDX.
           IF  ZSAC-NON-LETTER-CHAR
               MOVE 4                   TO ZSAC-REASON-IDX.
           IF  ZSAC-NOT-AN-INTEGER
               MOVE 5                   TO ZSAC-REASON-IDX.
           IF  ZSAC-AGE-OUT-OF-RANGE
               MOVE 6                   TO ZSAC-REASON-IDX.
           IF  ZSAC-BAD-UUID
               MOVE 7                   TO ZSAC-REASON-IDX.
           IF  ZSAC-NIL-UUID
               MOVE 8                   TO ZSAC-REASON-IDX.
           IF  ZSAC-ID-OUT-OF-RANGE
               MOVE 9                   TO ZSAC-REASON-IDX.
           ADD 1 TO ZSAC-CT-REASON-CNT (ZSAC-REASON-IDX).
       2110-EXIT.
           EXIT.

      *****************************************************************
      * Hand one validated record to the batcher.  A full batch comes *
      * back ready for dispatch immediately, before the next record   *
      * is read.                                                        *
      *****************************************************************
       2200-APPEND-TO-BATCH.
           MOVE 'A'                     TO WS-REQUEST-CODE.
           MOVE ZSAC-VIS-COOKIE-CANON   TO WS-COOKIE.
           MOVE ZSAC-VIS-BANNER-NUM     TO WS-BANNER-ID.
           CALL 'ZSAC003' USING WS-REQUEST-CODE WS-REQUESTED-SIZE
                                 WS-COOKIE WS-BANNER-ID
                                 WS-BATCH-READY-FLAG WS-FATAL-FLAG
                                 WS-BATCH-RECORD.

           IF  WS-FATAL-FLAG EQUAL 'Y'
               DISPLAY 'ZSAC002 FATAL - BATCH APPEND FAILED'
               SET WS-RUN-IS-FATAL TO TRUE
               GO TO 2200-EXIT.

           IF  WS-BATCH-READY-FLAG EQUAL 'Y'
               PERFORM 2210-DISPATCH-BATCH THRU 2210-EXIT.

       2200-EXIT.
           EXIT.

      *****************************************************************
      * Dispatch a ready batch and post its outcome to the run's       *
      * control totals, per the whole-batch/malformed/fatal rule.      *
      *****************************************************************
       2210-DISPATCH-BATCH.
           MOVE 'D'                     TO WS-REQUEST-CODE.
           CALL 'ZSAC102' USING WS-REQUEST-CODE
                                 WS-SENT-COUNT WS-FAILED-COUNT
                                 WS-UNSENT-COUNT WS-FATAL-FLAG
                                 WS-BATCH-RECORD.

           ADD WS-SENT-COUNT            TO ZSAC-CT-SENT.
           ADD WS-FAILED-COUNT          TO ZSAC-CT-FAILED.
           ADD WS-UNSENT-COUNT          TO ZSAC-CT-UNSENT-VALID.

           IF  WS-FAILED-COUNT GREATER THAN ZERO-COMP
               MOVE 10                  TO ZSAC-REASON-IDX
               ADD WS-FAILED-COUNT      TO
                                   ZSAC-CT-REASON-CNT (ZSAC-REASON-IDX).

           MOVE 'C'                     TO WS-REQUEST-CODE.
           CALL 'ZSAC003' USING WS-REQUEST-CODE WS-REQUESTED-SIZE
                                 WS-COOKIE WS-BANNER-ID
                                 WS-BATCH-READY-FLAG WS-FATAL-FLAG
                                 WS-BATCH-RECORD.
       2210-EXIT.
           EXIT.

      *****************************************************************
      * Progress line, every 10,000 records processed - to the job    *
      * log and to the summary report, unless the ops override switch *
      * is on for a quiet re-run.                                       *
      * 08/10/01 TAB ZSAC-1630 - carries all five running totals ops   *
      * asked for (processed/valid/invalid/sent/failed), not just      *
      * PROCESSED.                                                      *
      *****************************************************************
       2300-PROGRESS-LINE.
           MOVE ZSAC-CT-PROCESSED       TO WS-PROCESSED-EDIT.
           MOVE ZSAC-CT-VALID           TO WS-VALID-EDIT.
           MOVE ZSAC-CT-INVALID         TO WS-INVALID-EDIT.
           MOVE ZSAC-CT-SENT            TO WS-SENT-EDIT.
           MOVE ZSAC-CT-FAILED          TO WS-FAILED-EDIT.

           DISPLAY 'ZSAC002 PROGRESS - PROCESSED=' WS-PROCESSED-EDIT
                   ' VALID=' WS-VALID-EDIT
                   ' INVALID=' WS-INVALID-EDIT
                   ' SENT=' WS-SENT-EDIT
                   ' FAILED=' WS-FAILED-EDIT.

           IF  ZSAC-SKIP-PROGRESS-SWITCH EQUAL '0'
               MOVE SPACES               TO ZSAC-SUMMARY-LINE
               STRING 'PROGRESS PROC=' WS-PROCESSED-EDIT
                       ' VALID=' WS-VALID-EDIT
                       ' INVAL=' WS-INVALID-EDIT
                       ' SENT=' WS-SENT-EDIT
                       ' FAIL=' WS-FAILED-EDIT
                       DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE
               WRITE ZSAC-SUMMARY-LINE.
       2300-EXIT.
           EXIT.

      *****************************************************************
      * Re-read the age window every 10,000 records, in case          *
      * operations has changed it while the run is in progress.  A    *
      * fatal result from the re-read is ignored - the sanity check   *
      * inside ZSACPLT already keeps the prior good window in force.   *
      *****************************************************************
       2400-REFRESH-WINDOW.
           MOVE 'R'                     TO WS-REQUEST-CODE.
           CALL 'ZSACPLT' USING WS-REQUEST-CODE
                                 WS-AGE-MIN WS-AGE-MAX WS-FATAL-FLAG.
       2400-EXIT.
           EXIT.

      *****************************************************************
      * End-of-file flush - force out whatever partial batch remains  *
      * and dispatch it, same as a full batch.                          *
      *****************************************************************
       3000-FLUSH-FINAL-BATCH.
           MOVE 'F'                     TO WS-REQUEST-CODE.
           CALL 'ZSAC003' USING WS-REQUEST-CODE WS-REQUESTED-SIZE
                                 WS-COOKIE WS-BANNER-ID
                                 WS-BATCH-READY-FLAG WS-FATAL-FLAG
                                 WS-BATCH-RECORD.

           IF  WS-BATCH-READY-FLAG EQUAL 'Y'
               PERFORM 2210-DISPATCH-BATCH THRU 2210-EXIT.

       3000-EXIT.
           EXIT.

      *****************************************************************
      * Close every file this program and its subprograms own, write  *
      * the control-totals summary, and set the job's condition code. *
      *****************************************************************
       9000-END-OF-JOB.
           MOVE 'C'                     TO WS-REQUEST-CODE.
           CALL 'ZSAC004' USING WS-REQUEST-CODE WS-VIS-DATA
                                WS-EOF-FLAG WS-FATAL-FLAG.

           MOVE 'C'                     TO WS-REQUEST-CODE.
           CALL 'ZSAC102' USING WS-REQUEST-CODE
                                 WS-SENT-COUNT WS-FAILED-COUNT
                                 WS-UNSENT-COUNT WS-FATAL-FLAG
                                 WS-BATCH-RECORD.

           PERFORM 9100-WRITE-SUMMARY  THRU 9100-EXIT.
           PERFORM 9200-WRITE-REASONS THRU 9200-EXIT.

           CLOSE ZSAC-REJECTS-OUT.
           CLOSE ZSAC-SUMMARY-OUT.

           DISPLAY 'ZSAC002 END OF JOB - SW=' WS-SWITCH-TRACE-BYTES.

           IF  WS-RUN-IS-FATAL
               MOVE 2                    TO RETURN-CODE
           ELSE
           IF  ZSAC-CT-UNSENT-VALID GREATER THAN ZERO-COMP
               MOVE 1                    TO RETURN-CODE
           ELSE
               MOVE 0                    TO RETURN-CODE.

       9000-EXIT.
           EXIT.

      *****************************************************************
      * Write the end-of-job control-totals summary report - one       *
      * LABEL: line per run total, print-style and comma-edited, the   *
      * same columnar layout ops has used for the summary since the    *
      * program was written.                                           *
      * 08/10/01 TAB ZSAC-1631 - restated as one labelled line per     *
      * counter (PROCESSED:/VALID:/INVALID:/SENT:/FAILED:/UNSENT       *
      * VALID:); the old three-per-line KEY=VALUE STRING style did     *
      * not match the print layout ops was given at rollout and was    *
      * missing the comma grouping the layout calls for.                *
      *****************************************************************
       9100-WRITE-SUMMARY.
           MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
           MOVE 'SHOWADS CONNECTOR - RUN SUMMARY' TO ZSAC-SUMMARY-LINE.
           WRITE ZSAC-SUMMARY-LINE.

           MOVE ZSAC-CT-PROCESSED         TO WS-CT-PROCESSED-EDIT.
           MOVE ZSAC-CT-VALID             TO WS-CT-VALID-EDIT.
           MOVE ZSAC-CT-INVALID           TO WS-CT-INVALID-EDIT.
           MOVE ZSAC-CT-SENT              TO WS-CT-SENT-EDIT.
           MOVE ZSAC-CT-FAILED            TO WS-CT-FAILED-EDIT.
           MOVE ZSAC-CT-UNSENT-VALID      TO WS-CT-UNSENT-EDIT.

           MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
           STRING 'PROCESSED:       ' WS-CT-PROCESSED-EDIT
                  DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
           WRITE ZSAC-SUMMARY-LINE.

           MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
           STRING 'VALID:           ' WS-CT-VALID-EDIT
                  DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
           WRITE ZSAC-SUMMARY-LINE.

           MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
           STRING 'INVALID:         ' WS-CT-INVALID-EDIT
                  DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
           WRITE ZSAC-SUMMARY-LINE.

           MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
           STRING 'SENT:            ' WS-CT-SENT-EDIT
                  DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
           WRITE ZSAC-SUMMARY-LINE.

           MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
           STRING 'FAILED:          ' WS-CT-FAILED-EDIT
                  DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
           WRITE ZSAC-SUMMARY-LINE.

           MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
           STRING 'UNSENT VALID:    ' WS-CT-UNSENT-EDIT
                  DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE.
           WRITE ZSAC-SUMMARY-LINE.
       9100-EXIT.
           EXIT.

      *****************************************************************
      * Write the INVALID REASONS breakdown - one line per reason      *
      * code whose slot count is non-zero, in the same slot order as   *
      * paragraph 2110/2210 post into ZSAC-CT-REASON-CNT.               *
      *****************************************************************
       9200-WRITE-REASONS.
           MOVE SPACES                   TO ZSAC-SUMMARY-LINE.
           MOVE 'INVALID REASONS:'       TO ZSAC-SUMMARY-LINE.
           WRITE ZSAC-SUMMARY-LINE.

           PERFORM 9210-WRITE-ONE-REASON THRU 9210-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB GREATER THAN 10.
       9200-EXIT.
           EXIT.

       9210-WRITE-ONE-REASON.
           IF  ZSAC-CT-REASON-CNT (WS-SUB) GREATER THAN ZERO-COMP
               MOVE ZSAC-CT-REASON-CNT (WS-SUB) TO WS-REASON-EDIT
               MOVE SPACES                   TO ZSAC-SUMMARY-LINE
               STRING '  ' WS-REASON-NAME (WS-SUB)
                      ' '  WS-REASON-EDIT
                      DELIMITED BY SIZE INTO ZSAC-SUMMARY-LINE
               WRITE ZSAC-SUMMARY-LINE.
       9210-EXIT.
           EXIT.
