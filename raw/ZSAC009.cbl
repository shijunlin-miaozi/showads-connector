       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ZSAC009.
       AUTHOR.        RANDY FRERKING.
       INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
       DATE-WRITTEN.  11/16/94.
       DATE-COMPILED.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      * ZSAC - ShowAds Connector batch subsystem.                     *
      *                                                                *
      * ZSAC009 validates the visitor COOKIE field.  It is CALLed by  *
      * the pipeline driver ZSAC002 for every record that has already *
      * passed the name and age checks - cookie is third in the fixed *
      * validation order, ahead of banner id.                          *
      *                                                                *
      * The raw field arrives already trimmed by the input reader     *
      * (ZSAC004).  A valid cookie is a UUID in one of four accepted   *
      * text forms:                                                    *
      *   - hyphenated 8-4-4-4-12 hex digits (36 characters);          *
      *   - plain 32 hex digits, no hyphens;                           *
      *   - either of the above enclosed in braces;                    *
      *   - the URN form  urn:uuid:  followed by the hyphenated form.  *
      * Hex digits may be upper or lower case.  The all-zero (nil)     *
      * UUID in any of these forms is rejected separately from a       *
      * malformed one.  The validated value is always returned in the  *
      * canonical lower-case hyphenated 36-character form.             *
      *                                                                *
      * LK-VALID-FLAG comes back 'Y' and LK-COOKIE-VALID holds the     *
      * canonical value, or LK-VALID-FLAG comes back 'N' and           *
      * LK-REASON-CODE holds one of EMPTY_AFTER_TRIM, BAD_UUID or      *
      * NIL_UUID.                                                       *
      *                                                                *
      * Date       UserID   Ticket      Description                    *
      * ---------- -------- ----------- -------------------------------*
      * 11/16/94   RWF      ZSAC-1009   Original program - hyphenated   *
      *                                 form only.                      *
      * 02/07/96   RWF      ZSAC-1085   Added plain 32-hex and braced   *
      *                                 forms.                          *
      * 10/02/97   KLM      ZSAC-1250   Added urn:uuid: prefix form.    *
      * 03/19/98   KLM      ZSAC-1310   Added NIL_UUID check, split out *
      *                                 from BAD_UUID per new spec.     *
      * 12/14/98   KLM      ZSAC-1499   Y2K SWEEP - reviewed all date   *
      *                                 fields in this program; none    *
      *                                 present, no change required.    *
      * 09/11/00   TAB      ZSAC-1560   Hex-digit test now uses the     *
      *                                 shop's CLASS conditions rather  *
      *                                 than an INSPECT TALLYING pass,  *
      *                                 for consistency with ZSAC005.   *
      * 07/19/01   TAB      ZSAC-1623   Opening brace was consumed      *
      *                                 without ever checking the       *
      *                                 matching closing brace - a      *
      *                                 right-length value with a       *
      *                                 leading { and any other trailing*
      *                                 character was passing as valid. *
      *                                 Now falls through to BAD_UUID   *
      *                                 when the close does not match.  *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ZSAC-HEX-UPPER    IS '0' THRU '9' 'A' THRU 'F'
           CLASS ZSAC-HEX-LOWER    IS '0' THRU '9' 'a' THRU 'f'.

      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
       01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
       01  WS-BODY-START              PIC S9(04) COMP VALUE ZEROES.
       01  ONE                        PIC S9(04) COMP VALUE 1.
       01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
       01  THIRTY-TWO                 PIC S9(04) COMP VALUE 32.
       01  THIRTY-SIX                 PIC S9(04) COMP VALUE 36.
       01  FORTY                      PIC S9(04) COMP VALUE 40.

       01  WS-SWITCHES.
           05  WS-VALID-SWITCH        PIC X(01)       VALUE 'Y'.
               88  WS-COOKIE-IS-VALID                 VALUE 'Y'.
           05  WS-FORM-SWITCH         PIC X(01)       VALUE SPACE.
               88  WS-FORM-HYPHENATED                 VALUE 'H'.
               88  WS-FORM-PLAIN                       VALUE 'P'.
               88  WS-FORM-NOT-RECOGNIZED               VALUE 'N'.
           05  WS-HEX-OK-SWITCH       PIC X(01)       VALUE 'Y'.
               88  WS-ALL-HEX                          VALUE 'Y'.
           05  FILLER                 PIC X(01)       VALUE SPACES.

       01  WS-RAW-LEN                  PIC S9(04) COMP VALUE ZEROES.

      *****************************************************************
      * Byte-dump view of the trimmed length, added to the 07/19/01    *
      * brace-mismatch trace DISPLAY below - WS-RAW-LEN is COMP, so    *
      * this is a byte table rather than a zoned redefinition of it.  *
      *****************************************************************
       01  WS-RAW-LEN-DUMP REDEFINES WS-RAW-LEN.
           05  WS-RLD-BYTE             PIC X(01) OCCURS 2 TIMES.

       01  WS-WORK-COOKIE              PIC X(40)      VALUE SPACES.

      *****************************************************************
      * Character-table view of the raw cookie field, used to strip   *
      * braces/prefix and to walk the body one character at a time.   *
      *****************************************************************
       01  WS-COOKIE-TABLE REDEFINES WS-WORK-COOKIE.
           05  WS-COOKIE-CHAR         PIC X(01)  OCCURS 40 TIMES.

       01  WS-BODY-HYPHENATED          PIC X(36)      VALUE SPACES.
       01  WS-BODY-PLAIN               PIC X(32)      VALUE SPACES.

      *****************************************************************
      * Alternate view of the hyphenated body broken into its five    *
      * dash-separated groups, used to confirm the hyphens fall in    *
      * exactly the 8-4-4-4-12 positions the accepted form requires.  *
      *****************************************************************
       01  WS-BODY-GROUPS REDEFINES WS-BODY-HYPHENATED.
           05  WS-GRP-1               PIC X(08).
           05  WS-DASH-1              PIC X(01).
           05  WS-GRP-2               PIC X(04).
           05  WS-DASH-2              PIC X(01).
           05  WS-GRP-3               PIC X(04).
           05  WS-DASH-3              PIC X(01).
           05  WS-GRP-4               PIC X(04).
           05  WS-DASH-4              PIC X(01).
           05  WS-GRP-5               PIC X(12).

       01  WS-CANON-COOKIE             PIC X(36)      VALUE SPACES.

           COPY ZSACHND.

       LINKAGE SECTION.
       01  LK-COOKIE-RAW               PIC X(40).
       01  LK-COOKIE-VALID              PIC X(36).
       01  LK-REASON-CODE              PIC X(20).
       01  LK-VALID-FLAG               PIC X(01).

       PROCEDURE DIVISION USING LK-COOKIE-RAW
                                 LK-COOKIE-VALID
                                 LK-REASON-CODE
                                 LK-VALID-FLAG.

      *****************************************************************
      * Main process.                                                 *
      *****************************************************************
       0000-MAIN-PROCESS.
           MOVE 'Y'                    TO LK-VALID-FLAG.
           MOVE SPACES                 TO LK-REASON-CODE.
           MOVE SPACES                 TO LK-COOKIE-VALID.
           MOVE LK-COOKIE-RAW           TO WS-WORK-COOKIE.
           MOVE SPACE                  TO WS-FORM-SWITCH.
           MOVE SPACES                 TO WS-BODY-HYPHENATED.
           MOVE SPACES                 TO WS-BODY-PLAIN.

           PERFORM 2000-CHECK-EMPTY    THRU 2000-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               PERFORM 2100-RECOGNIZE-FORM THRU 2100-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               PERFORM 2200-CHECK-HEX-BODY THRU 2200-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               PERFORM 2300-BUILD-CANONICAL THRU 2300-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               PERFORM 2400-CHECK-NIL-UUID THRU 2400-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               MOVE WS-CANON-COOKIE     TO LK-COOKIE-VALID.

           MOVE LK-VALID-FLAG           TO WS-VALID-SWITCH.

       0000-EXIT.
           GOBACK.

      *****************************************************************
      * Empty after trim - EMPTY_AFTER_TRIM.                          *
      *****************************************************************
       2000-CHECK-EMPTY.
           IF  WS-WORK-COOKIE EQUAL SPACES
               SET ZSAC-EMPTY-AFTER-TRIM TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2000-EXIT.
           EXIT.

      *****************************************************************
      * Strip an optional urn:uuid: prefix and an optional wrapping   *
      * brace pair, then decide whether what remains is the 36-byte   *
      * hyphenated form or the 32-byte plain hex form.  Anything else *
      * is BAD_UUID.                                                   *
      *****************************************************************
       2100-RECOGNIZE-FORM.
           PERFORM 9110-RIGHT-TRIM-LEN THRU 9110-EXIT.
           MOVE 1                       TO WS-BODY-START.

           IF  WS-RAW-LEN GREATER THAN 9
           AND WS-WORK-COOKIE (1:9) EQUAL 'urn:uuid:'
               MOVE 10                  TO WS-BODY-START.

           IF  WS-COOKIE-CHAR (WS-BODY-START) EQUAL '{'
               IF  WS-COOKIE-CHAR (WS-RAW-LEN) EQUAL '}'
                   ADD 1                TO WS-BODY-START
                   SUBTRACT 1 FROM WS-RAW-LEN
               ELSE
                   DISPLAY 'ZSAC009 BRACE MISMATCH - LEN='
                           WS-RLD-BYTE (1) WS-RLD-BYTE (2)
                   SET ZSAC-BAD-UUID TO TRUE
                   MOVE ZSAC-REASON-CODE TO LK-REASON-CODE
                   MOVE 'N'              TO LK-VALID-FLAG
                   GO TO 2100-EXIT.

           SET WS-FORM-NOT-RECOGNIZED TO TRUE.

           IF  WS-RAW-LEN - WS-BODY-START + 1 EQUAL THIRTY-SIX
               MOVE WS-WORK-COOKIE (WS-BODY-START:THIRTY-SIX)
                                        TO WS-BODY-HYPHENATED
               IF  WS-DASH-1 EQUAL '-' AND WS-DASH-2 EQUAL '-'
               AND WS-DASH-3 EQUAL '-' AND WS-DASH-4 EQUAL '-'
                   SET WS-FORM-HYPHENATED TO TRUE.

           IF  WS-FORM-NOT-RECOGNIZED
           AND WS-RAW-LEN - WS-BODY-START + 1 EQUAL THIRTY-TWO
               MOVE WS-WORK-COOKIE (WS-BODY-START:THIRTY-TWO)
                                        TO WS-BODY-PLAIN
               SET WS-FORM-PLAIN TO TRUE.

           IF  WS-FORM-NOT-RECOGNIZED
               SET ZSAC-BAD-UUID TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2100-EXIT.
           EXIT.

      *****************************************************************
      * Confirm every character of the recognized body (excluding     *
      * the four hyphens of the hyphenated form) is a hex digit.       *
      *****************************************************************
       2200-CHECK-HEX-BODY.
           MOVE 'Y'                     TO WS-HEX-OK-SWITCH.

           IF  WS-FORM-HYPHENATED
               PERFORM 2210-CHECK-HYPH-CHAR THRU 2210-EXIT
                       VARYING WS-SUB FROM 1 BY 1
                       UNTIL WS-SUB GREATER THIRTY-SIX
           ELSE
               PERFORM 2220-CHECK-PLAIN-CHAR THRU 2220-EXIT
                       VARYING WS-SUB FROM 1 BY 1
                       UNTIL WS-SUB GREATER THIRTY-TWO.

           IF  WS-HEX-OK-SWITCH EQUAL 'N'
               SET ZSAC-BAD-UUID TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2200-EXIT.
           EXIT.

      *****************************************************************
      * Test one position of the hyphenated body: the four dash       *
      * positions are skipped, every other position must be hex.      *
      *****************************************************************
       2210-CHECK-HYPH-CHAR.
           IF  WS-SUB NOT EQUAL 9 AND WS-SUB NOT EQUAL 14
           AND WS-SUB NOT EQUAL 19 AND WS-SUB NOT EQUAL 24
               IF  NOT (WS-BODY-HYPHENATED (WS-SUB:1) ZSAC-HEX-UPPER
                     OR WS-BODY-HYPHENATED (WS-SUB:1) ZSAC-HEX-LOWER)
                   MOVE 'N'              TO WS-HEX-OK-SWITCH.
       2210-EXIT.
           EXIT.

      *****************************************************************
      * Test one position of the plain 32-hex body.                   *
      *****************************************************************
       2220-CHECK-PLAIN-CHAR.
           IF  NOT (WS-BODY-PLAIN (WS-SUB:1) ZSAC-HEX-UPPER
                 OR WS-BODY-PLAIN (WS-SUB:1) ZSAC-HEX-LOWER)
               MOVE 'N'                  TO WS-HEX-OK-SWITCH.
       2220-EXIT.
           EXIT.

      *****************************************************************
      * Build the canonical lower-case hyphenated 36-byte value.  The *
      * plain 32-hex form is re-punctuated into the same layout as    *
      * the hyphenated form before the case fold, so one lower-case   *
      * pass handles both accepted forms.                             *
      *****************************************************************
       2300-BUILD-CANONICAL.
           IF  WS-FORM-PLAIN
               MOVE WS-BODY-PLAIN (1:8)   TO WS-GRP-1
               MOVE '-'                   TO WS-DASH-1
               MOVE WS-BODY-PLAIN (9:4)   TO WS-GRP-2
               MOVE '-'                   TO WS-DASH-2
               MOVE WS-BODY-PLAIN (13:4)  TO WS-GRP-3
               MOVE '-'                   TO WS-DASH-3
               MOVE WS-BODY-PLAIN (17:4)  TO WS-GRP-4
               MOVE '-'                   TO WS-DASH-4
               MOVE WS-BODY-PLAIN (21:12) TO WS-GRP-5.

           MOVE WS-BODY-HYPHENATED       TO WS-CANON-COOKIE.
           INSPECT WS-CANON-COOKIE
               CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
               TO
               'abcdefghijklmnopqrstuvwxyz'.
       2300-EXIT.
           EXIT.

      *****************************************************************
      * The all-zero UUID is rejected as NIL_UUID once canonicalized. *
      *****************************************************************
       2400-CHECK-NIL-UUID.
           IF  WS-CANON-COOKIE EQUAL
               '00000000-0000-0000-0000-000000000000'
               SET ZSAC-NIL-UUID TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2400-EXIT.
           EXIT.

      *****************************************************************
      * Find the last non-space position in the raw cookie field.     *
      *****************************************************************
       9110-RIGHT-TRIM-LEN.
           MOVE ZERO-COMP               TO WS-RAW-LEN.
           PERFORM 9120-TEST-ONE-POS   THRU 9120-EXIT
                   VARYING WS-SUB FROM FORTY BY -1
                   UNTIL WS-SUB LESS THAN 1
                      OR WS-RAW-LEN GREATER THAN ZERO-COMP.
       9110-EXIT.
           EXIT.

       9120-TEST-ONE-POS.
           IF  WS-COOKIE-CHAR (WS-SUB) NOT EQUAL SPACE
               MOVE WS-SUB               TO WS-RAW-LEN.
       9120-EXIT.
           EXIT.
