       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ZSAC102.
       AUTHOR.        RICH JACKSON AND RANDY FRERKING.
       INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
       DATE-WRITTEN.  11/22/94.
       DATE-COMPILED.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      * ZSAC - ShowAds Connector batch subsystem.                     *
      *                                                                *
      * ZSAC102 is the dispatch program.  It is CALLed by the         *
      * pipeline driver ZSAC002 every time the batcher (ZSAC003)      *
      * marks a batch ready, and owns the sequential dispatch-output   *
      * file (DISPOUT) that stands in for the ad-display system's     *
      * network endpoint.                                              *
      *                                                                *
      * A dispatched batch has one of three outcomes:                  *
      *   - accepted whole - every item in the batch is written to    *
      *     DISPOUT and counted SENT;                                  *
      *   - malformed - the batch is not retried as a whole; each     *
      *     item is written individually, with items that fail the    *
      *     individual write counted FAILED under reason BAD_REQUEST; *
      *   - fatal - nothing in the batch is written; the whole batch   *
      *     is counted UNSENT-VALID and the run continues.             *
      * A batch header/trailer record brackets whatever was actually  *
      * written, carrying the batch sequence number and the count of  *
      * items dispatched.                                              *
      *                                                                *
      * Request codes on LK-REQUEST-CODE:                               *
      *   'O' - open the dispatch file (once, at job start).            *
      *   'D' - dispatch the batch record on LK-BATCH-RECORD.           *
      *   'C' - close the dispatch file (once, at job end).             *
      *                                                                *
      * Date       UserID   Ticket      Description                    *
      * ---------- -------- ----------- -------------------------------*
      * 11/22/94   RJJ      ZSAC-1011   Original program - reworked     *
      *                                 from the FF/FK replication      *
      *                                 send logic.                     *
      * 07/08/97   RWF      ZSAC-1230   Added the per-item retry path   *
      *                                 for a malformed batch - was     *
      *                                 previously fatal in every       *
      *                                 case, over-counting UNSENT.     *
      * 12/14/98   KLM      ZSAC-1500   Y2K SWEEP - reviewed all date   *
      *                                 fields in this program; none    *
      *                                 present, no change required.    *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ZSAC-DISPATCH-OUT ASSIGN TO DISPOUT
               ORGANIZATION IS SEQUENTIAL
               FILE STATUS IS FS-DISPOUT.

      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  ZSAC-DISPATCH-OUT
           RECORD CONTAINS 80 CHARACTERS
           RECORDING MODE IS F.
       01  ZSAC-DISPATCH-LINE          PIC X(80).

       WORKING-STORAGE SECTION.
      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
       01  FS-DISPOUT                  PIC X(02) VALUE '00'.
       01  ONE                         PIC S9(08) COMP VALUE 1.
       01  ZERO-COMP                   PIC S9(08) COMP VALUE ZEROES.
       01  ONE-THOUSAND                PIC S9(08) COMP VALUE 1000.
       01  WS-SUB                      PIC S9(08) COMP VALUE ZEROES.
       01  WS-WRITTEN-COUNT            PIC S9(08) COMP VALUE ZEROES.

       01  WS-SWITCHES.
           05  WS-SHAPE-SWITCH         PIC X(01)       VALUE 'N'.
               88  WS-BATCH-MALFORMED                  VALUE 'Y'.
           05  WS-WRITE-SWITCH         PIC X(01)       VALUE 'N'.
               88  WS-WRITE-FAILED                     VALUE 'Y'.
           05  WS-ITEM-OK-SWITCH       PIC X(01)       VALUE 'Y'.
               88  WS-ITEM-IS-VALID                     VALUE 'Y'.
           05  FILLER                 PIC X(01)        VALUE SPACES.

      *****************************************************************
      * Trace view of the three outcome switches, used in the fatal-  *
      * accounting DISPLAY so a spot check of the job log shows which  *
      * switch drove the UNSENT-VALID count without decoding the       *
      * individual condition names by hand.                            *
      *****************************************************************
       01  WS-SWITCH-TRACE REDEFINES WS-SWITCHES.
           05  WS-SWITCH-TRACE-BYTES  PIC X(03).
           05  FILLER                 PIC X(01).

      *****************************************************************
      * Dump view of the file-status bytes, used in the DISPLAY that  *
      * accompanies a WRITE failure so operations can see the raw     *
      * status code without cross-referencing the message text.        *
      *****************************************************************
       01  WS-FS-DUMP REDEFINES FS-DISPOUT.
           05  WS-FS-HIGH             PIC X(01).
           05  WS-FS-LOW              PIC X(01).

           COPY ZSACFKC.

      *****************************************************************
      * Print view of the trailer's numeric fields, used to build the *
      * ZZZZZZZ9/ZZZZ9 edited trailer line from the binary counters   *
      * carried on the LINKAGE batch record.                           *
      *****************************************************************
       01  WS-TRAILER-EDIT.
           05  WS-TE-SEQ-NBR           PIC 9(08).
           05  WS-TE-ITEM-COUNT        PIC 9(05).

       LINKAGE SECTION.
       01  LK-REQUEST-CODE              PIC X(01).
       01  LK-SENT-COUNT                PIC S9(08) COMP.
       01  LK-FAILED-COUNT              PIC S9(08) COMP.
       01  LK-UNSENT-COUNT              PIC S9(08) COMP.
       01  LK-FATAL-FLAG                PIC X(01).

       01  LK-BATCH-RECORD.
           05  LK-BATCH-SEQ-NBR        PIC S9(08) COMP.
           05  LK-BATCH-ITEM-COUNT     PIC S9(08) COMP.
           05  LK-BATCH-ITEMS OCCURS 1 TO 1000 TIMES
                               DEPENDING ON LK-BATCH-ITEM-COUNT
                               INDEXED BY LK-BATCH-IDX.
               10  LK-BATCH-COOKIE     PIC X(36).
               10  LK-BATCH-BANNER-ID  PIC 9(02).

       PROCEDURE DIVISION USING LK-REQUEST-CODE
                                 LK-SENT-COUNT
                                 LK-FAILED-COUNT
                                 LK-UNSENT-COUNT
                                 LK-FATAL-FLAG
                                 LK-BATCH-RECORD.

      *****************************************************************
      * Main process.                                                 *
      *****************************************************************
       0000-MAIN-PROCESS.
           MOVE 'N'                    TO LK-FATAL-FLAG.

           IF  LK-REQUEST-CODE EQUAL 'O'
               PERFORM 1000-OPEN-FILE      THRU 1000-EXIT
           ELSE
           IF  LK-REQUEST-CODE EQUAL 'D'
               PERFORM 3000-DISPATCH-BATCH THRU 3000-EXIT
           ELSE
           IF  LK-REQUEST-CODE EQUAL 'C'
               PERFORM 8000-CLOSE-FILE     THRU 8000-EXIT
           ELSE
               MOVE 'Y'                    TO LK-FATAL-FLAG.

       0000-EXIT.
           GOBACK.

      *****************************************************************
      * Open the dispatch output file for the run.                    *
      *****************************************************************
       1000-OPEN-FILE.
           OPEN OUTPUT ZSAC-DISPATCH-OUT.
           IF  FS-DISPOUT NOT EQUAL '00'
               DISPLAY 'ZSAC102 OPEN FAILED - STATUS ' FS-DISPOUT
               MOVE 'Y'                    TO LK-FATAL-FLAG.
       1000-EXIT.
           EXIT.

      *****************************************************************
      * Dispatch one batch.  A structurally sound batch is written    *
      * whole; a batch that fails the whole-write is not possible to  *
      * distinguish from a structurally malformed one downstream, so  *
      * both paths fall through to the same per-item retry.  A batch  *
      * that fails the shape check outright never reaches the file    *
      * at all and is retried item-by-item immediately.                *
      *****************************************************************
       3000-DISPATCH-BATCH.
           MOVE ZERO-COMP               TO LK-SENT-COUNT.
           MOVE ZERO-COMP               TO LK-FAILED-COUNT.
           MOVE ZERO-COMP               TO LK-UNSENT-COUNT.
           MOVE ZERO-COMP               TO WS-WRITTEN-COUNT.
           MOVE 'N'                     TO WS-SHAPE-SWITCH.
           MOVE 'N'                     TO WS-WRITE-SWITCH.

           PERFORM 3100-VALIDATE-SHAPE  THRU 3100-EXIT.

           IF  WS-BATCH-MALFORMED
               PERFORM 4000-PER-ITEM-RETRY THRU 4000-EXIT
           ELSE
               PERFORM 3200-WRITE-WHOLE-BATCH THRU 3200-EXIT
               IF  WS-WRITE-FAILED
                   PERFORM 5000-FATAL-ACCOUNTING THRU 5000-EXIT
               ELSE
                   MOVE LK-BATCH-ITEM-COUNT TO LK-SENT-COUNT
                   MOVE LK-BATCH-ITEM-COUNT TO WS-WRITTEN-COUNT.

           PERFORM 6000-WRITE-TRAILER   THRU 6000-EXIT.

       3000-EXIT.
           EXIT.

      *****************************************************************
      * A batch is structurally malformed if its item count is out   *
      * of the 1-to-1,000 range the batcher is contracted to produce. *
      *****************************************************************
       3100-VALIDATE-SHAPE.
           IF  LK-BATCH-ITEM-COUNT LESS THAN ONE
           OR  LK-BATCH-ITEM-COUNT GREATER THAN ONE-THOUSAND
               SET WS-BATCH-MALFORMED TO TRUE.
       3100-EXIT.
           EXIT.

      *****************************************************************
      * Write every item in the batch as one dispatch record.  The    *
      * first WRITE failure aborts the whole-batch attempt fatally -  *
      * a partially-written batch is never left on the output file.   *
      *****************************************************************
       3200-WRITE-WHOLE-BATCH.
           PERFORM 3210-WRITE-ONE-ITEM THRU 3210-EXIT
                   VARYING LK-BATCH-IDX FROM 1 BY 1
                   UNTIL LK-BATCH-IDX GREATER LK-BATCH-ITEM-COUNT
                      OR WS-WRITE-FAILED.
       3200-EXIT.
           EXIT.

      *****************************************************************
      * Write one item record; set the write-failed switch and dump  *
      * the file status on anything but normal completion.            *
      *****************************************************************
       3210-WRITE-ONE-ITEM.
           MOVE SPACES                  TO ZSAC-DISP-ITEM-LINE.
           MOVE LK-BATCH-COOKIE (LK-BATCH-IDX)    TO ZSAC-DIL-COOKIE.
           MOVE LK-BATCH-BANNER-ID (LK-BATCH-IDX) TO ZSAC-DIL-BANNER-ID.

           WRITE ZSAC-DISPATCH-LINE FROM ZSAC-DISP-ITEM-LINE.

           IF  FS-DISPOUT NOT EQUAL '00'
               DISPLAY 'ZSAC102 WRITE FAILED - STATUS '
                       WS-FS-HIGH WS-FS-LOW
               SET WS-WRITE-FAILED TO TRUE
           ELSE
               ADD 1                     TO WS-WRITTEN-COUNT.
       3210-EXIT.
           EXIT.

      *****************************************************************
      * Malformed-batch fallback.  Every item is re-dispatched on its *
      * own; an item that is itself malformed (a cookie or banner id  *
      * that no longer meets the dispatch record's own shape rule)    *
      * counts FAILED under BAD_REQUEST, everything else is written   *
      * and counted SENT.                                              *
      *****************************************************************
       4000-PER-ITEM-RETRY.
           PERFORM 4100-RETRY-ONE-ITEM THRU 4100-EXIT
                   VARYING LK-BATCH-IDX FROM 1 BY 1
                   UNTIL LK-BATCH-IDX GREATER LK-BATCH-ITEM-COUNT.
       4000-EXIT.
           EXIT.

      *****************************************************************
      * Test and, if sound, dispatch one item from the malformed      *
      * batch.                                                         *
      *****************************************************************
       4100-RETRY-ONE-ITEM.
           MOVE 'Y'                     TO WS-ITEM-OK-SWITCH.

           IF  LK-BATCH-COOKIE (LK-BATCH-IDX) EQUAL SPACES
               MOVE 'N'                 TO WS-ITEM-OK-SWITCH.

           IF  LK-BATCH-BANNER-ID (LK-BATCH-IDX) GREATER THAN 99
               MOVE 'N'                 TO WS-ITEM-OK-SWITCH.

           IF  WS-ITEM-IS-VALID
               MOVE SPACES               TO ZSAC-DISP-ITEM-LINE
               MOVE LK-BATCH-COOKIE (LK-BATCH-IDX)
                                          TO ZSAC-DIL-COOKIE
               MOVE LK-BATCH-BANNER-ID (LK-BATCH-IDX)
                                          TO ZSAC-DIL-BANNER-ID
               WRITE ZSAC-DISPATCH-LINE FROM ZSAC-DISP-ITEM-LINE
               IF  FS-DISPOUT EQUAL '00'
                   ADD 1                 TO LK-SENT-COUNT
                   ADD 1                 TO WS-WRITTEN-COUNT
               ELSE
                   ADD 1                 TO LK-FAILED-COUNT
           ELSE
               ADD 1                     TO LK-FAILED-COUNT.
       4100-EXIT.
           EXIT.

      *****************************************************************
      * Fatal write failure on the whole-batch attempt - the entire   *
      * batch counts UNSENT-VALID and nothing partial is left behind. *
      *****************************************************************
       5000-FATAL-ACCOUNTING.
           MOVE LK-BATCH-ITEM-COUNT      TO LK-UNSENT-COUNT.
           MOVE ZERO-COMP                TO WS-WRITTEN-COUNT.
           DISPLAY 'ZSAC102 FATAL BATCH - SW=' WS-SWITCH-TRACE-BYTES
                   ' UNSENT=' LK-UNSENT-COUNT.
       5000-EXIT.
           EXIT.

      *****************************************************************
      * Write the batch header/trailer control-break record, carrying *
      * the batch sequence number and the count of items actually     *
      * written - the full batch size on success, the accepted count  *
      * on a malformed retry, or zero on a fatal failure.               *
      *****************************************************************
       6000-WRITE-TRAILER.
           MOVE SPACES                  TO ZSAC-BATCH-TRAILER-LINE.
           MOVE LK-BATCH-SEQ-NBR         TO WS-TE-SEQ-NBR.
           MOVE WS-TE-SEQ-NBR            TO ZSAC-BTL-SEQ-NBR.
           MOVE WS-WRITTEN-COUNT         TO WS-TE-ITEM-COUNT.
           MOVE WS-TE-ITEM-COUNT         TO ZSAC-BTL-ITEM-COUNT.

           WRITE ZSAC-DISPATCH-LINE FROM ZSAC-BATCH-TRAILER-LINE.
       6000-EXIT.
           EXIT.

      *****************************************************************
      * Close the dispatch output file at job end.                    *
      *****************************************************************
       8000-CLOSE-FILE.
           CLOSE ZSAC-DISPATCH-OUT.
       8000-EXIT.
           EXIT.
