       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ZSAC031.
       AUTHOR.        RICH JACKSON AND RANDY FRERKING.
       INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
       DATE-WRITTEN.  11/18/94.
       DATE-COMPILED.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      * ZSAC - ShowAds Connector batch subsystem.                     *
      *                                                                *
      * ZSAC031 validates the visitor BANNER_ID field.  It is CALLed  *
      * by the pipeline driver ZSAC002 last in the fixed validation    *
      * order, after name, age and cookie have all passed.             *
      *                                                                *
      * The raw field arrives already trimmed by the input reader     *
      * (ZSAC004).  It uses the same integer-parsing rule as the age   *
      * field (optional leading sign, leading zeros accepted) but the  *
      * accepted range is the fixed 0 through 99 - the shop's banner   *
      * inventory has never carried more than one hundred creatives    *
      * live at once, so unlike age this bound is not configurable.    *
      *                                                                *
      * LK-VALID-FLAG comes back 'Y' and LK-BANNER-VALID holds the     *
      * parsed value, or LK-VALID-FLAG comes back 'N' and              *
      * LK-REASON-CODE holds one of EMPTY_AFTER_TRIM, NOT_AN_INTEGER   *
      * or ID_OUT_OF_RANGE.                                             *
      *                                                                *
      * Date       UserID   Ticket      Description                    *
      * ---------- -------- ----------- -------------------------------*
      * 11/18/94   RJJ      ZSAC-1010   Original program.               *
      * 09/05/96   RWF      ZSAC-1095   Allowed a leading + or - sign - *
      *                                 previously any sign rejected    *
      *                                 the field as NOT_AN_INTEGER,    *
      *                                 same fix as made to ZSAC008.    *
      * 12/14/98   KLM      ZSAC-1500   Y2K SWEEP - reviewed all date   *
      *                                 fields in this program; none    *
      *                                 present, no change required.    *
      * 06/05/01   TAB      ZSAC-1611   Digit-scan loop restated as an  *
      *                                 out-of-line PERFORM to match    *
      *                                 the ZSAC008/ZSAC1610 rework.    *
      * 07/19/01   TAB      ZSAC-1622   Added raw bytes of the computed *
      *                                 value to the out-of-range trace *
      *                                 DISPLAY, same spot-check need   *
      *                                 as the ZSAC-1621/1622 fixes     *
      *                                 elsewhere in the suite.          *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ZSAC-NUMERIC-CHAR IS '0' THRU '9'.

      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
       01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
       01  WS-START-POS               PIC S9(04) COMP VALUE ZEROES.
       01  WS-RAW-LEN                 PIC S9(04) COMP VALUE ZEROES.
       01  WS-DIGIT-VAL               PIC S9(04) COMP VALUE ZEROES.
       01  ONE                        PIC S9(04) COMP VALUE 1.
       01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
       01  TEN                        PIC S9(04) COMP VALUE 10.
       01  NINETY-NINE                PIC S9(04) COMP VALUE 99.

       01  WS-SWITCHES.
           05  WS-VALID-SWITCH        PIC X(01)       VALUE 'Y'.
               88  WS-ID-IS-VALID                     VALUE 'Y'.
           05  WS-SIGN-SWITCH         PIC S9(04) COMP VALUE 1.
           05  WS-DIGITS-SEEN-SWITCH  PIC X(01)       VALUE 'N'.
               88  WS-SOME-DIGIT-SEEN                 VALUE 'Y'.
           05  FILLER                 PIC X(02)       VALUE SPACES.

       01  WS-WORK-ID                  PIC X(05)      VALUE SPACES.

      *****************************************************************
      * Character-table view of the raw banner-id field, used to walk *
      * one digit at a time during the integer scan below.            *
      *****************************************************************
       01  WS-ID-TABLE REDEFINES WS-WORK-ID.
           05  WS-ID-CHAR             PIC X(01)  OCCURS 5 TIMES.

       01  WS-COMPUTED-VALUE           PIC S9(08) COMP VALUE ZEROES.

      *****************************************************************
      * Byte-dump view of the computed value, added to the same       *
      * out-of-range trace DISPLAY below - WS-COMPUTED-VALUE is COMP,  *
      * so this is a byte table rather than a zoned redefinition of it *
      * (see the ZSAC-1622 note below on WS-COMPUTED-EDIT).            *
      *****************************************************************
       01  WS-COMPUTED-DUMP REDEFINES WS-COMPUTED-VALUE.
           05  WS-CVD-BYTE             PIC X(01) OCCURS 4 TIMES.

      *****************************************************************
      * Zoned print view of the computed value, used only by the      *
      * trace DISPLAY when a record fails the range test.  Not a       *
      * REDEFINES of WS-COMPUTED-VALUE - COMP storage is half the      *
      * width of a zoned PIC of the same digit count - so the two      *
      * are kept as separate fields and moved explicitly.               *
      *****************************************************************
       01  WS-COMPUTED-EDIT           PIC S9(08).

       01  WS-DIGIT-CHAR-SCR           PIC X(01)      VALUE ZERO.

      *****************************************************************
      * Numeric view of one digit character - see ZSAC008 for the     *
      * house explanation of this trick.                               *
      *****************************************************************
       01  WS-DIGIT-NUM REDEFINES WS-DIGIT-CHAR-SCR PIC 9(01).

           COPY ZSACHND.

       LINKAGE SECTION.
       01  LK-BANNER-RAW                PIC X(05).
       01  LK-BANNER-VALID              PIC 9(02).
       01  LK-REASON-CODE               PIC X(20).
       01  LK-VALID-FLAG                PIC X(01).

       PROCEDURE DIVISION USING LK-BANNER-RAW
                                 LK-BANNER-VALID
                                 LK-REASON-CODE
                                 LK-VALID-FLAG.

      *****************************************************************
      * Main process.                                                 *
      *****************************************************************
       0000-MAIN-PROCESS.
           MOVE 'Y'                    TO LK-VALID-FLAG.
           MOVE SPACES                 TO LK-REASON-CODE.
           MOVE ZERO-COMP              TO LK-BANNER-VALID.
           MOVE LK-BANNER-RAW           TO WS-WORK-ID.
           MOVE ZERO-COMP              TO WS-COMPUTED-VALUE.

           PERFORM 2000-CHECK-EMPTY    THRU 2000-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               PERFORM 2100-PARSE-INTEGER THRU 2100-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               PERFORM 2200-CHECK-RANGE THRU 2200-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               MOVE WS-COMPUTED-VALUE   TO LK-BANNER-VALID.

           MOVE LK-VALID-FLAG           TO WS-VALID-SWITCH.

       0000-EXIT.
           GOBACK.

      *****************************************************************
      * Empty after trim - EMPTY_AFTER_TRIM.                          *
      *****************************************************************
       2000-CHECK-EMPTY.
           IF  WS-WORK-ID EQUAL SPACES
               SET ZSAC-EMPTY-AFTER-TRIM TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2000-EXIT.
           EXIT.

      *****************************************************************
      * Parse an optionally-signed whole decimal integer, same rule   *
      * as ZSAC008's age field.                                        *
      *****************************************************************
       2100-PARSE-INTEGER.
           MOVE 1                       TO WS-SIGN-SWITCH.
           MOVE 'N'                     TO WS-DIGITS-SEEN-SWITCH.
           MOVE 1                       TO WS-START-POS.
           PERFORM 9110-RIGHT-TRIM-LEN THRU 9110-EXIT.

           IF  WS-ID-CHAR (1) EQUAL '+'
               MOVE 2                   TO WS-START-POS
           ELSE
               IF  WS-ID-CHAR (1) EQUAL '-'
                   MOVE -1               TO WS-SIGN-SWITCH
                   MOVE 2                TO WS-START-POS.

           IF  WS-START-POS GREATER WS-RAW-LEN
               SET ZSAC-NOT-AN-INTEGER TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG
               GO TO 2100-EXIT.

           PERFORM 2110-SCAN-ONE-DIGIT THRU 2110-EXIT
                   VARYING WS-SUB FROM WS-START-POS BY 1
                   UNTIL WS-SUB GREATER WS-RAW-LEN
                      OR LK-VALID-FLAG EQUAL 'N'.

           IF  LK-VALID-FLAG EQUAL 'Y'
           AND WS-SOME-DIGIT-SEEN EQUAL 'N'
               SET ZSAC-NOT-AN-INTEGER TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.

           IF  LK-VALID-FLAG EQUAL 'Y'
           AND WS-SIGN-SWITCH EQUAL -1
               COMPUTE WS-COMPUTED-VALUE = ZERO-COMP - WS-COMPUTED-VALUE.

       2100-EXIT.
           EXIT.

      *****************************************************************
      * Test one digit position; accumulate into WS-COMPUTED-VALUE.   *
      *****************************************************************
       2110-SCAN-ONE-DIGIT.
           IF  WS-ID-CHAR (WS-SUB) ZSAC-NUMERIC-CHAR
               MOVE 'Y'                  TO WS-DIGITS-SEEN-SWITCH
               PERFORM 2120-CHAR-TO-VALUE THRU 2120-EXIT
               COMPUTE WS-COMPUTED-VALUE =
                       (WS-COMPUTED-VALUE * TEN) + WS-DIGIT-VAL
           ELSE
               SET ZSAC-NOT-AN-INTEGER TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2110-EXIT.
           EXIT.

      *****************************************************************
      * Convert one numeric character to its binary digit value.      *
      *****************************************************************
       2120-CHAR-TO-VALUE.
           MOVE WS-ID-CHAR (WS-SUB)      TO WS-DIGIT-CHAR-SCR.
           MOVE WS-DIGIT-NUM             TO WS-DIGIT-VAL.
       2120-EXIT.
           EXIT.

      *****************************************************************
      * Confirm the parsed value falls between 0 and 99 inclusive.    *
      *****************************************************************
       2200-CHECK-RANGE.
           IF  WS-COMPUTED-VALUE LESS THAN ZERO-COMP
           OR  WS-COMPUTED-VALUE GREATER THAN NINETY-NINE
               MOVE WS-COMPUTED-VALUE    TO WS-COMPUTED-EDIT
               DISPLAY 'ZSAC031 BANNER ID OUT OF RANGE - VALUE='
                       WS-COMPUTED-EDIT ' RAW=' WS-CVD-BYTE (1)
                       WS-CVD-BYTE (2) WS-CVD-BYTE (3) WS-CVD-BYTE (4)
               SET ZSAC-ID-OUT-OF-RANGE  TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2200-EXIT.
           EXIT.

      *****************************************************************
      * Find the last non-space position in the raw banner-id field.  *
      *****************************************************************
       9110-RIGHT-TRIM-LEN.
           MOVE ZERO-COMP               TO WS-RAW-LEN.
           PERFORM 9120-TEST-ONE-POS   THRU 9120-EXIT
                   VARYING WS-SUB FROM 5 BY -1
                   UNTIL WS-SUB LESS THAN 1
                      OR WS-RAW-LEN GREATER THAN ZERO-COMP.
       9110-EXIT.
           EXIT.

       9120-TEST-ONE-POS.
           IF  WS-ID-CHAR (WS-SUB) NOT EQUAL SPACE
               MOVE WS-SUB               TO WS-RAW-LEN.
       9120-EXIT.
           EXIT.
