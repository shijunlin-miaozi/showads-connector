       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ZSAC008.
       AUTHOR.        RICH JACKSON.
       INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
       DATE-WRITTEN.  11/14/94.
       DATE-COMPILED.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      * ZSAC - ShowAds Connector batch subsystem.                     *
      *                                                                *
      * ZSAC008 validates the visitor AGE field.  It is CALLed by     *
      * the pipeline driver ZSAC002 for every record that has already *
      * passed the name check (ZSAC005) - age is the second field in  *
      * the fixed validation order.                                    *
      *                                                                *
      * The raw field arrives already trimmed by the input reader     *
      * (ZSAC004).  A valid age is a whole decimal integer, optional   *
      * leading sign, leading zeros allowed, that falls inside the     *
      * caller-supplied eligibility window (LK-AGE-MIN/LK-AGE-MAX -    *
      * ZSAC002 obtains the current window from ZSACPLT once per run   *
      * and again at the re-read cadence, and passes it down on every  *
      * CALL so this program never reads the config file itself).      *
      *                                                                *
      * LK-VALID-FLAG comes back 'Y' and LK-AGE-VALID holds the        *
      * parsed value, or LK-VALID-FLAG comes back 'N' and              *
      * LK-REASON-CODE holds one of EMPTY_AFTER_TRIM, NOT_AN_INTEGER   *
      * or AGE_OUT_OF_RANGE.                                            *
      *                                                                *
      * Date       UserID   Ticket      Description                    *
      * ---------- -------- ----------- -------------------------------*
      * 11/14/94   RJJ      ZSAC-1008   Original program.               *
      * 04/02/96   RJJ      ZSAC-1080   Allowed a leading + or - sign - *
      *                                 previously any sign rejected    *
      *                                 the field as NOT_AN_INTEGER.    *
      * 08/11/97   KLM      ZSAC-1240   Range bounds now passed in on   *
      *                                 the CALL rather than read as a  *
      *                                 program constant, to support    *
      *                                 the new age-window config file. *
      * 12/14/98   KLM      ZSAC-1498   Y2K SWEEP - reviewed all date   *
      *                                 fields in this program; none    *
      *                                 present, no change required.    *
      * 06/05/01   TAB      ZSAC-1610   Digit-to-value conversion moved *
      *                                 to an out-of-line paragraph so  *
      *                                 the accumulation loop matches   *
      *                                 shop standard PERFORM style.    *
      * 07/19/01   TAB      ZSAC-1622   Added raw bytes of the computed *
      *                                 value to the out-of-range trace *
      *                                 DISPLAY, same spot-check need   *
      *                                 as the ZSAC-1621/1622 fixes     *
      *                                 elsewhere in the suite.          *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ZSAC-NUMERIC-CHAR IS '0' THRU '9'.

      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
       01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
       01  WS-START-POS               PIC S9(04) COMP VALUE ZEROES.
       01  WS-RAW-LEN                 PIC S9(04) COMP VALUE ZEROES.
       01  WS-DIGIT-VAL               PIC S9(04) COMP VALUE ZEROES.
       01  ONE                        PIC S9(04) COMP VALUE 1.
       01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
       01  FIVE                       PIC S9(04) COMP VALUE 5.
       01  TEN                        PIC S9(04) COMP VALUE 10.

       01  WS-SWITCHES.
           05  WS-VALID-SWITCH        PIC X(01)       VALUE 'Y'.
               88  WS-AGE-IS-VALID                    VALUE 'Y'.
           05  WS-SIGN-SWITCH         PIC S9(04) COMP VALUE 1.
           05  WS-DIGITS-SEEN-SWITCH  PIC X(01)       VALUE 'N'.
               88  WS-SOME-DIGIT-SEEN                 VALUE 'Y'.
           05  FILLER                 PIC X(02)       VALUE SPACES.

       01  WS-WORK-AGE                PIC X(05)       VALUE SPACES.

      *****************************************************************
      * Character-table view of the raw age field, used to walk one   *
      * digit at a time during the integer scan below.                *
      *****************************************************************
       01  WS-AGE-TABLE REDEFINES WS-WORK-AGE.
           05  WS-AGE-CHAR            PIC X(01)  OCCURS 5 TIMES.

       01  WS-COMPUTED-VALUE          PIC S9(08) COMP VALUE ZEROES.

      *****************************************************************
      * Byte-dump view of the computed value, added to the same       *
      * 06/05/01 out-of-range trace DISPLAY - WS-COMPUTED-VALUE is     *
      * COMP, so this is a byte table rather than a zoned redefinition *
      * of it (see the ZSAC-1622 note below on WS-COMPUTED-EDIT).      *
      *****************************************************************
       01  WS-COMPUTED-DUMP REDEFINES WS-COMPUTED-VALUE.
           05  WS-CVD-BYTE            PIC X(01) OCCURS 4 TIMES.

       01  WS-DIGIT-CHAR-SCR          PIC X(01)       VALUE ZERO.

      *****************************************************************
      * Numeric view of one digit character - a single zoned decimal  *
      * digit and its character form share the same byte, so this     *
      * REDEFINES lets the scan paragraph below use the character in  *
      * arithmetic directly, with no table lookup needed.              *
      *****************************************************************
       01  WS-DIGIT-NUM REDEFINES WS-DIGIT-CHAR-SCR PIC 9(01).

      *****************************************************************
      * Zoned print view of the computed value, used only by the      *
      * 06/05/01 trace DISPLAY when a record fails the range test.    *
      * Not a REDEFINES of WS-COMPUTED-VALUE - COMP storage is half   *
      * the width of a zoned PIC of the same digit count, so the two  *
      * are kept as separate fields and moved explicitly.              *
      *****************************************************************
       01  WS-COMPUTED-EDIT           PIC S9(08).

           COPY ZSACHND.

       LINKAGE SECTION.
       01  LK-AGE-RAW                 PIC X(05).
       01  LK-AGE-MIN                 PIC S9(04) COMP.
       01  LK-AGE-MAX                 PIC S9(04) COMP.
       01  LK-AGE-VALID               PIC 9(03).
       01  LK-REASON-CODE             PIC X(20).
       01  LK-VALID-FLAG              PIC X(01).

       PROCEDURE DIVISION USING LK-AGE-RAW
                                 LK-AGE-MIN
                                 LK-AGE-MAX
                                 LK-AGE-VALID
                                 LK-REASON-CODE
                                 LK-VALID-FLAG.

      *****************************************************************
      * Main process.                                                 *
      *****************************************************************
       0000-MAIN-PROCESS.
           MOVE 'Y'                    TO LK-VALID-FLAG.
           MOVE SPACES                 TO LK-REASON-CODE.
           MOVE ZERO-COMP              TO LK-AGE-VALID.
           MOVE LK-AGE-RAW              TO WS-WORK-AGE.
           MOVE ZERO-COMP              TO WS-COMPUTED-VALUE.

           PERFORM 2000-CHECK-EMPTY    THRU 2000-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               PERFORM 2100-PARSE-INTEGER THRU 2100-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               PERFORM 2200-CHECK-RANGE THRU 2200-EXIT.

           IF  LK-VALID-FLAG EQUAL 'Y'
               MOVE WS-COMPUTED-VALUE   TO LK-AGE-VALID.

           MOVE LK-VALID-FLAG           TO WS-VALID-SWITCH.

       0000-EXIT.
           GOBACK.

      *****************************************************************
      * Empty after trim - EMPTY_AFTER_TRIM.                          *
      *****************************************************************
       2000-CHECK-EMPTY.
           IF  WS-WORK-AGE EQUAL SPACES
               SET ZSAC-EMPTY-AFTER-TRIM TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2000-EXIT.
           EXIT.

      *****************************************************************
      * Parse an optionally-signed whole decimal integer out of the   *
      * raw field.  Leading zeros are accepted; any non-digit         *
      * character other than a single leading sign fails the field    *
      * as NOT_AN_INTEGER.                                             *
      *****************************************************************
       2100-PARSE-INTEGER.
           MOVE 1                       TO WS-SIGN-SWITCH.
           MOVE 'N'                     TO WS-DIGITS-SEEN-SWITCH.
           MOVE 1                       TO WS-START-POS.
           PERFORM 9110-RIGHT-TRIM-LEN THRU 9110-EXIT.

           IF  WS-AGE-CHAR (1) EQUAL '+'
               MOVE 2                   TO WS-START-POS
           ELSE
               IF  WS-AGE-CHAR (1) EQUAL '-'
                   MOVE -1               TO WS-SIGN-SWITCH
                   MOVE 2                TO WS-START-POS.

           IF  WS-START-POS GREATER WS-RAW-LEN
               SET ZSAC-NOT-AN-INTEGER TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG
               GO TO 2100-EXIT.

           PERFORM 2110-SCAN-ONE-DIGIT THRU 2110-EXIT
                   VARYING WS-SUB FROM WS-START-POS BY 1
                   UNTIL WS-SUB GREATER WS-RAW-LEN
                      OR LK-VALID-FLAG EQUAL 'N'.

           IF  LK-VALID-FLAG EQUAL 'Y'
           AND WS-SOME-DIGIT-SEEN EQUAL 'N'
               SET ZSAC-NOT-AN-INTEGER TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.

           IF  LK-VALID-FLAG EQUAL 'Y'
           AND WS-SIGN-SWITCH EQUAL -1
               COMPUTE WS-COMPUTED-VALUE = ZERO-COMP - WS-COMPUTED-VALUE.

       2100-EXIT.
           EXIT.

      *****************************************************************
      * Test one digit position; accumulate into WS-COMPUTED-VALUE.   *
      *****************************************************************
       2110-SCAN-ONE-DIGIT.
           IF  WS-AGE-CHAR (WS-SUB) ZSAC-NUMERIC-CHAR
               MOVE 'Y'                  TO WS-DIGITS-SEEN-SWITCH
               PERFORM 2120-CHAR-TO-VALUE THRU 2120-EXIT
               COMPUTE WS-COMPUTED-VALUE =
                       (WS-COMPUTED-VALUE * TEN) + WS-DIGIT-VAL
           ELSE
               SET ZSAC-NOT-AN-INTEGER TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2110-EXIT.
           EXIT.

      *****************************************************************
      * Convert one numeric character to its binary digit value.      *
      *****************************************************************
       2120-CHAR-TO-VALUE.
           MOVE WS-AGE-CHAR (WS-SUB)     TO WS-DIGIT-CHAR-SCR.
           MOVE WS-DIGIT-NUM             TO WS-DIGIT-VAL.
       2120-EXIT.
           EXIT.

      *****************************************************************
      * Confirm the parsed value falls inside the caller's window.    *
      *****************************************************************
       2200-CHECK-RANGE.
           IF  WS-COMPUTED-VALUE LESS THAN LK-AGE-MIN
           OR  WS-COMPUTED-VALUE GREATER THAN LK-AGE-MAX
               MOVE WS-COMPUTED-VALUE    TO WS-COMPUTED-EDIT
               DISPLAY 'ZSAC008 AGE OUT OF RANGE - VALUE='
                       WS-COMPUTED-EDIT ' RAW=' WS-CVD-BYTE (1)
                       WS-CVD-BYTE (2) WS-CVD-BYTE (3) WS-CVD-BYTE (4)
               SET ZSAC-AGE-OUT-OF-RANGE TO TRUE
               MOVE ZSAC-REASON-CODE     TO LK-REASON-CODE
               MOVE 'N'                  TO LK-VALID-FLAG.
       2200-EXIT.
           EXIT.

      *****************************************************************
      * Find the last non-space position in the raw age field.        *
      *****************************************************************
       9110-RIGHT-TRIM-LEN.
           MOVE ZERO-COMP               TO WS-RAW-LEN.
           PERFORM 9120-TEST-ONE-POS   THRU 9120-EXIT
                   VARYING WS-SUB FROM 5 BY -1
                   UNTIL WS-SUB LESS THAN 1
                      OR WS-RAW-LEN GREATER THAN ZERO-COMP.
       9110-EXIT.
           EXIT.

       9120-TEST-ONE-POS.
           IF  WS-AGE-CHAR (WS-SUB) NOT EQUAL SPACE
               MOVE WS-SUB               TO WS-RAW-LEN.
       9120-EXIT.
           EXIT.
