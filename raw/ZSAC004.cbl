       IDENTIFICATION DIVISION.
       PROGRAM-ID.    ZSAC004.
       AUTHOR.        DONNA OSTROWSKI AND TOM BAPTISTE.
       INSTALLATION.  AD-PLATFORM BATCH SYSTEMS.
       DATE-WRITTEN.  11/07/94.
       DATE-COMPILED.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *****************************************************************
      *                                                               *
      * ZSAC - ShowAds Connector batch subsystem.                     *
      *                                                               *
      * This program is CALLed by the pipeline driver ZSAC002 once    *
      * to open the visitor input file (VISITIN) and validate its     *
      * header contract, and thereafter once per visitor record to    *
      * hand back the next data record.  The whole file is never      *
      * held in storage; ZSAC002 asks for one record at a time.       *
      *                                                               *
      * LK-REQUEST-CODE drives the call:                              *
      *   'O' - OPEN the file and read/validate the header line.      *
      *   'R' - read and return the next data record.                 *
      *   'C' - CLOSE the file.                                       *
      *                                                               *
      * Blank input lines (all four mapped fields empty after trim)   *
      * are skipped inside this program and do not count against      *
      * PROCESSED; ZSAC002 never sees them - this program simply      *
      * reads on to the next physical line.                           *
      *                                                               *
      * Date       UserID   Ticket      Description                   *
      * ---------- -------- ----------- ------------------------------*
      * 11/07/94   DAO      ZSAC-1001   Original program.              *
      * 03/22/95   TAB      ZSAC-1032   Column order now taken from   *
      *                                 the header line, not assumed  *
      *                                 to be Name,Age,Cookie,Banner. *
      * 09/14/95   DAO      ZSAC-1058   Reject duplicate column names *
      *                                 in the header as fatal.       *
      * 06/03/96   KLM      ZSAC-1140   Unknown extra header columns  *
      *                                 now accepted and ignored      *
      *                                 rather than treated as fatal. *
      * 01/09/97   TAB      ZSAC-1189   Skip blank data lines without *
      *                                 counting them as processed.   *
      * 08/02/97   DAO      ZSAC-1210   Trim leading AND trailing     *
      *                                 blanks on every mapped field. *
      * 12/11/98   KLM      ZSAC-1499   Y2K SWEEP - reviewed all      *
      *                                 fields in this program; no    *
      *                                 date data present, no change. *
      * 04/17/99   TAB      ZSAC-1511   Widen WS-INPUT-LINE to 180    *
      *                                 to absorb wide cookie forms.  *
      * 10/06/00   DAO      ZSAC-1560   File status other than 00 on  *
      *                                 OPEN now posted as fatal      *
      *                                 rather than looping forever.  *
      * 05/30/02   KLM      ZSAC-1602   Comment cleanup, no logic     *
      *                                 change.                       *
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ZSAC-UPPER-ALPHA IS 'A' THRU 'Z'
           CLASS ZSAC-LOWER-ALPHA IS 'a' THRU 'z'.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ZSAC-VISITOR-IN  ASSIGN TO VISITIN
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS  IS FS-VISITIN.

      *****************************************************************
       DATA DIVISION.
       FILE SECTION.
       FD  ZSAC-VISITOR-IN
           RECORDING MODE IS F.
       01  ZSAC-VISITOR-LINE          PIC X(180).

       WORKING-STORAGE SECTION.
      *****************************************************************
      * DEFINE LOCAL VARIABLES                                        *
      *****************************************************************
       01  FS-VISITIN                 PIC XX          VALUE SPACES.
       01  WS-LINE-NBR                PIC S9(08) COMP VALUE ZEROES.
       01  WS-COL-CNT                 PIC S9(04) COMP VALUE ZEROES.
       01  WS-SUB                     PIC S9(04) COMP VALUE ZEROES.
       01  WS-SUB2                    PIC S9(04) COMP VALUE ZEROES.
       01  WS-START-POS               PIC S9(04) COMP VALUE ZEROES.
       01  WS-END-POS                 PIC S9(04) COMP VALUE ZEROES.
       01  WS-TRIM-LEN                PIC S9(04) COMP VALUE ZEROES.
       01  ONE                        PIC S9(04) COMP VALUE 1.
       01  ZERO-COMP                  PIC S9(04) COMP VALUE ZEROES.
       01  FOUR                       PIC S9(04) COMP VALUE 4.
       01  TWENTY                     PIC S9(04) COMP VALUE 20.

       01  WS-SWITCHES.
           05  WS-EOF-SWITCH          PIC X(01)       VALUE 'N'.
               88  WS-END-OF-FILE                     VALUE 'Y'.
               88  WS-NOT-END-OF-FILE                 VALUE 'N'.
           05  WS-HEADER-SWITCH       PIC X(01)       VALUE 'Y'.
               88  WS-HEADER-IS-VALID                 VALUE 'Y'.
               88  WS-HEADER-IS-BAD                   VALUE 'N'.
           05  WS-BLANK-LINE-SWITCH   PIC X(01)       VALUE 'N'.
               88  WS-LINE-IS-BLANK                   VALUE 'Y'.
           05  WS-FOUND-SWITCH        PIC X(01)       VALUE 'N'.
               88  WS-NAME-WAS-FOUND                  VALUE 'Y'.

       01  WS-HEADER-LINE              PIC X(180)     VALUE SPACES.
      *****************************************************************
      * Kept as a whole-line alternate view of the header for the      *
      * DISPLAY dump 1000-OPEN-AND-HEADER issues when a header is       *
      * rejected - easier to read on the job log than nine loose        *
      * UNSTRING targets.                                               *
      *****************************************************************
       01  WS-HEADER-DUMP-LINE REDEFINES WS-HEADER-LINE.
           05  WS-HEADER-DUMP         PIC X(180).

       01  WS-HDR-FIELDS.
           05  WS-HDR-COL             OCCURS 9 TIMES
                                       PIC X(20).
       01  WS-HDR-TRIMMED.
           05  WS-HDR-COL-T           OCCURS 9 TIMES
                                       PIC X(20).

       01  WS-INPUT-LINE               PIC X(180)     VALUE SPACES.
       01  WS-IN-FIELDS.
           05  WS-IN-COL              OCCURS 9 TIMES
                                       PIC X(20).
       01  WS-IN-TRIMMED.
           05  WS-IN-COL-T            OCCURS 9 TIMES
                                       PIC X(40).

       01  WS-TRIM-WORK-40            PIC X(40)       VALUE SPACES.
       01  WS-TRIM-RESULT-40          PIC X(40)       VALUE SPACES.
       01  WS-COMPARE-FIELD           PIC X(10)       VALUE SPACES.

           COPY ZSACFFC.

       LINKAGE SECTION.
       01  LK-REQUEST-CODE            PIC X(01).
       01  LK-VIS-DATA.
           05  LK-VIS-NAME-RAW        PIC X(40).
           05  LK-VIS-AGE-RAW         PIC X(05).
           05  LK-VIS-COOKIE-RAW      PIC X(40).
           05  LK-VIS-BANNER-RAW      PIC X(05).
           05  LK-VIS-LINE-NBR        PIC 9(07) COMP-3.
       01  LK-EOF-FLAG                PIC X(01).
       01  LK-FATAL-FLAG              PIC X(01).

       PROCEDURE DIVISION USING LK-REQUEST-CODE
                                 LK-VIS-DATA
                                 LK-EOF-FLAG
                                 LK-FATAL-FLAG.

      *****************************************************************
      * Main process.                                                 *
      *****************************************************************
       0000-MAIN-PROCESS.
           MOVE 'N'                   TO LK-FATAL-FLAG.
           MOVE 'N'                   TO LK-EOF-FLAG.

           IF  LK-REQUEST-CODE EQUAL 'O'
               PERFORM 1000-OPEN-AND-HEADER  THRU 1000-EXIT
               GO TO 0000-EXIT.

           IF  LK-REQUEST-CODE EQUAL 'R'
               PERFORM 3000-READ-NEXT-RECORD THRU 3000-EXIT
               GO TO 0000-EXIT.

           IF  LK-REQUEST-CODE EQUAL 'C'
               PERFORM 8000-CLOSE-FILE       THRU 8000-EXIT.

       0000-EXIT.
           GOBACK.

      *****************************************************************
      * Open VISITIN and read/validate the header line (line 1).      *
      * Fatal if: no header line, a required name missing after       *
      * trim, or a required name duplicated after trim.  Unknown      *
      * extra column names are accepted and simply ignored.           *
      *****************************************************************
       1000-OPEN-AND-HEADER.
           MOVE ZEROES                 TO WS-LINE-NBR.
           OPEN INPUT ZSAC-VISITOR-IN.

           IF  FS-VISITIN NOT EQUAL '00'
               MOVE 'Y'                TO LK-FATAL-FLAG
               MOVE 'Y'                TO WS-EOF-SWITCH
               GO TO 1000-EXIT.

           MOVE SPACES                 TO WS-HEADER-LINE.
           READ ZSAC-VISITOR-IN INTO WS-HEADER-LINE
               AT END
                   MOVE 'Y'            TO LK-FATAL-FLAG
                   MOVE 'Y'            TO WS-EOF-SWITCH
                   GO TO 1000-EXIT
           END-READ.
           ADD ONE                     TO WS-LINE-NBR.

           MOVE SPACES                 TO WS-HDR-FIELDS.
           UNSTRING WS-HEADER-LINE DELIMITED BY ','
               INTO WS-HDR-COL (1) WS-HDR-COL (2) WS-HDR-COL (3)
                    WS-HDR-COL (4) WS-HDR-COL (5) WS-HDR-COL (6)
                    WS-HDR-COL (7) WS-HDR-COL (8) WS-HDR-COL (9)
               TALLYING IN WS-COL-CNT
           END-UNSTRING.

           PERFORM 1100-TRIM-HEADER-COLS THRU 1100-EXIT.
           PERFORM 1200-CHECK-DUPLICATES THRU 1200-EXIT.
           PERFORM 1300-CHECK-REQUIRED   THRU 1300-EXIT.

           IF  WS-HEADER-IS-BAD
               MOVE 'Y'                TO LK-FATAL-FLAG
               DISPLAY 'ZSAC004 - REJECTED HEADER LINE: '
                       WS-HEADER-DUMP.

       1000-EXIT.
           EXIT.

      *****************************************************************
      * Trim leading and trailing blanks from every header column     *
      * that UNSTRING produced.                                       *
      *****************************************************************
       1100-TRIM-HEADER-COLS.
           MOVE SPACES                 TO WS-HDR-TRIMMED.
           PERFORM 1110-TRIM-ONE-HDR-COL THRU 1110-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB GREATER THAN WS-COL-CNT.

       1100-EXIT.
           EXIT.

      *****************************************************************
      * Trim one header column, indexed by WS-SUB.                    *
      *****************************************************************
       1110-TRIM-ONE-HDR-COL.
           MOVE WS-HDR-COL (WS-SUB)      TO WS-TRIM-WORK-40.
           PERFORM 9100-TRIM-40        THRU 9100-EXIT.
           MOVE WS-TRIM-RESULT-40 (1:20) TO WS-HDR-COL-T (WS-SUB).
       1110-EXIT.
           EXIT.

      *****************************************************************
      * A required name duplicated after trimming is fatal.  Compare  *
      * every pair of trimmed header columns.                         *
      *****************************************************************
       1200-CHECK-DUPLICATES.
           PERFORM 1210-CHECK-ONE-ROW  THRU 1210-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB GREATER THAN WS-COL-CNT.

       1200-EXIT.
           EXIT.

      *****************************************************************
      * Compare header column WS-SUB against every other column.      *
      *****************************************************************
       1210-CHECK-ONE-ROW.
           PERFORM 1220-COMPARE-PAIR   THRU 1220-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 GREATER THAN WS-COL-CNT.
       1210-EXIT.
           EXIT.

      *****************************************************************
      * Compare header columns WS-SUB and WS-SUB2 for a duplicate      *
      * required name.                                                 *
      *****************************************************************
       1220-COMPARE-PAIR.
           IF  WS-SUB NOT EQUAL WS-SUB2
           AND WS-HDR-COL-T (WS-SUB) EQUAL WS-HDR-COL-T (WS-SUB2)
           AND WS-HDR-COL-T (WS-SUB) NOT EQUAL SPACES
               MOVE 'N'                  TO WS-HEADER-SWITCH.
       1220-EXIT.
           EXIT.

      *****************************************************************
      * Confirm every required column name (Name, Age, Cookie,        *
      * Banner_id) is present after trim, and remember which          *
      * physical position carries it.                                 *
      *****************************************************************
       1300-CHECK-REQUIRED.
           PERFORM 1310-CHECK-ONE-REQUIRED THRU 1310-EXIT
                   VARYING ZSAC-COL-IDX FROM 1 BY 1
                   UNTIL ZSAC-COL-IDX GREATER THAN 4.

       1300-EXIT.
           EXIT.

      *****************************************************************
      * Look for required name ZSAC-COL-IDX among the header columns.  *
      *****************************************************************
       1310-CHECK-ONE-REQUIRED.
           MOVE 'N'                      TO WS-FOUND-SWITCH.
           MOVE ZSAC-REQUIRED-ENTRY (ZSAC-COL-IDX)
                                          TO WS-COMPARE-FIELD.

           PERFORM 1320-COMPARE-ONE-COL THRU 1320-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB GREATER THAN WS-COL-CNT.

           IF  WS-FOUND-SWITCH EQUAL 'N'
               MOVE 'N'                  TO WS-HEADER-SWITCH.
       1310-EXIT.
           EXIT.

      *****************************************************************
      * Test header column WS-SUB against the required name currently *
      * held in WS-COMPARE-FIELD; record the slot on a match.         *
      *****************************************************************
       1320-COMPARE-ONE-COL.
           IF  WS-HDR-COL-T (WS-SUB) EQUAL WS-COMPARE-FIELD
               MOVE 'Y'                  TO WS-FOUND-SWITCH
               MOVE WS-SUB                TO ZSAC-COL-SLOT (ZSAC-COL-IDX)
               MOVE WS-COMPARE-FIELD      TO ZSAC-COL-NAME (ZSAC-COL-IDX).
       1320-EXIT.
           EXIT.

      *****************************************************************
      * Read the next visitor data line and split it into the four   *
      * canonical fields, trimmed, using the column positions found   *
      * when the header was read.  A record whose four mapped fields  *
      * are all empty after trim is skipped (it does not count as     *
      * processed) - this paragraph loops back to the next physical   *
      * line via GO TO until a non-blank record is found or EOF.      *
      *****************************************************************
       3000-READ-NEXT-RECORD.
           MOVE SPACES                 TO WS-INPUT-LINE.
           READ ZSAC-VISITOR-IN INTO WS-INPUT-LINE
               AT END
                   MOVE 'Y'            TO WS-EOF-SWITCH
                   MOVE 'Y'            TO LK-EOF-FLAG
                   GO TO 3000-EXIT
           END-READ.
           ADD ONE                     TO WS-LINE-NBR.

           MOVE SPACES                 TO WS-IN-FIELDS.
           UNSTRING WS-INPUT-LINE DELIMITED BY ','
               INTO WS-IN-COL (1) WS-IN-COL (2) WS-IN-COL (3)
                    WS-IN-COL (4) WS-IN-COL (5) WS-IN-COL (6)
                    WS-IN-COL (7) WS-IN-COL (8) WS-IN-COL (9)
           END-UNSTRING.

           PERFORM 3100-TRIM-DATA-COLS THRU 3100-EXIT.
           PERFORM 3200-MAP-AND-CHECK-BLANK THRU 3200-EXIT.

           IF  WS-LINE-IS-BLANK
               GO TO 3000-READ-NEXT-RECORD.

       3000-EXIT.
           EXIT.

      *****************************************************************
      * Trim leading and trailing blanks from every data column.      *
      *****************************************************************
       3100-TRIM-DATA-COLS.
           MOVE SPACES                 TO WS-IN-TRIMMED.
           PERFORM 3110-TRIM-ONE-DATA-COL THRU 3110-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB GREATER THAN 9.

       3100-EXIT.
           EXIT.

      *****************************************************************
      * Trim one data column, indexed by WS-SUB.                      *
      *****************************************************************
       3110-TRIM-ONE-DATA-COL.
           MOVE WS-IN-COL (WS-SUB)      TO WS-TRIM-WORK-40.
           PERFORM 9100-TRIM-40        THRU 9100-EXIT.
           MOVE WS-TRIM-RESULT-40       TO WS-IN-COL-T (WS-SUB).
       3110-EXIT.
           EXIT.

      *****************************************************************
      * Map the trimmed columns to the four canonical fields using    *
      * the slot table built at header time, then decide whether the  *
      * record is blank (all four canonical fields empty).            *
      *****************************************************************
       3200-MAP-AND-CHECK-BLANK.
           MOVE 'N'                    TO WS-BLANK-LINE-SWITCH.
           MOVE ZERO-COMP               TO WS-SUB.

           MOVE ZSAC-COL-SLOT (1)       TO WS-SUB.
           MOVE WS-IN-COL-T (WS-SUB) (1:40)  TO LK-VIS-NAME-RAW.

           MOVE ZSAC-COL-SLOT (2)       TO WS-SUB.
           MOVE WS-IN-COL-T (WS-SUB) (1:5)   TO LK-VIS-AGE-RAW.

           MOVE ZSAC-COL-SLOT (3)       TO WS-SUB.
           MOVE WS-IN-COL-T (WS-SUB) (1:40)  TO LK-VIS-COOKIE-RAW.

           MOVE ZSAC-COL-SLOT (4)       TO WS-SUB.
           MOVE WS-IN-COL-T (WS-SUB) (1:5)   TO LK-VIS-BANNER-RAW.

           MOVE WS-LINE-NBR             TO LK-VIS-LINE-NBR.

           IF  LK-VIS-NAME-RAW   EQUAL SPACES
           AND LK-VIS-AGE-RAW    EQUAL SPACES
           AND LK-VIS-COOKIE-RAW EQUAL SPACES
           AND LK-VIS-BANNER-RAW EQUAL SPACES
               MOVE 'Y'                 TO WS-BLANK-LINE-SWITCH.

       3200-EXIT.
           EXIT.

      *****************************************************************
      * Close VISITIN.                                                *
      *****************************************************************
       8000-CLOSE-FILE.
           CLOSE ZSAC-VISITOR-IN.
       8000-EXIT.
           EXIT.

      *****************************************************************
      * General-purpose 40-byte trim.  Finds the first and last       *
      * non-space positions in WS-TRIM-WORK-40 and moves just that    *
      * substring, left-justified, into WS-TRIM-RESULT-40.  A field   *
      * that is all spaces yields an all-spaces result.               *
      *****************************************************************
       9100-TRIM-40.
           MOVE SPACES                 TO WS-TRIM-RESULT-40.
           MOVE ZERO-COMP               TO WS-START-POS.
           MOVE ZERO-COMP               TO WS-END-POS.

           PERFORM 9110-FIND-START     THRU 9110-EXIT
                   VARYING WS-SUB2 FROM 1 BY 1
                   UNTIL WS-SUB2 GREATER THAN 40
                   OR WS-START-POS GREATER THAN ZERO-COMP.

           IF  WS-START-POS EQUAL ZERO-COMP
               GO TO 9100-EXIT.

           PERFORM 9120-FIND-END       THRU 9120-EXIT
                   VARYING WS-SUB2 FROM 40 BY -1
                   UNTIL WS-SUB2 LESS THAN 1
                   OR WS-END-POS GREATER THAN ZERO-COMP.

           COMPUTE WS-TRIM-LEN = WS-END-POS - WS-START-POS + 1.
           MOVE WS-TRIM-WORK-40 (WS-START-POS:WS-TRIM-LEN)
                                        TO WS-TRIM-RESULT-40 (1:WS-TRIM-LEN).

       9100-EXIT.
           EXIT.

      *****************************************************************
      * Forward scan for the first non-space position, WS-SUB2.       *
      *****************************************************************
       9110-FIND-START.
           IF  WS-TRIM-WORK-40 (WS-SUB2:1) NOT EQUAL SPACE
               MOVE WS-SUB2             TO WS-START-POS.
       9110-EXIT.
           EXIT.

      *****************************************************************
      * Backward scan for the last non-space position, WS-SUB2.       *
      *****************************************************************
       9120-FIND-END.
           IF  WS-TRIM-WORK-40 (WS-SUB2:1) NOT EQUAL SPACE
               MOVE WS-SUB2             TO WS-END-POS.
       9120-EXIT.
           EXIT.
