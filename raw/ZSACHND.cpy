      *****************************************************************
      * ZSACHND  -  ShowAds Connector reason-code / reject-log /      *
      *             control-totals resources.                        *
      *                                                                *
      * Restated from the shop's HANDLE central error-message copy-   *
      * book: one small commarea-style record identifies WHAT failed  *
      * and WHY, a print line reports it to the rejects log, and a    *
      * counters record accumulates the run's control totals for the  *
      * end-of-job summary.                                           *
      *                                                                *
      * 1994-11-14 RJJ  ZSAC-1003  Original reason-code table.        *
      * 1997-08-02 KLM  ZSAC-1210  Added BAD_REQUEST for per-item     *
      *                            dispatch fallback (ZSAC102).       *
      *****************************************************************
       01  ZSAC-REASON-CODE               PIC X(20)     VALUE SPACES.
           88  ZSAC-EMPTY-AFTER-TRIM                    VALUE
                                          'EMPTY_AFTER_TRIM    '.
           88  ZSAC-NON-ASCII-WHITESPACE                VALUE
                                          'NON_ASCII_WHITESPACE'.
           88  ZSAC-DOUBLE-SPACE                        VALUE
                                          'DOUBLE_SPACE        '.
           88  ZSAC-NON-LETTER-CHAR                     VALUE
                                          'NON_LETTER_CHAR     '.
           88  ZSAC-NOT-AN-INTEGER                      VALUE
                                          'NOT_AN_INTEGER      '.
           88  ZSAC-AGE-OUT-OF-RANGE                    VALUE
                                          'AGE_OUT_OF_RANGE    '.
           88  ZSAC-BAD-UUID                            VALUE
                                          'BAD_UUID            '.
           88  ZSAC-NIL-UUID                            VALUE
                                          'NIL_UUID            '.
           88  ZSAC-ID-OUT-OF-RANGE                     VALUE
                                          'ID_OUT_OF_RANGE     '.
           88  ZSAC-BAD-REQUEST                         VALUE
                                          'BAD_REQUEST         '.

      *****************************************************************
      * One reject-log record per invalid input record.               *
      *****************************************************************
       01  ZSAC-REJECT-LINE.
           05  FILLER                     PIC X(05)     VALUE 'LINE '.
           05  ZSAC-RL-LINE-NBR           PIC ZZZZZZZ9  VALUE ZEROES.
           05  FILLER                     PIC X(02)     VALUE SPACES.
           05  FILLER                     PIC X(08)     VALUE 'REASON: '.
           05  ZSAC-RL-REASON             PIC X(20)     VALUE SPACES.
           05  FILLER                     PIC X(02)     VALUE SPACES.
           05  FILLER                     PIC X(07)     VALUE 'FIELD: '.
           05  ZSAC-RL-FIELD              PIC X(08)     VALUE SPACES.
           05  FILLER                     PIC X(26)     VALUE SPACES.

      *****************************************************************
      * Control-totals accumulator - one instance for the whole run,  *
      * carried in ZSAC002 working-storage and passed by reference    *
      * to every validator and to ZSAC102 so each can post its own    *
      * counters directly.                                            *
      *****************************************************************
       01  ZSAC-SUMMARY-COUNTERS.
           05  ZSAC-CT-PROCESSED          PIC 9(09) COMP-3
                                          VALUE ZEROES.
           05  ZSAC-CT-VALID              PIC 9(09) COMP-3
                                          VALUE ZEROES.
           05  ZSAC-CT-INVALID            PIC 9(09) COMP-3
                                          VALUE ZEROES.
           05  ZSAC-CT-SENT               PIC 9(09) COMP-3
                                          VALUE ZEROES.
           05  ZSAC-CT-FAILED             PIC 9(09) COMP-3
                                          VALUE ZEROES.
           05  ZSAC-CT-UNSENT-VALID       PIC 9(09) COMP-3
                                          VALUE ZEROES.
           05  ZSAC-CT-REASONS.
               10  ZSAC-CT-REASON-CNT OCCURS 10 TIMES
                               INDEXED BY ZSAC-REASON-IDX
                                          PIC 9(09) COMP-3.
           05  FILLER                     PIC X(08)     VALUE SPACES.

      *****************************************************************
      * 07/19/01 TAB ZSAC-1622 - the print-line view of these counters *
      * used to live here as a REDEFINES of ZSAC-SUMMARY-COUNTERS.     *
      * COMP-3 packs each 9(09) into 5 bytes; the REDEFINES re-declared*
      * the same storage as 9(09) DISPLAY (9 bytes zoned) - wrong      *
      * picture over the packed bytes AND 64 bytes past the end of the *
      * real record.  Same mistake as the ZSAC-1621 batch-size fix in  *
      * ZSAC003.  There is only one printer of these totals (ZSAC002's *
      * summary report), so the edit fields now live there as plain    *
      * 9(09) items, one explicit MOVE per counter before it prints -  *
      * no REDEFINES of a COMP-3 group is safe to build a print line   *
      * from.                                                           *
      *****************************************************************
