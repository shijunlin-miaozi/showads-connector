      *****************************************************************
      * ZSACFFC  -  ShowAds visitor input record definition.          *
      *                                                                *
      * One occurrence per visitor line read from the connector's     *
      * delimited input file (VISITIN).  The raw group holds the      *
      * field exactly as split from the input line, trimmed; the      *
      * parsed group holds the value after it has passed its          *
      * business-rule validation and is ready for dispatch.           *
      *                                                                *
      * 1994-11-02 RJJ  ZSAC-1001  Original layout.                   *
      * 1996-03-14 KLM  ZSAC-1140  Widened cookie raw field to X(40)  *
      *                            to hold the braced/urn: forms.     *
      * 1999-01-08 RJJ  ZSAC-1500  Y2K sweep - no date fields here,   *
      *                            layout reviewed and left as is.    *
      *****************************************************************
       01  ZSAC-VIS-RECORD.
           05  ZSAC-VIS-LINE-NBR         PIC 9(07)      COMP-3
                                          VALUE ZEROES.
           05  ZSAC-VIS-RAW-FIELDS.
               10  ZSAC-VIS-NAME-RAW     PIC X(40)      VALUE SPACES.
               10  ZSAC-VIS-AGE-RAW      PIC X(05)      VALUE SPACES.
               10  ZSAC-VIS-COOKIE-RAW   PIC X(40)      VALUE SPACES.
               10  ZSAC-VIS-BANNER-RAW   PIC X(05)      VALUE SPACES.
           05  ZSAC-VIS-PARSED-FIELDS.
               10  ZSAC-VIS-NAME-VALID   PIC X(40)      VALUE SPACES.
               10  ZSAC-VIS-AGE-NUM      PIC 9(03)      VALUE ZEROES.
               10  ZSAC-VIS-COOKIE-CANON PIC X(36)      VALUE SPACES.
               10  ZSAC-VIS-BANNER-NUM   PIC 9(02)      VALUE ZEROES.
           05  FILLER                    PIC X(14)      VALUE SPACES.

      *****************************************************************
      * Alternate view of the parsed fields for print-line editing.   *
      *****************************************************************
       01  ZSAC-VIS-PARSED-PRINT REDEFINES ZSAC-VIS-PARSED-FIELDS.
           05  FILLER                    PIC X(40).
           05  ZSAC-VIS-AGE-NUM-ED       PIC 9(03).
           05  FILLER                    PIC X(36).
           05  ZSAC-VIS-BANNER-NUM-ED    PIC 9(02).

      *****************************************************************
      * Header-contract table.  Loaded once by ZSAC004 from the       *
      * VISITIN header line; ZSAC-COL-SLOT tells the reader which     *
      * physical input column carries each of the four required      *
      * fields, so field order in the file may vary.                 *
      *****************************************************************
       01  ZSAC-COL-TABLE.
           05  ZSAC-COL-ENTRY  OCCURS 4 TIMES
                               INDEXED BY ZSAC-COL-IDX.
               10  ZSAC-COL-NAME         PIC X(10)      VALUE SPACES.
               10  ZSAC-COL-SLOT         PIC S9(04)     COMP
                                          VALUE ZEROES.
           05  ZSAC-COL-COUNT-FOUND      PIC S9(04)     COMP
                                          VALUE ZEROES.

       01  ZSAC-REQUIRED-NAMES.
           05  FILLER                    PIC X(10)      VALUE 'Name'.
           05  FILLER                    PIC X(10)      VALUE 'Age'.
           05  FILLER                    PIC X(10)      VALUE 'Cookie'.
           05  FILLER                    PIC X(10)      VALUE 'Banner_id'.
       01  ZSAC-REQUIRED-TABLE REDEFINES ZSAC-REQUIRED-NAMES.
           05  ZSAC-REQUIRED-ENTRY OCCURS 4 TIMES
                               PIC X(10).
